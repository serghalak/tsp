000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    TSPHAM0M.
000400 AUTHOR.        R H BRANDT.
000500 INSTALLATION.  DISPATCH SYSTEMS GROUP.
000600 DATE-WRITTEN.  FEBRUARY 1988.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED -- INTERNAL DISTRIBUTION ONLY.
000900*
001000*****************************************************************
001100* TSPHAM0M  --  ROUTE ENUMERATOR (BRUTE-FORCE HAMILTON PATH)
001200*
001300* KURZBESCHREIBUNG (SHORT DESCRIPTION):
001400*    GENERATES EVERY ORDERING OF THE STOPS IN TSPWORK-STOP-TABLE,
001500*    ONE COURIER-START-TO-LAST-STOP-AND-BACK TOTAL PER ORDERING,
001600*    AND LEAVES THEM ALL IN TSPWORK-PERM-TABLE SORTED ASCENDING BY
001700*    TOTAL DISTANCE (TIES BROKEN BY GENERATION ORDER).  CALLED BY
001800*    TSPSEL0M AFTER THE DISTANCE MATRIX HAS BEEN BUILT.  STATELESS
001900*    OTHER THAN THE SHARED TSPWORK-AREA.
002000*
002100* CHANGE LOG
002200*----------------------------------------------------------------*
002300* DATE       BY   REQUEST   DESCRIPTION                          *
002400*-------|----|--------|----------------------------------------- *
002500* 880211 RHB  RP-057   NEW MODULE -- BRUTE-FORCE ENUMERATOR FOR    R00010
002600*                       THE ROUTE-PLANNING REWRITE.  4-STOP        R00020
002700*                       LIMIT (24 ORDERINGS).                      R00030
002800* 940914 DKS  RP-114   RAISED LIMIT FROM 4 TO 6 STOPS (720          R00040
002900*                       ORDERINGS).  TABLE SIZES IN TSPWORK MOVED   R00050
003000*                       OUT TO THE COPYBOOK, INSERT-SORT NOW        R00060
003100*                       KEEPS THE STOP-ORDER-COUNT SEQ TIEBREAKER   R00070
003200*                       SO EQUAL-DISTANCE ORDERINGS STAY IN THE     R00080
003300*                       ORDER THEY WERE GENERATED.                  R00090
003400* 990108 RHB  Y2K-014  Y2K REVIEW -- NO DATE FIELDS IN THIS         R00100
003500*                       MODULE, NO CHANGE REQUIRED.                 R00110
003600* 020715 DKS  RP-168   REVIEWED C120-NEXT-PERM AGAINST THE 6-STOP R00120
003700*                       CEILING -- 720 ORDERINGS STILL BUILD WELL R00130
003800*                       INSIDE THE NIGHTLY WINDOW, NO ENUMERATOR  R00140
003900*                       CHANGE MADE.                              R00150
004000*----------------------------------------------------------------*
004100*
004200******************************************************************
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     UPSI-0 ON STATUS IS SHOW-VERSION-SW.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300*
005400 WORKING-STORAGE SECTION.
005500*--------------------------------------------------------------------*
005600* COMP FIELDS -- PREFIX Cn, n = NUMBER OF DIGITS
005700*--------------------------------------------------------------------*
005800 01  WS-COMP-FIELDS.
005900*        C4-N IS THE STOP COUNT FOR THIS RUN (2..6), COPIED FROM
006000*        TSPWORK-STOP-COUNT ONCE AT C000-INIT AND NEVER CHANGED.
006100     05  C4-N                    PIC S9(04) COMP.
006200*        C4-K/C4-L ARE THE SCANNING SUBSCRIPTS THE STANDARD
006300*        NEXT-PERMUTATION ALGORITHM USES TO FIND THE PIVOT AND
006400*        ITS SWAP PARTNER -- SEE C120-NEXT-PERM.
006500     05  C4-K                    PIC S9(04) COMP.
006600     05  C4-L                    PIC S9(04) COMP.
006700*        C4-LEFT/C4-RIGHT WALK INWARD FROM BOTH ENDS OF THE TAIL
006800*        TO REVERSE IT AFTER THE PIVOT SWAP.
006900     05  C4-LEFT                 PIC S9(04) COMP.
007000     05  C4-RIGHT                PIC S9(04) COMP.
007100     05  C4-TEMP                 PIC S9(04) COMP.
007200*        C4-I/C4-J ARE GENERAL-PURPOSE LOOP SUBSCRIPTS SHARED
007300*        ACROSS SEVERAL PARAGRAPHS -- NOT DEDICATED TO ONE TABLE.
007400     05  C4-I                    PIC S9(04) COMP.
007500     05  C4-J                    PIC S9(04) COMP.
007600*        C4-FROM-SUB/C4-TO-SUB ADDRESS ONE CELL OF THE DISTANCE
007700*        MATRIX WHILE WEIGHING A CANDIDATE ORDERING.
007800     05  C4-FROM-SUB             PIC S9(04) COMP.
007900     05  C4-TO-SUB               PIC S9(04) COMP.
008000*        C5-LEG IS THE DISTANCE OF ONE LEG JUST LOOKED UP; C6-TOTAL
008100*        ACCUMULATES THE WHOLE ROUTE INCLUDING THE RETURN LEG.
008200     05  C5-LEG                  PIC S9(05) COMP.
008300     05  C6-TOTAL                PIC S9(06) COMP.
008400     05  C5-RETURN               PIC S9(05) COMP.
008500*        C9-SEQ NUMBERS EACH ORDERING IN THE ORDER IT WAS
008600*        GENERATED -- USED AS THE TIEBREAKER WHEN TWO ORDERINGS
008700*        WEIGH THE SAME TOTAL DISTANCE (SEE C700-INSERT-SORTED).
008800     05  C9-SEQ                  PIC S9(09) COMP.
008900     05  FILLER                  PIC X(04).
009000*
009100*--------------------------------------------------------------------*
009200* DISPLAY FIELDS -- PREFIX D
009300*--------------------------------------------------------------------*
009400 01  WS-DISPLAY-FIELDS.
009500*        DIAGNOSTIC DISPLAY VIEW ONLY -- NOT REFERENCED BY ANY
009600*        BUSINESS PARAGRAPH.  KEPT FOR THE OCCASIONAL "DISPLAY
009700*        D-NUM4" A PROGRAMMER PATCHES IN WHILE CHASING A BAD
009800*        ROUTE TOTAL, THEN BACKS OUT BEFORE THE NEXT COMPILE.
009900     05  D-NUM4                  PIC -9(04).
010000     05  D-NUM4-X REDEFINES D-NUM4
010100                                 PIC X(05).
010200     05  FILLER                  PIC X(04).
010300*
010400*--------------------------------------------------------------------*
010500* CONSTANT FIELDS -- PREFIX K
010600*--------------------------------------------------------------------*
010700 01  WS-CONSTANTS.
010800*        DISPLAYED BY THE "SHOW VERSION" PATH IN A100-STEUERUNG
010900*        WHEN UPSI-0 IS ON -- LETS THE OPERATOR CONFIRM WHICH
011000*        LOAD MODULE IS RUNNING WITHOUT DRIVING A ROUTE-PLANNING
011100*        PASS.
011200     05  K-MODUL                 PIC X(08) VALUE "TSPHAM0M".
011300     05  FILLER                  PIC X(04).
011400*
011500*----------------------------------------------------------------*
011600* CONDITIONAL FIELDS
011700*----------------------------------------------------------------*
011800 01  WS-SWITCHES.
011900*        PRG-STATUS IS RESET EACH CALL LIKE TSPDST0M'S -- THIS
012000*        MODULE HAS NO STATE THAT SURVIVES BETWEEN CALLS EXCEPT
012100*        WHATEVER IT WRITES INTO THE SHARED TSPWORK-AREA.
012200     05  PRG-STATUS              PIC 9.
012300         88  PRG-OK                          VALUE ZERO.
012400         88  PRG-NOK                         VALUE 1 THRU 9.
012500         88  PRG-ABORT                       VALUE 2.
012600*        DRIVES THE C120-NEXT-PERM LOOP IN C100-ENUMERATE -- SET
012700*        TO "N" ONLY WHEN THE ORDER TABLE IS ALREADY IN ITS LAST
012800*        (FULLY DESCENDING) SEQUENCE AND NO FURTHER PERMUTATION
012900*        EXISTS.
013000     05  WS-MORE-PERMS-SW        PIC X(01).
013100         88  WS-MORE-PERMS                   VALUE "Y".
013200         88  WS-NO-MORE-PERMS                VALUE "N".
013300     05  FILLER                  PIC X(02).
013400*
013500*--------------------------------------------------------------------*
013600* CURRENT-ORDER WORK TABLE -- HOLDS POSITIONS 1..TSPWORK-STOP-COUNT
013700* INTO TSPWORK-STOP-TABLE.  PERMUTED IN PLACE BY C120-NEXT-PERM.
013800*--------------------------------------------------------------------*
013900 01  WS-ORDER-TABLE.
014000     05  WS-ORDER-ENTRY OCCURS 6 TIMES
014100                                 PIC 9(04) COMP
014200             INDEXED BY WS-ORDER-IDX.
014300     05  WS-ORDER-ALPHA REDEFINES WS-ORDER-TABLE
014400                                 PIC X(12).
014500     05  FILLER                  PIC X(04).
014600*
014700*--------------------------------------------------------------------*
014800* SORT-KEY AND STAGING-ROW FIELDS -- PREFIX WS-
014900* WS-SWAP-REC IS LAID OUT IDENTICALLY TO ONE TSPWORK-PERM ENTRY SO
015000* IT CAN BE MOVED IN AND OUT OF THE TABLE AS A GROUP.
015100*--------------------------------------------------------------------*
015200 01  WS-KEY-FIELDS.
015300*        WS-SORT-KEY / WS-SORT-KEY-N ARE NOT ACTUALLY USED BY THE
015400*        CURRENT C700-INSERT-SORTED LOGIC (WHICH COMPARES
015500*        TSPWORK-PERM-TOTAL-DIST AND TSPWORK-PERM-SEQ DIRECTLY) --
015600*        LEFT IN PLACE FROM AN EARLIER DRAFT THAT BUILT A SINGLE
015700*        COMBINED SORT KEY.  HARMLESS; NOT WORTH THE RISK OF
015800*        PULLING OUT DURING A ROUTINE PASS.
015900     05  WS-SORT-KEY.
016000         10  WS-SORT-KEY-TOTAL       PIC 9(06).
016100         10  WS-SORT-KEY-SEQ         PIC 9(06).
016200     05  WS-SORT-KEY-N REDEFINES WS-SORT-KEY
016300                                 PIC 9(12).
016400*        ONE FULL TSPWORK-PERM ROW, STAGED HERE WHILE ITS SORTED
016500*        INSERTION POINT IS LOCATED, THEN MOVED IN AS A GROUP.
016600     05  WS-SWAP-REC.
016700         10  WS-SWAP-SEQ             PIC 9(06) COMP.
016800         10  WS-SWAP-STOP-ORDER OCCURS 6 TIMES
016900                                 PIC 9(04).
017000         10  WS-SWAP-LEG-DIST OCCURS 6 TIMES
017100                                 PIC 9(05).
017200         10  WS-SWAP-TOTAL-DIST      PIC 9(06).
017300         10  WS-SWAP-RETURN-DIST     PIC 9(05).
017400     05  FILLER                  PIC X(06).
017500*
017600*--------------------------------------------------------------------*
017700* SHARED ROUTE-PLANNING WORK AREA (STOP TABLE / MATRIX / RESULTS)
017800*--------------------------------------------------------------------*
017900 COPY    TSPWORK OF "=TSPCPYLB".
018000*
018100 LINKAGE SECTION.
018200*
018300*-->    PASSED FROM THE CALLING PROGRAM
018400*        A SINGLE-COMMAND INTERFACE -- THIS MODULE ONLY EVER
018500*        ENUMERATES, IT NEVER RECEIVES DATA BACK OTHER THAN THE
018600*        RETURN CODE.  THE RESULT ITSELF LANDS DIRECTLY IN THE
018700*        SHARED TSPWORK-PERM-TABLE, NOT IN LINK-DATA.
018800 01  LINK-REC.
018900     05  LINK-HDR.
019000         10  LINK-CMD            PIC X(02).
019100*            "EN" = ENUMERATE ALL ORDERINGS OF TSPWORK-STOP-TABLE
019200         10  LINK-RC             PIC S9(04) COMP.
019300*            0    = OK
019400*            9999 = UNKNOWN LINK-CMD -- CALLER MUST ABORT
019500     05  LINK-DATA.
019600         10  FILLER              PIC X(01).
019700*
019800 PROCEDURE DIVISION USING LINK-REC.
019900******************************************************************
020000* CONTROL SECTION
020100******************************************************************
020200 A100-STEUERUNG SECTION.
020300 A100-00.
020400*        SAME "SHOW VERSION AND QUIT" SWITCH TSPDST0M USES --
020500*        LETS DISPATCH CONFIRM THE LOAD MODULE WITHOUT ENUMERATING
020600*        A REAL ROUTE.
020700     IF  SHOW-VERSION-SW
020800         DISPLAY K-MODUL " COMPILED " WHEN-COMPILED
020900         STOP RUN
021000     END-IF
021100*
021200*        TSPSEL0M CALLS THIS MODULE EXACTLY ONCE PER ROUTE PLAN,
021300*        AFTER THE DISTANCE MATRIX IS COMPLETE -- ONE CALL BUILDS
021400*        THE WHOLE PERMUTATION TABLE IN ONE PASS.
021500     PERFORM B000-VORLAUF
021600     PERFORM B100-VERARBEITUNG
021700     PERFORM B090-ENDE
021800     EXIT PROGRAM
021900     .
022000 A100-99.
022100     EXIT.
022200*
022300******************************************************************
022400* OPENING PROCESSING
022500******************************************************************
022600 B000-VORLAUF SECTION.
022700 B000-00.
022800*        NO FILES OF ITS OWN TO OPEN -- ONLY WORK-AREA RESET.
022900     PERFORM C000-INIT
023000     .
023100 B000-99.
023200     EXIT.
023300*
023400******************************************************************
023500* CLOSING PROCESSING
023600******************************************************************
023700 B090-ENDE SECTION.
023800 B090-00.
023900*        NOTHING TO CLOSE.  KEPT SO THE FOUR-SECTION SHAPE MATCHES
024000*        EVERY OTHER MODULE IN THIS SYSTEM.
024100     CONTINUE
024200     .
024300 B090-99.
024400     EXIT.
024500*
024600******************************************************************
024700* MAIN PROCESSING -- DISPATCH ON LINK-CMD
024800******************************************************************
024900 B100-VERARBEITUNG SECTION.
025000 B100-00.
025100*        ONLY ONE COMMAND EXISTS TODAY -- THE EVALUATE IS KEPT SO
025200*        A FUTURE COMMAND (E.G. A PARTIAL RE-ENUMERATION AFTER ONE
025300*        STOP'S TIME WINDOW CHANGES) SLOTS IN WITHOUT RESHAPING
025400*        THIS SECTION.
025500     EVALUATE LINK-CMD
025600         WHEN "EN"    PERFORM C100-ENUMERATE
025700         WHEN OTHER   DISPLAY "TSPHAM0M -- BAD LINK-CMD: " LINK-CMD
025800                      MOVE 9999 TO LINK-RC
025900     END-EVALUATE
026000     .
026100 B100-99.
026200     EXIT.
026300*
026400******************************************************************
026500* FIELD INITIALIZATION AND STARTING (IDENTITY) ORDERING
026600******************************************************************
026700 C000-INIT SECTION.
026800 C000-00.
026900*        TSPWORK-PERM-COUNT IS RESET HERE TOO, EVEN THOUGH IT
027000*        LIVES IN EXTERNAL STORAGE -- THIS MODULE OWNS THE
027100*        PERMUTATION TABLE'S ROW COUNT FOR AS LONG AS IT IS
027200*        BUILDING IT, AND MUST START FROM ZERO ON EVERY CALL.
027300     INITIALIZE WS-SWITCHES
027400                WS-ORDER-TABLE
027500                WS-KEY-FIELDS
027600     MOVE ZERO TO LINK-RC
027700                  TSPWORK-PERM-COUNT
027800                  C9-SEQ
027900     MOVE TSPWORK-STOP-COUNT TO C4-N
028000*        BUILD THE STARTING (IDENTITY) ORDER 1,2,3,...,N -- THE
028100*        FIRST ORDERING C120-NEXT-PERM WILL STEP FORWARD FROM.
028200     PERFORM C011-INIT-ONE
028300         VARYING C4-I FROM 1 BY 1 UNTIL C4-I > C4-N
028400     .
028500 C000-99.
028600     EXIT.
028700*
028800 C011-INIT-ONE SECTION.
028900 C011-00.
029000*        WS-ORDER-ENTRY HOLDS SUBSCRIPTS INTO TSPWORK-STOP-TABLE,
029100*        NOT POINT-ID VALUES -- SUBSCRIPT 1 IS ALWAYS THE COURIER
029200*        START AND IS NEVER PERMUTED (SEE C100-ENUMERATE'S CALLER,
029300*        WHICH SIZES C4-N TO THE STOP COUNT ONLY, NOT STOP COUNT
029400*        PLUS THE START).
029500     MOVE C4-I TO WS-ORDER-ENTRY(C4-I)
029600     .
029700 C011-99.
029800     EXIT.
029900*
030000******************************************************************
030100* ENUMERATE EVERY ORDERING (BUSINESS RULES / ROUTE ENUMERATOR):
030200* WEIGH THE STARTING (IDENTITY) ORDER, THEN STEP THROUGH THE NEXT
030300* LEXICOGRAPHIC PERMUTATION UNTIL NONE REMAIN.
030400******************************************************************
030500 C100-ENUMERATE SECTION.
030600 C100-00.
030700*        WEIGH THE STARTING ORDER FIRST, THEN LET C120-NEXT-PERM
030800*        DRIVE FORWARD -- EVERY CALL TO C120-NEXT-PERM WEIGHS AND
030900*        STORES ONE MORE ORDERING BEFORE TESTING FOR THE LAST ONE,
031000*        SO THE LOOP CONDITION IS CHECKED AFTER THE WORK IS DONE,
031100*        NOT BEFORE.
031200     SET WS-MORE-PERMS TO TRUE
031300     PERFORM C110-WEIGH-AND-STORE
031400     PERFORM C120-NEXT-PERM
031500         UNTIL WS-NO-MORE-PERMS
031600     MOVE ZERO TO LINK-RC
031700     .
031800 C100-99.
031900     EXIT.
032000*
032100******************************************************************
032200* WEIGH THE ORDER CURRENTLY IN WS-ORDER-TABLE AND INSERT IT INTO
032300* TSPWORK-PERM-TABLE AT ITS SORTED POSITION (ASCENDING TOTAL-DIST,
032400* SEQ TIEBREAKER).  MATRIX SUBSCRIPT 1 IS THE COURIER START.
032500******************************************************************
032600 C110-WEIGH-AND-STORE SECTION.
032700 C110-00.
032800*        WALK THE CURRENT ORDERING LEG BY LEG, STARTING FROM
032900*        MATRIX ROW 1 (THE COURIER'S START LOCATION), ADDING
033000*        "+1" TO EACH ORDER-TABLE ENTRY SINCE THE MATRIX RESERVES
033100*        ROW/COLUMN 1 FOR THE START AND NUMBERS THE STOPS 2..N+1.
033200     INITIALIZE WS-SWAP-REC
033300     MOVE ZERO TO C6-TOTAL
033400     MOVE 1    TO C4-FROM-SUB
033500     MOVE 1    TO C4-I
033600 C110-10.
033700*        LOOP TERMINATES BY GO TO RATHER THAN PERFORM ... VARYING
033800*        BECAUSE C4-FROM-SUB MUST CARRY FORWARD FROM ONE LEG TO
033900*        THE NEXT -- IT IS NOT A SIMPLE COUNTER.
034000     IF  C4-I > C4-N
034100         GO TO C110-20
034200     END-IF
034300     COMPUTE C4-TO-SUB = WS-ORDER-ENTRY(C4-I) + 1
034400     MOVE TSPWORK-MATRIX-COL(C4-FROM-SUB C4-TO-SUB) TO C5-LEG
034500     MOVE C5-LEG TO WS-SWAP-LEG-DIST(C4-I)
034600     ADD C5-LEG TO C6-TOTAL
034700     MOVE WS-ORDER-ENTRY(C4-I)
034800         TO WS-SWAP-STOP-ORDER(C4-I)
034900     MOVE C4-TO-SUB TO C4-FROM-SUB
035000     ADD 1 TO C4-I
035100     GO TO C110-10
035200 C110-20.
035300*        CLOSE THE LOOP -- EVERY ROUTE IN THIS SYSTEM IS A ROUND
035400*        TRIP, SO THE LEG BACK FROM THE LAST STOP TO THE COURIER'S
035500*        START (MATRIX COLUMN 1) IS ALWAYS PART OF THE TOTAL.
035600     MOVE TSPWORK-MATRIX-COL(C4-FROM-SUB 1) TO C5-RETURN
035700     ADD C5-RETURN TO C6-TOTAL
035800     ADD 1 TO C9-SEQ
035900     MOVE C9-SEQ          TO WS-SWAP-SEQ
036000     MOVE C6-TOTAL        TO WS-SWAP-TOTAL-DIST
036100     MOVE C5-RETURN       TO WS-SWAP-RETURN-DIST
036200     PERFORM C700-INSERT-SORTED
036300     .
036400 C110-99.
036500     EXIT.
036600*
036700******************************************************************
036800* NEXT LEXICOGRAPHIC PERMUTATION OF WS-ORDER-TABLE (STANDARD
036900* ALGORITHM).  SETS WS-NO-MORE-PERMS WHEN THE TABLE IS ALREADY IN
037000* ITS LAST (FULLY DESCENDING) ORDER.
037100******************************************************************
037200 C120-NEXT-PERM SECTION.
037300 C120-00.
037400*        STEP 1 OF THE STANDARD ALGORITHM -- SCAN RIGHT TO LEFT
037500*        FOR THE LARGEST INDEX K WHERE ENTRY(K) < ENTRY(K+1).  IF
037600*        NONE EXISTS THE TABLE IS IN FULLY DESCENDING ORDER, THE
037700*        LAST PERMUTATION, AND ENUMERATION IS DONE.
037800     COMPUTE C4-K = C4-N - 1
037900 C120-10.
038000     IF  C4-K < 1
038100         SET WS-NO-MORE-PERMS TO TRUE
038200         GO TO C120-99
038300     END-IF
038400     IF  WS-ORDER-ENTRY(C4-K) NOT LESS THAN WS-ORDER-ENTRY(C4-K + 1)
038500         SUBTRACT 1 FROM C4-K
038600         GO TO C120-10
038700     END-IF
038800*
038900*        STEP 2 -- SCAN RIGHT TO LEFT AGAIN FOR THE LARGEST INDEX
039000*        L (RIGHT OF K) WHERE ENTRY(L) > ENTRY(K).  THIS ALWAYS
039100*        SUCCEEDS BECAUSE ENTRY(K+1) ITSELF QUALIFIES.
039200     MOVE C4-N TO C4-L
039300 C120-20.
039400     IF  WS-ORDER-ENTRY(C4-K) NOT LESS THAN WS-ORDER-ENTRY(C4-L)
039500         SUBTRACT 1 FROM C4-L
039600         GO TO C120-20
039700     END-IF
039800*
039900*        STEP 3 -- SWAP THE TWO PIVOT ENTRIES.
040000     MOVE WS-ORDER-ENTRY(C4-K) TO C4-TEMP
040100     MOVE WS-ORDER-ENTRY(C4-L) TO WS-ORDER-ENTRY(C4-K)
040200     MOVE C4-TEMP              TO WS-ORDER-ENTRY(C4-L)
040300*
040400*        STEP 4 -- REVERSE EVERYTHING RIGHT OF THE OLD PIVOT
040500*        POSITION SO THE TAIL BECOMES ASCENDING AGAIN, GIVING THE
040600*        SMALLEST POSSIBLE ORDERING GREATER THAN THE ONE JUST
040700*        LEFT BEHIND -- THAT IS WHAT MAKES THIS A LEXICOGRAPHIC
040800*        "NEXT" RATHER THAN AN ARBITRARY RESHUFFLE.
040900     COMPUTE C4-LEFT  = C4-K + 1
041000     MOVE    C4-N       TO C4-RIGHT
041100 C120-30.
041200     IF  C4-LEFT NOT LESS THAN C4-RIGHT
041300         GO TO C120-40
041400     END-IF
041500     MOVE WS-ORDER-ENTRY(C4-LEFT)  TO C4-TEMP
041600     MOVE WS-ORDER-ENTRY(C4-RIGHT) TO WS-ORDER-ENTRY(C4-LEFT)
041700     MOVE C4-TEMP                  TO WS-ORDER-ENTRY(C4-RIGHT)
041800     ADD      1 TO C4-LEFT
041900     SUBTRACT 1 FROM C4-RIGHT
042000     GO TO C120-30
042100 C120-40.
042200*        A VALID NEW ORDERING IS NOW SITTING IN WS-ORDER-TABLE --
042300*        WEIGH AND FILE IT BEFORE THE CALLER ASKS FOR THE ONE
042400*        AFTER THAT.
042500     PERFORM C110-WEIGH-AND-STORE
042600     .
042700 C120-99.
042800     EXIT.
042900*
043000******************************************************************
043100* INSERTION SORT -- KEEPS TSPWORK-PERM-TABLE ASCENDING BY
043200* TOTAL-DIST (RETURN-TRIP LEG INCLUDED), TIES BROKEN BY THE
043300* ORDER THE ROWS WERE GENERATED IN (SEQ).
043400******************************************************************
043500 C700-INSERT-SORTED SECTION.
043600 C700-00.
043700*        CLASSIC INSERTION SORT, BUT DONE ON INSERT RATHER THAN AS
043800*        A SEPARATE PASS AFTER ALL 720 ORDERINGS ARE GENERATED --
043900*        KEEPS TSPWORK-PERM-TABLE CONTINUOUSLY IN ASCENDING ORDER
044000*        SO TSPSEL0M CAN ALWAYS TREAT SUBSCRIPT 1 AS "BEST SO FAR"
044100*        WITHOUT A SEPARATE SORT STEP OR A TABLE-SORT VERB.
044200     ADD 1 TO TSPWORK-PERM-COUNT
044300     MOVE TSPWORK-PERM-COUNT TO C4-J
044400 C700-10.
044500*        SLIDE EACH ROW THAT WEIGHS MORE (OR TIES BUT WAS
044600*        GENERATED LATER) DOWN ONE POSITION UNTIL THE NEW ROW'S
044700*        SORTED SLOT IS FOUND.
044800     IF  C4-J = 1
044900         GO TO C700-30
045000     END-IF
045100     COMPUTE C4-I = C4-J - 1
045200     IF  (TSPWORK-PERM-TOTAL-DIST(C4-I) < WS-SWAP-TOTAL-DIST)
045300     OR  ((TSPWORK-PERM-TOTAL-DIST(C4-I) = WS-SWAP-TOTAL-DIST)
045400     AND  (TSPWORK-PERM-SEQ(C4-I) < WS-SWAP-SEQ))
045500         GO TO C700-30
045600     END-IF
045700     MOVE TSPWORK-PERM(C4-I) TO TSPWORK-PERM(C4-J)
045800     MOVE C4-I TO C4-J
045900     GO TO C700-10
046000 C700-30.
046100*        DROP THE NEW ROW INTO THE HOLE OPENED UP ABOVE.
046200     MOVE WS-SWAP-REC TO TSPWORK-PERM(C4-J)
046300     .
046400 C700-99.
046500     EXIT.
