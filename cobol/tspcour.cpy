000100*****************************************************************
000200* TSPCOUR  --  COURIER MASTER RECORD (COURIER-FILE)
000300* ONE RECORD PER RUN.  DESCRIBES THE COURIER, THE WORKING-DAY
000400* TIME WINDOW AND THE START LOCATION FOR THE ROUTE BEING PLANNED.
000500*-----------------------------------------------------------------
000600* 1987-04-06  RHB  ORIGINAL COPYBOOK FOR ROUTE-PLANNING REWRITE.
000700* 1991-11-19  DKS  ADDED START-LATITUDE/START-LONGITUDE (WAS A
000800*                  SEPARATE ZONE FILE UNTIL THE MAPPING VENDOR
000900*                  CHANGE).
001000* 1996-05-20  DKS  DROPPED TSPCOUR-DEPOT-CODE -- ALL COURIERS NOW
001100*                  DISPATCH FROM START-LATITUDE/START-LONGITUDE,
001200*                  THE OLD 3-BYTE DEPOT TABLE LOOKUP IS GONE.
001300*                  LEFT AS FILLER, RECORD LENGTH UNCHANGED SO OLD
001400*                  EXTRACT JCL DID NOT NEED A RESIZE.
001500* 1998-11-30  DKS  RP-149   DROPPED TSPCOUR-VEHICLE-TYPE (VAN,
001600*                  BIKE, CAR CODE) -- SPEED-KMH ALONE HAS
001700*                  DRIVEN THE TIMING MATH SINCE THE 1994 REWRITE
001800*                  OF TSPDST0M, VEHICLE-TYPE WAS NO LONGER READ
001900*                  BY ANY PROGRAM.  LEFT AS FILLER.
002000* 1999-01-08  RHB  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS ON THIS
002100*                  RECORD, NO CHANGE REQUIRED.
002200* 2002-08-14  DKS  RP-171   CLARIFIED SPEED-KMH EDIT COMMENT BELOW
002300*                  TO NAME THE PARAGRAPH THAT ENFORCES IT.
002400* 2005-02-17  RHB  RP-190   ADDED TSPCOUR-REC-STATUS SO A COURIER
002500*                  RECORD CAN BE MARKED ON-HOLD BY THE DISPATCH
002600*                  DESK WITHOUT PULLING IT OFF THE EXTRACT FILE --
002700*                  NOT YET READ BY TSPDRV0O, RESERVED FOR THE
002800*                  ON-HOLD PROJECT.
002900*****************************************************************
003000 01  TSPCOUR-REC.
003100*        RECORD-LEVEL STATUS BYTE -- RESERVED FOR THE ON-HOLD
003200*        PROJECT (SEE THE 2005 CHANGE ABOVE).  NOT SET OR TESTED
003300*        BY ANY PROGRAM TODAY; A COURIER RECORD ON THE EXTRACT
003400*        FILE IS PROCESSED REGARDLESS OF THIS BYTE'S VALUE.
003500     05  TSPCOUR-REC-STATUS               PIC X(01).
003600         88  TSPCOUR-REC-ACTIVE                  VALUE "A".
003700         88  TSPCOUR-REC-ON-HOLD                 VALUE "H".
003800*        FORMER 3-BYTE DEPOT-CODE LOOKUP, RETIRED 1996 (SEE
003900*        CHANGE LOG ABOVE) -- SUPERSEDED BY START-LATITUDE/
004000*        START-LONGITUDE BELOW.
004100     05  FILLER                            PIC X(03).
004200     05  TSPCOUR-BEGIN-WORK.
004300         10  TSPCOUR-BEGIN-WORK-HH        PIC 9(02).
004400         10  TSPCOUR-BEGIN-WORK-MM        PIC 9(02).
004500         10  TSPCOUR-BEGIN-WORK-SS        PIC 9(02).
004600     05  TSPCOUR-BEGIN-WORK-N REDEFINES
004700         TSPCOUR-BEGIN-WORK               PIC 9(06).
004800     05  TSPCOUR-END-WORK.
004900         10  TSPCOUR-END-WORK-HH          PIC 9(02).
005000         10  TSPCOUR-END-WORK-MM          PIC 9(02).
005100         10  TSPCOUR-END-WORK-SS          PIC 9(02).
005200     05  TSPCOUR-END-WORK-N REDEFINES
005300         TSPCOUR-END-WORK                 PIC 9(06).
005400     05  TSPCOUR-SPEED-KMH                PIC 9(03).
005500*        MUST BE GREATER THAN ZERO -- SEE TSPDRV0O
005600*        C200-LOAD-COURIER.
005700     05  TSPCOUR-START-LATITUDE           PIC S9(03)V9(07).
005800     05  TSPCOUR-START-LONGITUDE          PIC S9(03)V9(07).
005900*        FORMER VAN/BIKE/CAR VEHICLE-TYPE CODE, RETIRED 1998 (SEE
006000*        CHANGE LOG ABOVE).
006100     05  FILLER                            PIC X(04).
006200*        RESERVED FOR FUTURE USE.
006300     05  FILLER                            PIC X(06).
