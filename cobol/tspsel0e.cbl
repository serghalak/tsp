000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    TSPSEL0M.
000400 AUTHOR.        R H BRANDT.
000500 INSTALLATION.  DISPATCH SYSTEMS GROUP.
000600 DATE-WRITTEN.  MARCH 1988.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED -- INTERNAL DISTRIBUTION ONLY.
000900*
001000*****************************************************************
001100* TSPSEL0M  --  ROUTE EVALUATOR / SELECTOR
001200*
001300* KURZBESCHREIBUNG (SHORT DESCRIPTION):
001400*    MAIN ROUTE-PLANNING ROUTINE.  VALIDATES THE COURIER AND STOP
001500*    DATA TSPDRV0O HAS ALREADY LOADED INTO TSPWORK-AREA, BUILDS THE
001600*    GREAT-CIRCLE DISTANCE MATRIX (CALLS TSPDST0M), DRIVES THE
001700*    ROUTE ENUMERATOR (CALLS TSPHAM0M), THEN WALKS EVERY ENUMERATED
001800*    ORDERING STOP-BY-STOP TO PICK THE SHORTEST, THE LEAST-WAIT AND
001900*    THE EARLIEST-FINISHING FEASIBLE ROUTE.  CALLED ONCE PER RUN BY
002000*    TSPDRV0O.
002100*
002200* CHANGE LOG
002300*----------------------------------------------------------------*
002400* DATE       BY   REQUEST   DESCRIPTION                          *
002500*-------|----|--------|----------------------------------------- *
002600* 880304 RHB  RP-057   NEW MODULE -- MAIN ROUTE-PLANNING DRIVER    R00010
002700*                       LOGIC PULLED OUT OF THE OLD MONOLITHIC     R00020
002800*                       ROUTE PROGRAM SO THE ENUMERATOR AND        R00030
002900*                       DISTANCE ROUTINES COULD BE SHARED.         R00040
003000* 900117 RHB  RP-063   ADDED VALIDATION RULE 2 (ROUND-TRIP         R00050
003100*                       FEASIBILITY) -- DISPATCH HAD BEEN          R00060
003200*                       ACCEPTING RUNS FOR POINTS THE COURIER      R00070
003300*                       COULD NEVER GET BACK FROM IN TIME.         R00080
003400* 940914 DKS  RP-114   RAISED LIMIT FROM 4 TO 6 STOPS (SEE         R00090
003500*                       TSPWORK); MIN-WAIT AND MIN-FINISH          R00100
003600*                       SELECTIONS ADDED ALONGSIDE MIN-DISTANCE.   R00110
003700* 970203 DKS  RP-140   SERVICE TIME AT A STOP NOW FOLDS INTO THE   R00120
003800*                       SAME TIME-WAIT ACCUMULATOR AS TRUE ARRIVE- R00130
003900*                       EARLY WAIT, PER OPERATIONS' REQUEST --     R00140
004000*                       DO NOT SPLIT THESE BACK OUT.               R00150
004100* 990108 RHB  Y2K-014  Y2K REVIEW -- ALL TIMES ARE SECONDS-SINCE-  R00160
004200*                       MIDNIGHT COUNTERS, NO 2-DIGIT YEAR FIELDS, R00170
004300*                       NO CHANGE REQUIRED.                        R00180
004400* 030922 RHB  RP-175   DISPATCH DESK ASKED WHY MIN-WAIT AND       R00190
004500*                       MIN-FINISH SOMETIMES PICK THE SAME        R00200
004600*                       ORDERING AS MIN-DISTANCE -- CONFIRMED THISR00210
004700*                       IS CORRECT WHEN ONE ORDERING WINS ALL     R00220
004800*                       THREE, NOT A BUG.                         R00230
004900*----------------------------------------------------------------*
005000*
005100* PROCESSING NOTES:
005200*    1. THIS MODULE NEVER TOUCHES A FILE OR THE COURIER/STOP/SPEND
005300*       RECORDS DIRECTLY -- IT WORKS ENTIRELY OFF THE TSPWORK-AREA
005400*       SNAPSHOT TSPDRV0O BUILDS BEFORE THE FIRST "GO" CALL.
005500*    2. THREE SEPARATE "BEST" ORDERINGS ARE RETURNED BECAUSE
005600*       DISPATCH WANTED A CHOICE -- SOME COURIERS PREFER THE
005700*       SHORTEST ROUTE EVEN IF IT MEANS MORE WAITING, OTHERS WOULD
005800*       RATHER MINIMIZE IDLE TIME OR GET HOME EARLY.  TSPDRV0O'S
005900*       REPORT PRINTS ALL THREE SIDE BY SIDE.
006000*    3. VALIDATION RULES 1 AND 2 ARE CHEAP, MATRIX-FREE CHECKS RUN
006100*       BEFORE THE EXPENSIVE ENUMERATE/SIMULATE WORK -- A RUN THAT
006200*       FAILS EITHER RULE NEVER REACHES C400-BUILD-MATRIX AT ALL.
006300*    4. THE FULL SIMULATION (C600 THROUGH C620 -- SEE THE STEP 6-7
006400*       BANNER BELOW) IS THE ONLY PLACE THIS SYSTEM CHECKS EVERY
006500*       STOP'S DELIVERY WINDOW AGAINST THE ACTUAL DRIVE ORDER --
006600*       VALIDATION RULES 1 AND 2 ARE NECESSARY BUT NOT SUFFICIENT
006700*       CONDITIONS FOR A ROUTE TO BE FEASIBLE.
006800*    5. THE SIX-STOP CEILING (SEE TSPWORK) MEANS THIS PROGRAM NEVER
006900*       HAS TO WORRY ABOUT PERFORMANCE ON A LARGE STOP COUNT --
007000*       BRUTE-FORCE ENUMERATION OF ALL ORDERINGS, PLUS A FULL
007100*       SIMULATION OF EACH ONE, WAS JUDGED SIMPLER TO GET RIGHT AND
007200*       TO MAINTAIN THAN A HEURISTIC (NEAREST-NEIGHBOR, 2-OPT, ETC.)
007300*       AND THE DISPATCH DESK'S BUSIEST ROUTES STILL FIT UNDER IT.
007400*    6. NOTHING IN THIS MODULE ASSUMES THE COURIER'S SPEED IS
007500*       CONSTANT FOR THE WHOLE ROUTE -- IT IS, BECAUSE TSPCOUR
007600*       CARRIES ONE SPEED VALUE PER RUN, BUT IF A FUTURE CHANGE
007700*       EVER LETS SPEED VARY BY LEG (TRAFFIC, ROAD TYPE), EVERY
007800*       COMPUTE THAT DIVIDES BY D-EFFECTIVE-SPEED WOULD NEED
007900*       REVISITING, NOT JUST C000-INIT.
008000*----------------------------------------------------------------*
008100*
008200******************************************************************
008300*
008400 ENVIRONMENT DIVISION.
008500*        NO SELECT ENTRIES -- THIS MODULE IS PURE CALCULATION,
008600*        READING THE STOP TABLE AND COURIER SNAPSHOT TSPDRV0O
008700*        ALREADY LOADED INTO THE SHARED TSPWORK-AREA AND WRITING
008800*        NOTHING TO DISK ITSELF.
008900 CONFIGURATION SECTION.
009000 SPECIAL-NAMES.
009100     UPSI-0 ON STATUS IS SHOW-VERSION-SW.
009200 INPUT-OUTPUT SECTION.
009300 FILE-CONTROL.
009400*
009500 DATA DIVISION.
009600 FILE SECTION.
009700*        EMPTY -- NO FD ENTRIES.  SEE THE ENVIRONMENT DIVISION NOTE
009800*        ABOVE.
009900*
010000 WORKING-STORAGE SECTION.
010100*--------------------------------------------------------------------*
010200* COMP FIELDS -- PREFIX Cn, n = NUMBER OF DIGITS
010300*--------------------------------------------------------------------*
010400 01  WS-COMP-FIELDS.
010500*        C4-N IS THE STOP COUNT FOR THIS RUN; C4-I DRIVES THE
010600*        PER-STOP SIMULATION LOOPS IN C600/C610/C710/C720.
010700     05  C4-N                    PIC S9(04) COMP.
010800     05  C4-I                    PIC S9(04) COMP.
010900*        C4-STOP-SUB ADDRESSES TSPWORK-STOP-TABLE (1..N); C4-MAT-
011000*        SUB AND C4-PREV-MAT-SUB ADDRESS TSPWORK-MATRIX, WHICH IS
011100*        ONE LARGER (1..N+1) BECAUSE ROW/COL 1 IS THE COURIER'S
011200*        START LOCATION, NOT A DELIVERY STOP.  THE "+1" SCATTERED
011300*        THROUGH THIS PROGRAM'S COMPUTE STATEMENTS CONVERTS A
011400*        STOP-TABLE POSITION TO ITS MATRIX POSITION.
011500     05  C4-STOP-SUB             PIC S9(04) COMP.
011600     05  C4-MAT-SUB              PIC S9(04) COMP.
011700     05  C4-PREV-MAT-SUB         PIC S9(04) COMP.
011800*        SUBSCRIPTS TSPWORK-PERM-TABLE, WHICH TSPHAM0M LEAVES
011900*        SORTED ASCENDING BY TOTAL DISTANCE -- NOT USED AS A
012000*        SHORTCUT HERE, SINCE ALL THREE SELECTIONS (SHORTEST
012100*        DISTANCE, LEAST WAIT, EARLIEST FINISH) STILL REQUIRE
012200*        WALKING EVERY FEASIBLE ORDERING.
012300     05  C9-PERM-IDX             PIC S9(09) COMP.
012400*        ONE LEG'S DISTANCE (KM) AND ITS CONVERTED DRIVE TIME
012500*        (SECONDS), REUSED FOR EVERY LEG OF EVERY ORDERING TESTED.
012600     05  C5-LEG-KM               PIC S9(05) COMP.
012700     05  C7-LEG-SECS             PIC S9(07) COMP.
012800*        RUNNING TOTALS FOR THE ORDERING CURRENTLY BEING WALKED --
012900*        ELAPSED (DRIVE + WAIT + SERVICE), WAIT (EARLY-ARRIVAL PLUS
013000*        SERVICE TIME, SEE THE C610 BANNER BELOW), AND PURE DRIVE
013100*        TIME ON ITS OWN.
013200     05  C7-ELAPSED-SECS         PIC S9(07) COMP.
013300     05  C7-WAIT-SECS            PIC S9(07) COMP.
013400     05  C7-DRIVE-SECS           PIC S9(07) COMP.
013500*        CLOCK-TIME (SECONDS SINCE MIDNIGHT) FIELDS USED WHILE
013600*        TESTING EACH STOP'S DELIVERY WINDOW AND THE FINAL RETURN
013700*        TO BASE.
013800     05  C7-ARRIVE-SECS          PIC S9(07) COMP.
013900     05  C7-FINISH-SECS          PIC S9(07) COMP.
014000*        ONE-WAY DRIVE TIME TO A SINGLE STOP, USED ONLY BY THE
014100*        ROUND-TRIP FEASIBILITY CHECK (VALIDATION RULE 2) --
014200*        DOUBLED THERE, NOT CARRIED INTO THE SIMULATION.
014300     05  C7-ONE-WAY-SECS         PIC S9(07) COMP.
014400*        LENGTH OF THE COURIER'S WORKING DAY, COMPUTED ONCE AT
014500*        C000-INIT AND NEVER RECOMPUTED.
014600     05  C7-WORKDAY-SECS         PIC S9(07) COMP.
014700     05  C7-SERVICE-SECS         PIC S9(07) COMP.
014800     05  FILLER                  PIC X(04).
014900*
015000*--------------------------------------------------------------------*
015100* DISPLAY FIELDS -- PREFIX D
015200*--------------------------------------------------------------------*
015300 01  WS-DISPLAY-FIELDS.
015400*        THE COURIER'S SPEED CONVERTED FROM KM/H TO METERS/SECOND
015500*        ONCE AT C000-INIT AND USED AS THE DIVISOR FOR EVERY LEG-
015600*        TIME COMPUTE IN THE PROGRAM -- NOT A DISPLAY-ONLY FIELD
015700*        DESPITE THE PREFIX; NAMED "D-" BECAUSE IT CARRIES DECIMAL
015800*        PLACES RATHER THAN BEING A COMP FIELD.
015900     05  D-EFFECTIVE-SPEED       PIC 9(05)V9(04).
016000     05  D-EFFECTIVE-SPEED-X REDEFINES D-EFFECTIVE-SPEED
016100                                 PIC 9(09).
016200     05  FILLER                  PIC X(04).
016300*
016400*--------------------------------------------------------------------*
016500* CONSTANT FIELDS -- PREFIX K
016600*--------------------------------------------------------------------*
016700 01  WS-CONSTANTS.
016800     05  K-MODUL                 PIC X(08) VALUE "TSPSEL0M".
016900     05  K-METERS-PER-KM         PIC 9(04) COMP VALUE 1000.
017000*        3600 SECONDS/HOUR DIVIDED BY 1000 METERS/KM -- STANDARD
017100*        KM/H TO M/S CONVERSION FACTOR, SCALED BINARY (NOT COMP-3;
017200*        SEE THE 010423 CHANGE LOG ENTRY BELOW).
017300     05  K-KMH-TO-MS-DIVISOR     PIC 9(01)V9(01) COMP   VALUE 3.6.
017400     05  K-SECS-PER-MINUTE       PIC 9(02) COMP VALUE 60.
017500*        NOT ACTUALLY REFERENCED -- THE PROGRAM TESTS THE WORKING
017600*        DAY LENGTH (C7-WORKDAY-SECS) RATHER THAN A FULL 24-HOUR
017700*        CLOCK.  KEPT FOR A DAY-ROLLOVER CHECK THAT WAS DISCUSSED
017800*        BUT NEVER REQUESTED -- SEE THE 030922 ENTRY BELOW.
017900     05  K-SECS-PER-DAY          PIC 9(05) COMP VALUE 86400.
018000     05  FILLER                  PIC X(04).
018100*
018200*----------------------------------------------------------------*
018300* CONDITIONAL FIELDS
018400*----------------------------------------------------------------*
018500 01  WS-SWITCHES.
018600*        PRG-STATUS DOUBLES AS THE VALIDATION-RULE FAILURE FLAG --
018700*        C200-VALIDATE-WINDOW AND C300-VALIDATE-ROUNDTRIP SET
018800*        PRG-NOK, C100-DRIVE-ROUTE-PLAN TESTS IT RIGHT AFTER EACH
018900*        PERFORM ... VARYING TO DECIDE WHETHER TO KEEP GOING.
019000     05  PRG-STATUS              PIC 9.
019100         88  PRG-OK                          VALUE ZERO.
019200         88  PRG-NOK                         VALUE 1 THRU 9.
019300         88  PRG-ABORT                       VALUE 2.
019400*        RESET TO "FEASIBLE" AT THE START OF EACH ORDERING'S
019500*        SIMULATION IN C600-SELECT-BEST; FLIPPED TO "REJECTED" BY
019600*        C610-SIMULATE-ONE-STOP THE MOMENT ANY STOP'S DELIVERY
019700*        WINDOW IS MISSED.
019800     05  WS-PERM-SW              PIC X(01).
019900         88  WS-PERM-FEASIBLE                VALUE "Y".
020000         88  WS-PERM-REJECTED                VALUE "N".
020100     05  FILLER                  PIC X(02).
020200*
020300*--------------------------------------------------------------------*
020400* RUNNING-BEST FIELDS FOR THE THREE SELECTIONS -- PREFIX B-
020500* B-BEST-DIST-N / B-BEST-WAIT-N / B-BEST-FINISH-N ARE THE THREE
020600* TSPWORK-PERM-IDX SUBSCRIPTS OF THE CURRENT WINNERS; ZERO MEANS
020700* "NO FEASIBLE CANDIDATE FOUND YET".
020800*--------------------------------------------------------------------*
020900 01  WS-BEST-FIELDS.
021000*        DISTANCE WINNER -- N IS THE TSPWORK-PERM-IDX SUBSCRIPT,
021100*        VALUE IS ITS TOTAL DISTANCE, KEPT SO THE COMPARISON IN
021200*        C600-SELECT-BEST DOES NOT HAVE TO RE-SUBSCRIPT THE TABLE
021300*        EVERY TIME.
021400     05  B-BEST-DIST-N           PIC S9(04) COMP.
021500     05  B-BEST-DIST-VALUE       PIC S9(07) COMP.
021600*        WAIT-TIME WINNER, SAME PATTERN.
021700     05  B-BEST-WAIT-N           PIC S9(04) COMP.
021800     05  B-BEST-WAIT-VALUE       PIC S9(07) COMP.
021900*        FINISH-TIME WINNER, SAME PATTERN.
022000     05  B-BEST-FINISH-N         PIC S9(04) COMP.
022100     05  B-BEST-FINISH-VALUE     PIC S9(07) COMP.
022200     05  FILLER                  PIC X(04).
022300*
022400*--------------------------------------------------------------------*
022500* ONE ROUTE-RESULT SNAPSHOT (COPIED OUT TO LINK-DATA FOR EACH OF
022600* THE THREE WINNERS) -- PREFIX RS-
022700*--------------------------------------------------------------------*
022800 01  WS-RESULT-FIELDS.
022900*        FILLED FRESH BY C710-REPLAY-PERM/C720-REPLAY-ONE-STOP FOR
023000*        EACH OF THE THREE WINNING PERMUTATIONS IN TURN, THEN
023100*        COPIED OUT TO THE MATCHING LINK-DATA RESULT GROUP BY
023200*        C700-RETURN-RESULT BEFORE THE NEXT WINNER IS REPLAYED.
023300     05  RS-STOP-COUNT           PIC 9(04) COMP.
023400     05  RS-STOP-ORDER OCCURS 6 TIMES
023500                                 PIC 9(04).
023600     05  RS-TOTAL-DIST           PIC 9(06).
023700     05  RS-TOTAL-TIME-SECS      PIC 9(07) COMP.
023800     05  RS-WAIT-TIME-SECS       PIC 9(07) COMP.
023900     05  RS-DRIVE-TIME-SECS      PIC 9(07) COMP.
024000     05  RS-FINISH-SECS          PIC 9(07) COMP.
024100*        BROKEN OUT TO HH/MM/SS BY DIVIDE-REMAINDER IN
024200*        C710-REPLAY-PERM -- NOT BY CALLING TSPDST0M'S "FM"
024300*        COMMAND, WHICH FORMATS AN ELAPSED DURATION AS "Hh Mm",
024400*        NOT A CLOCK TIME.
024500     05  RS-FINISH-HHMMSS.
024600         10  RS-FINISH-HH        PIC 9(02).
024700         10  RS-FINISH-MM        PIC 9(02).
024800         10  RS-FINISH-SS        PIC 9(02).
024900     05  RS-FINISH-HHMMSS-N REDEFINES RS-FINISH-HHMMSS
025000                                 PIC 9(06).
025100     05  FILLER                  PIC X(04).
025200*
025300*--------------------------------------------------------------------*
025400* SHARED ROUTE-PLANNING WORK AREA (STOP TABLE / MATRIX / RESULTS)
025500*--------------------------------------------------------------------*
025600 COPY    TSPWORK OF "=TSPCPYLB".
025700*
025800 LINKAGE SECTION.
025900*
026000*-->    PASSED FROM THE CALLING PROGRAM (TSPDRV0O)
026100 01  LINK-REC.
026200*        A SINGLE "GO" COMMAND DRIVES THE ENTIRE ROUTE-PLANNING
026300*        PASS FOR ONE COURIER/STOP SET -- THIS MODULE DOES NOT
026400*        EXPOSE ITS INTERNAL VALIDATE/BUILD-MATRIX/ENUMERATE/
026500*        SELECT STEPS AS SEPARATE CALLABLE COMMANDS.
026600     05  LINK-HDR.
026700         10  LINK-CMD            PIC X(02).
026800*            "GO" = VALIDATE, BUILD MATRIX, ENUMERATE, SELECT
026900         10  LINK-RC             PIC S9(04) COMP.
027000*            0    = OK -- THREE RESULTS RETURNED
027100*            0100 = VALIDATION RULE 1 FAILED (TIME-WINDOW REJECT)
027200*            0200 = VALIDATION RULE 2 FAILED (ROUND-TRIP REJECT)
027300*            0300 = NO FEASIBLE PERMUTATION FOUND -- CANNOT ROUTE
027400*            9999 = UNKNOWN LINK-CMD -- CALLER MUST ABORT
027500*        THREE RESULT GROUPS, IDENTICALLY SHAPED, ONE PER
027600*        SELECTION CRITERION -- THE CALLER (TSPDRV0O) DECIDES
027700*        WHICH ONE(S) TO PRINT ON THE ROUTE-PLAN REPORT.
027800     05  LINK-DATA.
027900*            SHORTEST-TOTAL-DISTANCE WINNER.
028000         10  LINK-MIN-DIST-RESULT.
028100             15  LINK-MD-STOP-COUNT      PIC 9(04) COMP.
028200             15  LINK-MD-STOP-ORDER OCCURS 6 TIMES
028300                                     PIC 9(04).
028400             15  LINK-MD-TOTAL-DIST      PIC 9(06).
028500             15  LINK-MD-TOTAL-TIME-SECS PIC 9(07) COMP.
028600             15  LINK-MD-WAIT-TIME-SECS  PIC 9(07) COMP.
028700             15  LINK-MD-DRIVE-TIME-SECS PIC 9(07) COMP.
028800             15  LINK-MD-FINISH-HHMMSS   PIC 9(06).
028900             15  LINK-MD-FINISH-G REDEFINES LINK-MD-FINISH-HHMMSS.
029000                 20  LINK-MD-FINISH-HH   PIC 9(02).
029100                 20  LINK-MD-FINISH-MM   PIC 9(02).
029200                 20  LINK-MD-FINISH-SS   PIC 9(02).
029300*            LEAST-TOTAL-WAIT-TIME WINNER (WAIT INCLUDES BOTH
029400*            EARLY-ARRIVAL WAITING AND ON-SITE SERVICE TIME).
029500         10  LINK-MIN-WAIT-RESULT.
029600             15  LINK-MW-STOP-COUNT      PIC 9(04) COMP.
029700             15  LINK-MW-STOP-ORDER OCCURS 6 TIMES
029800                                     PIC 9(04).
029900             15  LINK-MW-TOTAL-DIST      PIC 9(06).
030000             15  LINK-MW-TOTAL-TIME-SECS PIC 9(07) COMP.
030100             15  LINK-MW-WAIT-TIME-SECS  PIC 9(07) COMP.
030200             15  LINK-MW-DRIVE-TIME-SECS PIC 9(07) COMP.
030300             15  LINK-MW-FINISH-HHMMSS   PIC 9(06).
030400             15  LINK-MW-FINISH-G REDEFINES LINK-MW-FINISH-HHMMSS.
030500                 20  LINK-MW-FINISH-HH   PIC 9(02).
030600                 20  LINK-MW-FINISH-MM   PIC 9(02).
030700                 20  LINK-MW-FINISH-SS   PIC 9(02).
030800*            EARLIEST-FINISH-CLOCK-TIME WINNER.
030900         10  LINK-MIN-FINISH-RESULT.
031000             15  LINK-MF-STOP-COUNT      PIC 9(04) COMP.
031100             15  LINK-MF-STOP-ORDER OCCURS 6 TIMES
031200                                     PIC 9(04).
031300             15  LINK-MF-TOTAL-DIST      PIC 9(06).
031400             15  LINK-MF-TOTAL-TIME-SECS PIC 9(07) COMP.
031500             15  LINK-MF-WAIT-TIME-SECS  PIC 9(07) COMP.
031600             15  LINK-MF-DRIVE-TIME-SECS PIC 9(07) COMP.
031700             15  LINK-MF-FINISH-HHMMSS   PIC 9(06).
031800             15  LINK-MF-FINISH-G REDEFINES LINK-MF-FINISH-HHMMSS.
031900                 20  LINK-MF-FINISH-HH   PIC 9(02).
032000                 20  LINK-MF-FINISH-MM   PIC 9(02).
032100                 20  LINK-MF-FINISH-SS   PIC 9(02).
032200     05  FILLER                      PIC X(04).
032300*
032400*-->    PASSED TO TSPDST0M / TSPHAM0M ON THE NESTED CALLS BELOW
032500*        TSPSEL0M IS THE ONLY MODULE THAT CALLS BOTH SERVICE
032600*        MODULES -- IT BUILDS THE DISTANCE MATRIX BY CALLING
032700*        TSPDST0M ONCE PER CELL, THEN CALLS TSPHAM0M ONCE TO
032800*        ENUMERATE EVERY ORDERING AGAINST THAT MATRIX.
032900*        MIRRORS TSPDST0M'S OWN LINK-REC EXACTLY -- THIS COPY IS
033000*        NOT SHARED VIA A COPYBOOK, SO A LAYOUT CHANGE ON EITHER
033100*        SIDE MUST BE MADE TO BOTH PROGRAMS BY HAND.
033200 01  DST-LINK-REC.
033300     05  DST-LINK-HDR.
033400         10  DST-LINK-CMD        PIC X(02).
033500         10  DST-LINK-RC         PIC S9(04) COMP.
033600     05  DST-LINK-DATA.
033700*            "DI" INPUT -- DEGREES, NOT RADIANS.
033800         10  DST-LINK-LAT1       PIC S9(03)V9(07).
033900         10  DST-LINK-LNG1       PIC S9(03)V9(07).
034000         10  DST-LINK-LAT2       PIC S9(03)V9(07).
034100         10  DST-LINK-LNG2       PIC S9(03)V9(07).
034200*            "DI" OUTPUT -- WHOLE KILOMETERS, ROUNDED.
034300         10  DST-LINK-DIST-KM    PIC 9(05).
034400*            NOT USED BY THIS PROGRAM -- THIS PROGRAM CONVERTS
034500*            DISTANCE TO DRIVE TIME ITSELF (SEE K-KMH-TO-MS-
034600*            DIVISOR) RATHER THAN CALLING TSPDST0M'S "FM" COMMAND.
034700         10  DST-LINK-SECONDS    PIC 9(07) COMP.
034800         10  DST-LINK-HHMM-TEXT  PIC X(10).
034900         10  FILLER              PIC X(04).
035000*
035100*        MIRRORS TSPHAM0M'S OWN LINK-REC -- THIS PROGRAM ONLY EVER
035200*        SENDS THE SINGLE "EN" COMMAND AND READS BACK NOTHING BUT
035300*        THE RETURN CODE; THE ENUMERATED RESULT ITSELF LANDS IN THE
035400*        SHARED TSPWORK-PERM-TABLE, NOT IN HAM-LINK-DATA.
035500 01  HAM-LINK-REC.
035600     05  HAM-LINK-HDR.
035700         10  HAM-LINK-CMD        PIC X(02).
035800         10  HAM-LINK-RC         PIC S9(04) COMP.
035900     05  HAM-LINK-DATA.
036000         10  FILLER              PIC X(01).
036100*
036200 PROCEDURE DIVISION USING LINK-REC.
036300*        EVERY SECTION BELOW ENDS IN A "-99" EXIT PARAGRAPH REACHED
036400*        EITHER BY FALLING THROUGH OR BY AN EXPLICIT GO TO -- THE
036500*        SHOP'S STANDARD WAY OF GIVING AN EARLY-RETURN PATH INSIDE
036600*        A SECTION WITHOUT AN INLINE EXIT-PARAGRAPH VERB.
036700******************************************************************
036800* CONTROL SECTION
036900******************************************************************
037000 A100-STEUERUNG SECTION.
037100 A100-00.
037200*        SAME OPERATOR-FACING VERSION-DISPLAY SWITCH USED BY EVERY
037300*        SERVICE MODULE IN THIS SYSTEM.
037400     IF  SHOW-VERSION-SW
037500         DISPLAY K-MODUL " COMPILED " WHEN-COMPILED
037600         STOP RUN
037700     END-IF
037800*
037900*        TSPDRV0O CALLS THIS MODULE ONCE PER COURIER/STOP SET --
038000*        EVERYTHING FROM VALIDATION THROUGH FINAL SELECTION
038100*        HAPPENS INSIDE THIS ONE CALL.
038200     PERFORM B000-VORLAUF
038300     PERFORM B100-VERARBEITUNG
038400     PERFORM B090-ENDE
038500     EXIT PROGRAM
038600     .
038700 A100-99.
038800     EXIT.
038900*
039000******************************************************************
039100* OPENING PROCESSING
039200******************************************************************
039300 B000-VORLAUF SECTION.
039400 B000-00.
039500*        NO FILES OF ITS OWN -- STOP TABLE, WORKING-DAY WINDOW AND
039600*        COURIER SNAPSHOT ALL ARRIVE PRE-LOADED IN TSPWORK-AREA.
039700     PERFORM C000-INIT
039800     .
039900 B000-99.
040000     EXIT.
040100*
040200******************************************************************
040300* CLOSING PROCESSING
040400******************************************************************
040500 B090-ENDE SECTION.
040600 B090-00.
040700*        NOTHING TO CLOSE.  KEPT SO THE FOUR-SECTION SHAPE MATCHES
040800*        EVERY OTHER MODULE IN THIS SYSTEM.
040900     CONTINUE
041000     .
041100 B090-99.
041200     EXIT.
041300*
041400******************************************************************
041500* MAIN PROCESSING -- DISPATCH ON LINK-CMD
041600******************************************************************
041700 B100-VERARBEITUNG SECTION.
041800 B100-00.
041900*        SINGLE-COMMAND DISPATCH, SAME PATTERN AS EVERY OTHER
042000*        SERVICE MODULE -- KEPT AS AN EVALUATE IN CASE A FUTURE
042100*        COMMAND (E.G. RE-PLAN AROUND ONE CANCELLED STOP) IS EVER
042200*        ADDED WITHOUT A FULL RESHAPE OF THIS SECTION.
042300     EVALUATE LINK-CMD
042400         WHEN "GO"    PERFORM C100-DRIVE-ROUTE-PLAN
042500         WHEN OTHER   DISPLAY "TSPSEL0M -- BAD LINK-CMD: " LINK-CMD
042600                      MOVE 9999 TO LINK-RC
042700     END-EVALUATE
042800     .
042900 B100-99.
043000     EXIT.
043100*
043200******************************************************************
043300* FIELD INITIALIZATION
043400******************************************************************
043500 C000-INIT SECTION.
043600 C000-00.
043700*        THE THREE RUNNING-BEST FIELDS MUST START AT ZERO ("NO
043800*        CANDIDATE YET") ON EVERY CALL -- THIS MODULE HAS NO OTHER
043900*        CHANCE TO RESET THEM BETWEEN ROUTE-PLANNING RUNS.
044000     INITIALIZE WS-SWITCHES
044100                WS-BEST-FIELDS
044200     MOVE ZERO TO LINK-RC
044300     MOVE TSPWORK-STOP-COUNT TO C4-N
044400*        CONVERT THE COURIER'S POSTED SPEED (KM/H, A WHOLE NUMBER)
044500*        TO METERS/SECOND ONCE HERE SO EVERY LEG-TIME COMPUTE
044600*        BELOW CAN DIVIDE BY IT DIRECTLY.
044700     COMPUTE D-EFFECTIVE-SPEED ROUNDED =
044800             TSPWORK-COUR-SPEED-KMH / K-KMH-TO-MS-DIVISOR
044900     COMPUTE C7-WORKDAY-SECS =
045000             TSPWORK-COUR-END-SECS - TSPWORK-COUR-BEGIN-SECS
045100     .
045200 C000-99.
045300     EXIT.
045400*
045500******************************************************************
045600* TOP-LEVEL SEQUENCE: VALIDATE, BUILD MATRIX, ENUMERATE, SELECT
045700* (BATCH FLOW / ROUTE EVALUATOR-SELECTOR STEPS 2-7)
045800******************************************************************
045900 C100-DRIVE-ROUTE-PLAN SECTION.
046000 C100-00.
046100*        RULE 1 FIRST -- CHEAPEST CHECK, NO CALLS TO TSPDST0M
046200*        NEEDED, SO A BAD RUN IS REJECTED BEFORE ANY DISTANCE WORK
046300*        IS DONE.  THE LOOP STOPS THE MOMENT ANY ONE STOP FAILS.
046400     PERFORM C200-VALIDATE-WINDOW
046500         VARYING C4-STOP-SUB FROM 1 BY 1 UNTIL C4-STOP-SUB > C4-N
046600                 OR PRG-NOK
046700     IF  PRG-NOK
046800         MOVE 0100 TO LINK-RC
046900         GO TO C100-99
047000     END-IF
047100*
047200*        RULE 2 NEXT -- ONE HAVERSINE CALL PER STOP, STILL FAR
047300*        CHEAPER THAN BUILDING THE FULL (N+1)x(N+1) MATRIX.
047400     PERFORM C300-VALIDATE-ROUNDTRIP
047500         VARYING C4-STOP-SUB FROM 1 BY 1 UNTIL C4-STOP-SUB > C4-N
047600                 OR PRG-NOK
047700     IF  PRG-NOK
047800         MOVE 0200 TO LINK-RC
047900         GO TO C100-99
048000     END-IF
048100*
048200*        BOTH VALIDATION RULES PASSED -- NOW DO THE EXPENSIVE
048300*        WORK: FULL DISTANCE MATRIX, EVERY ORDERING ENUMERATED,
048400*        EVERY ORDERING SIMULATED AGAINST THE DELIVERY WINDOWS.
048500     PERFORM C400-BUILD-MATRIX
048600     PERFORM C500-ENUMERATE
048700     PERFORM C600-SELECT-BEST
048800         VARYING C9-PERM-IDX FROM 1 BY 1
048900                 UNTIL C9-PERM-IDX > TSPWORK-PERM-COUNT
049000*
049100*        B-BEST-DIST-N STAYS ZERO ONLY WHEN NOT ONE OF THE (UP TO
049200*        720) ORDERINGS COULD BE DRIVEN WITHOUT MISSING A STOP'S
049300*        DELIVERY WINDOW SOMEWHERE ALONG THE ROUTE.
049400     IF  B-BEST-DIST-N = ZERO
049500         MOVE 0300 TO LINK-RC
049600         GO TO C100-99
049700     END-IF
049800     PERFORM C700-RETURN-RESULT
049900     MOVE ZERO TO LINK-RC
050000     .
050100 C100-99.
050200     EXIT.
050300*
050400******************************************************************
050500* VALIDATION RULE 1 -- TIME-WINDOW FEASIBILITY (BUSINESS RULES /
050600* ROUTE EVALUATOR-SELECTOR).  REJECT THE RUN IF THE COURIER'S
050700* WORKING DAY DOES NOT OVERLAP A STOP'S DELIVERY WINDOW AT ALL.
050800*
050900* CALLED ONCE PER STOP FROM C100-DRIVE-ROUTE-PLAN'S PERFORM ...
051000* VARYING; THE LOOP STOPS AT THE FIRST FAILING STOP RATHER THAN
051100* CHECKING ALL OF THEM, SINCE ONE FAILURE IS ENOUGH TO REJECT THE
051200* WHOLE RUN.
051300******************************************************************
051400 C200-VALIDATE-WINDOW SECTION.
051500 C200-00.
051600*        OVERLAP TEST, NOT CONTAINMENT -- THE COURIER'S WORKING
051700*        DAY AND THE STOP'S DELIVERY WINDOW ONLY HAVE TO SHARE
051800*        SOME TIME IN COMMON.  WHETHER THE COURIER CAN ACTUALLY
051900*        REACH THE STOP DURING THAT OVERLAP IS A SEPARATE, LATER
052000*        QUESTION (RULE 2, THEN THE FULL SIMULATION).
052100     IF  (TSPWORK-COUR-END-SECS < TSPWORK-STOP-FROM-SECS(C4-STOP-SUB))
052200     OR  (TSPWORK-COUR-BEGIN-SECS > TSPWORK-STOP-TO-SECS(C4-STOP-SUB))
052300         SET PRG-NOK TO TRUE
052400     END-IF
052500     .
052600 C200-99.
052700     EXIT.
052800*
052900******************************************************************
053000* VALIDATION RULE 2 -- ROUND-TRIP FEASIBILITY (BUSINESS RULES /
053100* ROUTE EVALUATOR-SELECTOR).  REJECT THE RUN IF THE COURIER COULD
053200* NOT GET TO A STOP AND BACK WITHIN THE WORKING DAY.
053300******************************************************************
053400 C300-VALIDATE-ROUNDTRIP SECTION.
053500 C300-00.
053600*        STRAIGHT-LINE DISTANCE FROM THE COURIER'S START TO THIS
053700*        STOP -- A DELIBERATE SIMPLIFICATION FOR THE FEASIBILITY
053800*        CHECK ONLY.  THE REAL ROUTE (WITH OTHER STOPS IN BETWEEN)
053900*        IS ALWAYS AT LEAST AS LONG, SO THIS TEST CAN ONLY REJECT
054000*        RUNS THAT WOULD FAIL ANYWAY -- IT NEVER LETS AN
054100*        UNREACHABLE STOP THROUGH.
054200     MOVE "DI"                             TO DST-LINK-CMD
054300     MOVE TSPWORK-COUR-START-LATITUDE      TO DST-LINK-LAT1
054400     MOVE TSPWORK-COUR-START-LONGITUDE     TO DST-LINK-LNG1
054500     MOVE TSPWORK-STOP-LATITUDE(C4-STOP-SUB)  TO DST-LINK-LAT2
054600     MOVE TSPWORK-STOP-LONGITUDE(C4-STOP-SUB) TO DST-LINK-LNG2
054700     CALL "TSPDST0M" USING DST-LINK-REC
054800     MOVE DST-LINK-DIST-KM TO C5-LEG-KM
054900     COMPUTE C7-ONE-WAY-SECS =
055000             (C5-LEG-KM * K-METERS-PER-KM) / D-EFFECTIVE-SPEED
055100*        DOUBLE THE ONE-WAY TIME FOR THE ROUND TRIP -- IF EVEN
055200*        THAT ALONE EXCEEDS THE WORKING DAY, NO ORDERING CAN
055300*        POSSIBLY REACH THIS STOP AND RETURN.
055400     IF  (C7-ONE-WAY-SECS * 2) > C7-WORKDAY-SECS
055500         SET PRG-NOK TO TRUE
055600     END-IF
055700     .
055800 C300-99.
055900     EXIT.
056000*
056100******************************************************************
056200* BUILD THE (N+1)x(N+1) GREAT-CIRCLE DISTANCE MATRIX -- ROW/COL 1
056300* IS THE COURIER'S START, ROWS/COLS 2..N+1 ARE THE STOPS.  CALLS
056400* TSPDST0M ONCE PER ORDERED PAIR (MATRIX NOT ASSUMED SYMMETRIC).
056500*
056600* FOR THE SHOP'S 6-STOP CEILING THAT IS AT MOST 7x7 = 49 CELLS,
056700* WELL WITHIN WHAT A NIGHTLY BATCH STEP CAN AFFORD -- THIS WAS
056800* REVIEWED AND ACCEPTED RATHER THAN OPTIMIZED (E.G. BY SKIPPING
056900* THE DIAGONAL OR ASSUMING SYMMETRY) BECAUSE THE COST IS TRIVIAL
057000* NEXT TO THE 720-ROW ENUMERATION THAT FOLLOWS IT.
057100******************************************************************
057200 C400-BUILD-MATRIX SECTION.
057300 C400-00.
057400*        ONE OUTER PASS PER ROW -- C4-N + 1 ROWS COVER THE
057500*        COURIER'S START PLUS EVERY STOP.
057600     PERFORM C410-BUILD-ONE-ROW
057700         VARYING C4-MAT-SUB FROM 1 BY 1 UNTIL C4-MAT-SUB > C4-N + 1
057800     .
057900 C400-99.
058000     EXIT.
058100*
058200 C410-BUILD-ONE-ROW SECTION.
058300 C410-00.
058400*        FULL (N+1) COLUMNS PER ROW -- THE MATRIX IS NOT ASSUMED
058500*        SYMMETRIC, SO EVERY ORDERED PAIR IS CALLED SEPARATELY
058600*        EVEN THOUGH TWO HAVERSINE CALLS BETWEEN THE SAME POINTS
058700*        SHOULD, IN THEORY, RETURN THE SAME DISTANCE EITHER WAY.
058800     PERFORM C420-BUILD-ONE-CELL
058900         VARYING C4-PREV-MAT-SUB FROM 1 BY 1
059000                 UNTIL C4-PREV-MAT-SUB > C4-N + 1
059100     .
059200 C410-99.
059300     EXIT.
059400*
059500 C420-BUILD-ONE-CELL SECTION.
059600 C420-00.
059700*        A POINT'S DISTANCE TO ITSELF IS ALWAYS ZERO -- SKIP THE
059800*        CALL RATHER THAN ASK TSPDST0M TO HAVERSINE A POINT
059900*        AGAINST ITSELF (WHICH WOULD ALSO RETURN ZERO, JUST MORE
060000*        EXPENSIVELY).
060100     IF  C4-MAT-SUB = C4-PREV-MAT-SUB
060200         MOVE ZERO TO TSPWORK-MATRIX-COL(C4-MAT-SUB C4-PREV-MAT-SUB)
060300         GO TO C420-99
060400     END-IF
060500     PERFORM C430-LOAD-POINT-1
060600     PERFORM C440-LOAD-POINT-2
060700     MOVE "DI" TO DST-LINK-CMD
060800     CALL "TSPDST0M" USING DST-LINK-REC
060900     MOVE DST-LINK-DIST-KM
061000         TO TSPWORK-MATRIX-COL(C4-MAT-SUB C4-PREV-MAT-SUB)
061100     .
061200 C420-99.
061300     EXIT.
061400*
061500 C430-LOAD-POINT-1 SECTION.
061600 C430-00.
061700*        MATRIX POSITION 1 IS ALWAYS THE COURIER'S START, NEVER A
061800*        ROW IN TSPWORK-STOP-TABLE -- EVERY OTHER POSITION SHIFTS
061900*        DOWN BY ONE TO FIND ITS STOP-TABLE ENTRY.
062000     IF  C4-MAT-SUB = 1
062100         MOVE TSPWORK-COUR-START-LATITUDE  TO DST-LINK-LAT1
062200         MOVE TSPWORK-COUR-START-LONGITUDE TO DST-LINK-LNG1
062300     ELSE
062400         COMPUTE C4-STOP-SUB = C4-MAT-SUB - 1
062500         MOVE TSPWORK-STOP-LATITUDE(C4-STOP-SUB)  TO DST-LINK-LAT1
062600         MOVE TSPWORK-STOP-LONGITUDE(C4-STOP-SUB) TO DST-LINK-LNG1
062700     END-IF
062800     .
062900 C430-99.
063000     EXIT.
063100*
063200 C440-LOAD-POINT-2 SECTION.
063300 C440-00.
063400*        SAME RULE AS C430 ABOVE, APPLIED TO THE OTHER HALF OF THE
063500*        CELL BEING BUILT.
063600     IF  C4-PREV-MAT-SUB = 1
063700         MOVE TSPWORK-COUR-START-LATITUDE  TO DST-LINK-LAT2
063800         MOVE TSPWORK-COUR-START-LONGITUDE TO DST-LINK-LNG2
063900     ELSE
064000         COMPUTE C4-STOP-SUB = C4-PREV-MAT-SUB - 1
064100         MOVE TSPWORK-STOP-LATITUDE(C4-STOP-SUB)  TO DST-LINK-LAT2
064200         MOVE TSPWORK-STOP-LONGITUDE(C4-STOP-SUB) TO DST-LINK-LNG2
064300     END-IF
064400     .
064500 C440-99.
064600     EXIT.
064700*
064800******************************************************************
064900* DRIVE THE ROUTE ENUMERATOR (BATCH FLOW / ROUTE EVALUATOR-
065000* SELECTOR STEP 5) -- LEAVES TSPWORK-PERM-TABLE SORTED ASCENDING
065100* BY TOTAL-DISTANCE.
065200******************************************************************
065300 C500-ENUMERATE SECTION.
065400 C500-00.
065500*        ONE CALL BUILDS EVERY FEASIBLE-DISTANCE-WISE ORDERING IN
065600*        A SINGLE PASS -- TSPHAM0M DOES NOT KNOW ABOUT DELIVERY
065700*        WINDOWS, ONLY ABOUT DISTANCE, SO THE RESULT IS SORTED BY
065800*        TOTAL DISTANCE ALONE.  TIME-WINDOW FEASIBILITY IS TESTED
065900*        SEPARATELY BELOW IN C600/C610.
066000     MOVE "EN" TO HAM-LINK-CMD
066100     CALL "TSPHAM0M" USING HAM-LINK-REC
066200     .
066300 C500-99.
066400     EXIT.
066500*
066600******************************************************************
066700* PER-STOP SIMULATION AND SELECTION (BATCH FLOW / ROUTE EVALUATOR-
066800* SELECTOR STEP 6-7).  WALKS ONE PERMUTATION AT C9-PERM-IDX;
066900* UPDATES THE THREE RUNNING-BEST FIELDS WHEN THIS ORDERING IS
067000* FEASIBLE AND BEATS THE CURRENT WINNER (STRICT "<", FIRST FOUND
067100* WINS).
067200*
067300* THIS PARAGRAPH IS CALLED ONCE FOR EVERY ROW IN TSPWORK-PERM-
067400* TABLE -- UP TO 720 TIMES FOR A FULL 6-STOP RUN -- SO KEEPING THE
067500* PER-ORDERING WORK LIGHT (NO CALLS OUT TO TSPDST0M HERE; ALL
067600* DISTANCES CAME FROM THE MATRIX BUILT ONCE IN C400) MATTERS FOR
067700* THE NIGHTLY JOB'S RUN TIME.
067800******************************************************************
067900 C600-SELECT-BEST SECTION.
068000 C600-00.
068100*        CALLED ONCE PER ORDERING IN TSPWORK-PERM-TABLE (UP TO
068200*        720 TIMES) -- ASSUME FEASIBLE UNTIL C610 SAYS OTHERWISE.
068300     SET WS-PERM-FEASIBLE TO TRUE
068400     MOVE ZERO TO C7-ELAPSED-SECS
068500                  C7-WAIT-SECS
068600                  C7-DRIVE-SECS
068700     PERFORM C610-SIMULATE-ONE-STOP
068800         VARYING C4-I FROM 1 BY 1
068900                 UNTIL C4-I > C4-N OR WS-PERM-REJECTED
069000     IF  WS-PERM-REJECTED
069100         GO TO C600-99
069200     END-IF
069300*
069400*    RETURN-TO-BASE LEG -- LAST STOP BACK TO THE COURIER'S START
069500     COMPUTE C4-MAT-SUB = TSPWORK-PERM-STOP-ORDER(C9-PERM-IDX C4-N) + 1
069600*                          ^^ STOP-ORDER HOLDS POINT-IDS 1..N WHICH
069700*                             MATCH STOP-TABLE POSITION FOR THIS RUN
069800     MOVE TSPWORK-MATRIX-COL(C4-MAT-SUB 1) TO C5-LEG-KM
069900     COMPUTE C7-LEG-SECS =
070000             (C5-LEG-KM * K-METERS-PER-KM) / D-EFFECTIVE-SPEED
070100     ADD C7-LEG-SECS TO C7-ELAPSED-SECS
070200     ADD C7-LEG-SECS TO C7-DRIVE-SECS
070300*
070400*        THE RETURN LEG CAN ITSELF PUSH THE COURIER PAST THE END
070500*        OF THE WORKING DAY EVEN WHEN EVERY DELIVERY STOP WAS MADE
070600*        ON TIME -- THAT MAKES THE WHOLE ORDERING INFEASIBLE TOO.
070700     COMPUTE C7-FINISH-SECS =
070800             TSPWORK-COUR-BEGIN-SECS + C7-ELAPSED-SECS
070900     IF  C7-FINISH-SECS > TSPWORK-COUR-END-SECS
071000         GO TO C600-99
071100     END-IF
071200*
071300*        THREE INDEPENDENT "BEST SO FAR" TESTS -- AN ORDERING CAN
071400*        WIN ON DISTANCE, ON WAIT TIME, ON FINISH TIME, ALL THREE,
071500*        OR NONE.  STRICT "<" MEANS THE FIRST-ENUMERATED ORDERING
071600*        KEEPS A TIE, WHICH MATTERS BECAUSE TSPWORK-PERM-TABLE IS
071700*        ALREADY SORTED BY DISTANCE -- SO THE DISTANCE WINNER IS,
071800*        IN PRACTICE, WHICHEVER FEASIBLE ROW IS ENCOUNTERED FIRST.
071900     IF  (B-BEST-DIST-N = ZERO)
072000     OR  (TSPWORK-PERM-TOTAL-DIST(C9-PERM-IDX) < B-BEST-DIST-VALUE)
072100         MOVE C9-PERM-IDX TO B-BEST-DIST-N
072200         MOVE TSPWORK-PERM-TOTAL-DIST(C9-PERM-IDX) TO B-BEST-DIST-VALUE
072300     END-IF
072400     IF  (B-BEST-WAIT-N = ZERO)
072500     OR  (C7-WAIT-SECS < B-BEST-WAIT-VALUE)
072600         MOVE C9-PERM-IDX  TO B-BEST-WAIT-N
072700         MOVE C7-WAIT-SECS TO B-BEST-WAIT-VALUE
072800     END-IF
072900     IF  (B-BEST-FINISH-N = ZERO)
073000     OR  (C7-FINISH-SECS < B-BEST-FINISH-VALUE)
073100         MOVE C9-PERM-IDX    TO B-BEST-FINISH-N
073200         MOVE C7-FINISH-SECS TO B-BEST-FINISH-VALUE
073300     END-IF
073400     .
073500 C600-99.
073600     EXIT.
073700*
073800******************************************************************
073900* ONE STOP OF THE SIMULATION (BUSINESS RULES / ROUTE EVALUATOR-
074000* SELECTOR "PER-STOP SIMULATION").  SPEND-TIME (SERVICE TIME) IS
074100* FOLDED INTO THE SAME TIME-WAIT ACCUMULATOR AS TRUE ARRIVE-EARLY
074200* WAIT TIME -- SEE THE 970203 CHANGE LOG ENTRY.  DO NOT SEPARATE.
074300******************************************************************
074400 C610-SIMULATE-ONE-STOP SECTION.
074500 C610-00.
074600*        THE LEG INTO THIS STOP RUNS FROM THE PREVIOUS STOP IN THE
074700*        ORDERING (OR FROM THE COURIER'S START WHEN THIS IS THE
074800*        FIRST STOP, C4-I = 1) TO THIS STOP.
074900     IF  C4-I = 1
075000         MOVE 1 TO C4-PREV-MAT-SUB
075100     ELSE
075200         COMPUTE C4-PREV-MAT-SUB =
075300                 TSPWORK-PERM-STOP-ORDER(C9-PERM-IDX C4-I - 1) + 1
075400     END-IF
075500     COMPUTE C4-MAT-SUB =
075600             TSPWORK-PERM-STOP-ORDER(C9-PERM-IDX C4-I) + 1
075700     COMPUTE C4-STOP-SUB = C4-MAT-SUB - 1
075800*
075900     MOVE TSPWORK-MATRIX-COL(C4-PREV-MAT-SUB C4-MAT-SUB) TO C5-LEG-KM
076000     COMPUTE C7-LEG-SECS =
076100             (C5-LEG-KM * K-METERS-PER-KM) / D-EFFECTIVE-SPEED
076200     ADD C7-LEG-SECS TO C7-ELAPSED-SECS
076300     ADD C7-LEG-SECS TO C7-DRIVE-SECS
076400     COMPUTE C7-ARRIVE-SECS =
076500             TSPWORK-COUR-BEGIN-SECS + C7-ELAPSED-SECS
076600*
076700*        LATE ARRIVAL KILLS THIS ORDERING OUTRIGHT -- NO PARTIAL
076800*        CREDIT, NO "CLOSE ENOUGH".  THE LOOP CONTROLLING THIS
076900*        PERFORM (SEE C600-SELECT-BEST) STOPS THE INSTANT THIS
077000*        FLAG IS SET, SO REMAINING STOPS ARE NEVER SIMULATED.
077100     IF  C7-ARRIVE-SECS > TSPWORK-STOP-TO-SECS(C4-STOP-SUB)
077200         SET WS-PERM-REJECTED TO TRUE
077300         GO TO C610-99
077400     END-IF
077500*        EARLY ARRIVAL IS NOT A FAILURE -- THE COURIER WAITS UNTIL
077600*        THE DELIVERY WINDOW OPENS.  THAT WAIT COUNTS AGAINST BOTH
077700*        THE ELAPSED CLOCK AND THE WAIT-TIME SELECTION CRITERION.
077800     IF  C7-ARRIVE-SECS < TSPWORK-STOP-FROM-SECS(C4-STOP-SUB)
077900         COMPUTE C7-WAIT-SECS = C7-WAIT-SECS
078000                 + (TSPWORK-STOP-FROM-SECS(C4-STOP-SUB) - C7-ARRIVE-SECS)
078100         COMPUTE C7-ELAPSED-SECS = C7-ELAPSED-SECS
078200                 + (TSPWORK-STOP-FROM-SECS(C4-STOP-SUB) - C7-ARRIVE-SECS)
078300     END-IF
078400*
078500*        SERVICE (UNLOAD) TIME AT THE STOP IS ADDED TO C7-WAIT-SECS
078600*        ALONGSIDE ANY TRUE EARLY-ARRIVAL WAIT -- BOTH ARE TIME THE
078700*        COURIER SPENDS STATIONARY RATHER THAN DRIVING, AND THE
078800*        "LEAST WAIT" SELECTION CRITERION IS MEANT TO REWARD
078900*        ORDERINGS THAT KEEP THE COURIER MOVING, NOT JUST ORDERINGS
079000*        THAT AVOID EARLY ARRIVALS.
079100     COMPUTE C7-SERVICE-SECS =
079200             TSPWORK-STOP-SPEND-MIN(C4-STOP-SUB) * K-SECS-PER-MINUTE
079300     ADD C7-SERVICE-SECS TO C7-ELAPSED-SECS
079400     ADD C7-SERVICE-SECS TO C7-WAIT-SECS
079500     .
079600 C610-99.
079700     EXIT.
079800*
079900******************************************************************
080000* RE-RUN THE THREE WINNING PERMUTATIONS TO CAPTURE THEIR FULL
080100* TIMING (SIMULATION ABOVE ONLY KEPT THE COMPARISON VALUES) AND
080200* COPY EACH INTO ITS LINK-DATA RESULT GROUP.
080300*
080400* B-BEST-DIST-N, B-BEST-WAIT-N AND B-BEST-FINISH-N MAY ALL POINT
080500* TO THE SAME TSPWORK-PERM-IDX -- THAT IS EXPECTED AND CORRECT
080600* WHENEVER ONE ORDERING HAPPENS TO WIN ALL THREE CATEGORIES (SEE
080700* THE 030922 CHANGE LOG ENTRY ABOVE).  THIS PARAGRAPH DOES NOT
080800* TRY TO DETECT OR SHORT-CIRCUIT THAT CASE -- IT SIMPLY REPLAYS
080900* THE SAME ORDERING UP TO THREE TIMES, WHICH IS HARMLESS.
081000******************************************************************
081100 C700-RETURN-RESULT SECTION.
081200 C700-00.
081300*        WHY REPLAY AT ALL, WHEN C600-SELECT-BEST ALREADY WALKED
081400*        EVERY ORDERING ONCE?  BECAUSE C600 ONLY KEPT THE HANDFUL
081500*        OF COMPARISON VALUES (TOTAL WAIT, TOTAL FINISH TIME) IT
081600*        NEEDED TO PICK A WINNER -- NOT THE FULL PER-LEG BREAKDOWN
081700*        THE REPORT NEEDS.  RE-SIMULATING JUST THE THREE WINNERS
081800*        IS CHEAPER THAN KEEPING FULL DETAIL FOR ALL 720 ORDERINGS.
081900     MOVE B-BEST-DIST-N TO C9-PERM-IDX
082000     PERFORM C710-REPLAY-PERM
082100*        RS-STOP-ORDER IS MOVED ELEMENT BY ELEMENT RATHER THAN AS
082200*        ONE GROUP MOVE -- LINK-MD-STOP-ORDER AND RS-STOP-ORDER ARE
082300*        BOTH OCCURS 6 TABLES OF THE SAME PIC 9(04), SO A GROUP
082400*        MOVE WOULD WORK, BUT THIS SHOP WRITES OUT EACH SUBSCRIPT
082500*        EXPLICITLY IN CALL-INTERFACE COPY LIKE THIS ONE SO A FIELD
082600*        ADDED TO ONE SIDE LATER CANNOT SILENTLY MISALIGN THE OTHER.
082700     MOVE RS-STOP-COUNT           TO LINK-MD-STOP-COUNT
082800     MOVE RS-STOP-ORDER(1)        TO LINK-MD-STOP-ORDER(1)
082900     MOVE RS-STOP-ORDER(2)        TO LINK-MD-STOP-ORDER(2)
083000     MOVE RS-STOP-ORDER(3)        TO LINK-MD-STOP-ORDER(3)
083100     MOVE RS-STOP-ORDER(4)        TO LINK-MD-STOP-ORDER(4)
083200     MOVE RS-STOP-ORDER(5)        TO LINK-MD-STOP-ORDER(5)
083300     MOVE RS-STOP-ORDER(6)        TO LINK-MD-STOP-ORDER(6)
083400     MOVE RS-TOTAL-DIST           TO LINK-MD-TOTAL-DIST
083500     MOVE RS-TOTAL-TIME-SECS      TO LINK-MD-TOTAL-TIME-SECS
083600     MOVE RS-WAIT-TIME-SECS       TO LINK-MD-WAIT-TIME-SECS
083700     MOVE RS-DRIVE-TIME-SECS      TO LINK-MD-DRIVE-TIME-SECS
083800*        RS-FINISH-HHMMSS-N IS ALREADY A CLOCK TIME (HHMMSS), NOT A
083900*        DURATION -- BUILT BY THE DIVIDE-REMAINDER PAIR AT THE END
084000*        OF C710-REPLAY-PERM.
084100     MOVE RS-FINISH-HHMMSS-N      TO LINK-MD-FINISH-HHMMSS
084200*
084300*        SAME REPLAY, DIFFERENT WINNER -- B-BEST-DIST-N AND
084400*        B-BEST-WAIT-N MAY POINT TO THE SAME ORDERING OR TO TWO
084500*        DIFFERENT ONES; C710-REPLAY-PERM DOES NOT CARE WHICH.
084600     MOVE B-BEST-WAIT-N TO C9-PERM-IDX
084700     PERFORM C710-REPLAY-PERM
084800*        SAME ELEMENT-BY-ELEMENT DISCIPLINE AS THE MIN-DIST BLOCK
084900*        ABOVE -- SEE THE COMMENT THERE.
085000     MOVE RS-STOP-COUNT           TO LINK-MW-STOP-COUNT
085100     MOVE RS-STOP-ORDER(1)        TO LINK-MW-STOP-ORDER(1)
085200     MOVE RS-STOP-ORDER(2)        TO LINK-MW-STOP-ORDER(2)
085300     MOVE RS-STOP-ORDER(3)        TO LINK-MW-STOP-ORDER(3)
085400     MOVE RS-STOP-ORDER(4)        TO LINK-MW-STOP-ORDER(4)
085500     MOVE RS-STOP-ORDER(5)        TO LINK-MW-STOP-ORDER(5)
085600     MOVE RS-STOP-ORDER(6)        TO LINK-MW-STOP-ORDER(6)
085700     MOVE RS-TOTAL-DIST           TO LINK-MW-TOTAL-DIST
085800     MOVE RS-TOTAL-TIME-SECS      TO LINK-MW-TOTAL-TIME-SECS
085900     MOVE RS-WAIT-TIME-SECS       TO LINK-MW-WAIT-TIME-SECS
086000     MOVE RS-DRIVE-TIME-SECS      TO LINK-MW-DRIVE-TIME-SECS
086100     MOVE RS-FINISH-HHMMSS-N      TO LINK-MW-FINISH-HHMMSS
086200*
086300*        THIRD AND LAST REPLAY -- ALL THREE RESULT GROUPS ARE NOW
086400*        FULLY POPULATED, EVEN WHEN TWO OR THREE OF THEM DESCRIBE
086500*        THE SAME WINNING ORDERING.
086600     MOVE B-BEST-FINISH-N TO C9-PERM-IDX
086700     PERFORM C710-REPLAY-PERM
086800*        SAME ELEMENT-BY-ELEMENT DISCIPLINE AGAIN -- SEE THE
086900*        COMMENT ON THE MIN-DIST BLOCK ABOVE.
087000     MOVE RS-STOP-COUNT           TO LINK-MF-STOP-COUNT
087100     MOVE RS-STOP-ORDER(1)        TO LINK-MF-STOP-ORDER(1)
087200     MOVE RS-STOP-ORDER(2)        TO LINK-MF-STOP-ORDER(2)
087300     MOVE RS-STOP-ORDER(3)        TO LINK-MF-STOP-ORDER(3)
087400     MOVE RS-STOP-ORDER(4)        TO LINK-MF-STOP-ORDER(4)
087500     MOVE RS-STOP-ORDER(5)        TO LINK-MF-STOP-ORDER(5)
087600     MOVE RS-STOP-ORDER(6)        TO LINK-MF-STOP-ORDER(6)
087700     MOVE RS-TOTAL-DIST           TO LINK-MF-TOTAL-DIST
087800     MOVE RS-TOTAL-TIME-SECS      TO LINK-MF-TOTAL-TIME-SECS
087900     MOVE RS-WAIT-TIME-SECS       TO LINK-MF-WAIT-TIME-SECS
088000     MOVE RS-DRIVE-TIME-SECS      TO LINK-MF-DRIVE-TIME-SECS
088100     MOVE RS-FINISH-HHMMSS-N      TO LINK-MF-FINISH-HHMMSS
088200     .
088300 C700-99.
088400     EXIT.
088500*
088600 C710-REPLAY-PERM SECTION.
088700 C710-00.
088800*        WALKS THE SAME ORDERING C610-SIMULATE-ONE-STOP ALREADY
088900*        PROVED FEASIBLE -- NO FEASIBILITY TESTING HAPPENS HERE,
089000*        ONLY ACCUMULATION OF THE DETAIL THE REPORT NEEDS.
089100     INITIALIZE WS-RESULT-FIELDS
089200     MOVE ZERO TO C7-ELAPSED-SECS
089300                  C7-WAIT-SECS
089400                  C7-DRIVE-SECS
089500     MOVE C4-N TO RS-STOP-COUNT
089600     PERFORM C720-REPLAY-ONE-STOP
089700         VARYING C4-I FROM 1 BY 1 UNTIL C4-I > C4-N
089800*
089900*        RETURN-TO-BASE LEG, SAME AS C600-SELECT-BEST -- MUST BE
090000*        REPEATED HERE SINCE C720-REPLAY-ONE-STOP ONLY WALKS THE
090100*        DELIVERY LEGS, NOT THE FINAL LEG HOME.
090200     COMPUTE C4-MAT-SUB = TSPWORK-PERM-STOP-ORDER(C9-PERM-IDX C4-N) + 1
090300     MOVE TSPWORK-MATRIX-COL(C4-MAT-SUB 1) TO C5-LEG-KM
090400     COMPUTE C7-LEG-SECS =
090500             (C5-LEG-KM * K-METERS-PER-KM) / D-EFFECTIVE-SPEED
090600     ADD C7-LEG-SECS TO C7-ELAPSED-SECS
090700     ADD C7-LEG-SECS TO C7-DRIVE-SECS
090800*
090900     MOVE TSPWORK-PERM-TOTAL-DIST(C9-PERM-IDX) TO RS-TOTAL-DIST
091000     MOVE C7-ELAPSED-SECS                      TO RS-TOTAL-TIME-SECS
091100     MOVE C7-WAIT-SECS                         TO RS-WAIT-TIME-SECS
091200     MOVE C7-DRIVE-SECS                        TO RS-DRIVE-TIME-SECS
091300     COMPUTE C7-FINISH-SECS =
091400             TSPWORK-COUR-BEGIN-SECS + C7-ELAPSED-SECS
091500     MOVE C7-FINISH-SECS                       TO RS-FINISH-SECS
091600*        BREAK THE FINISH TIME (SECONDS SINCE MIDNIGHT) DOWN TO
091700*        HH/MM/SS BY SUCCESSIVE DIVIDE-REMAINDER -- THE SAME
091800*        TECHNIQUE THE OLDER PARTS OF THIS SHOP'S CODE USE ANYWHERE
091900*        A SECONDS COUNT NEEDS TO BECOME A CLOCK FACE.
092000     DIVIDE C7-FINISH-SECS BY 3600
092100         GIVING RS-FINISH-HH REMAINDER C7-ARRIVE-SECS
092200     DIVIDE C7-ARRIVE-SECS BY 60
092300         GIVING RS-FINISH-MM REMAINDER RS-FINISH-SS
092400     .
092500 C710-99.
092600     EXIT.
092700*
092800 C720-REPLAY-ONE-STOP SECTION.
092900 C720-00.
093000*        MIRRORS C610-SIMULATE-ONE-STOP LEG FOR LEG, MINUS THE
093100*        LATE-ARRIVAL REJECT TEST -- THIS ORDERING HAS ALREADY
093200*        PROVEN FEASIBLE, SO THAT BRANCH WOULD NEVER FIRE HERE.
093300*        ALSO RECORDS THE STOP ORDER ITSELF INTO RS-STOP-ORDER,
093400*        WHICH C610 HAD NO NEED TO KEEP.
093500     IF  C4-I = 1
093600         MOVE 1 TO C4-PREV-MAT-SUB
093700     ELSE
093800         COMPUTE C4-PREV-MAT-SUB =
093900                 TSPWORK-PERM-STOP-ORDER(C9-PERM-IDX C4-I - 1) + 1
094000     END-IF
094100     COMPUTE C4-MAT-SUB =
094200             TSPWORK-PERM-STOP-ORDER(C9-PERM-IDX C4-I) + 1
094300     COMPUTE C4-STOP-SUB = C4-MAT-SUB - 1
094400     MOVE TSPWORK-PERM-STOP-ORDER(C9-PERM-IDX C4-I)
094500         TO RS-STOP-ORDER(C4-I)
094600*
094700     MOVE TSPWORK-MATRIX-COL(C4-PREV-MAT-SUB C4-MAT-SUB) TO C5-LEG-KM
094800     COMPUTE C7-LEG-SECS =
094900             (C5-LEG-KM * K-METERS-PER-KM) / D-EFFECTIVE-SPEED
095000     ADD C7-LEG-SECS TO C7-ELAPSED-SECS
095100     ADD C7-LEG-SECS TO C7-DRIVE-SECS
095200     COMPUTE C7-ARRIVE-SECS =
095300             TSPWORK-COUR-BEGIN-SECS + C7-ELAPSED-SECS
095400*
095500*        SAME EARLY-ARRIVAL WAIT LOGIC AS C610 -- MUST STAY IN
095600*        STEP WITH IT OR THE REPLAYED WAIT TOTAL WOULD DISAGREE
095700*        WITH THE VALUE C600-SELECT-BEST USED TO PICK THIS WINNER.
095800     IF  C7-ARRIVE-SECS < TSPWORK-STOP-FROM-SECS(C4-STOP-SUB)
095900         COMPUTE C7-WAIT-SECS = C7-WAIT-SECS
096000                 + (TSPWORK-STOP-FROM-SECS(C4-STOP-SUB) - C7-ARRIVE-SECS)
096100         COMPUTE C7-ELAPSED-SECS = C7-ELAPSED-SECS
096200                 + (TSPWORK-STOP-FROM-SECS(C4-STOP-SUB) - C7-ARRIVE-SECS)
096300     END-IF
096400*
096500     COMPUTE C7-SERVICE-SECS =
096600             TSPWORK-STOP-SPEND-MIN(C4-STOP-SUB) * K-SECS-PER-MINUTE
096700     ADD C7-SERVICE-SECS TO C7-ELAPSED-SECS
096800     ADD C7-SERVICE-SECS TO C7-WAIT-SECS
096900     .
097000 C720-99.
097100     EXIT.
