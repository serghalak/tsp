000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    TSPDRV0O.
000400 AUTHOR.        R H BRANDT.
000500 INSTALLATION.  DISPATCH SYSTEMS GROUP.
000600 DATE-WRITTEN.  MARCH 1988.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED -- INTERNAL DISTRIBUTION ONLY.
000900*
001000*****************************************************************
001100* TSPDRV0O  --  NIGHTLY ROUTE-PLANNING BATCH DRIVER
001200*
001300* KURZBESCHREIBUNG (SHORT DESCRIPTION):
001400*    READS THE COURIER RECORD, THE DELIVERY-POINT LIST AND THE
001500*    SPEND-TIME ARRAY, LOADS THEM INTO TSPWORK-AREA, CALLS
001600*    TSPSEL0M TO VALIDATE / PLAN THE ROUTE, AND PRINTS THE
001700*    THREE-SECTION ROUTE REPORT.  ONE RUN PER COURIER PER NIGHT.
001800*
001900* CHANGE LOG
002000*----------------------------------------------------------------*
002100* DATE       BY   REQUEST   DESCRIPTION                          *
002200*-------|----|--------|----------------------------------------- *
002300* 880310 RHB  RP-057   NEW PROGRAM -- REPLACES THE OLD CARD-DECK   R00010
002400*                       ROUTE SHEETS WITH A PRINTED ROUTE REPORT.  R00020
002500* 900117 RHB  RP-063   NORMALIZER NOW REJECTS SPEED-KMH NOT        R00030
002600*                       GREATER THAN ZERO BEFORE THE PLANNER EVER  R00040
002700*                       SEES THE RECORD.                           R00050
002800* 940914 DKS  RP-114   RAISED LIMIT FROM 4 TO 6 STOPS (SEE         R00060
002900*                       TSPWORK); REPORT NOW PRINTS ALL THREE      R00070
003000*                       SELECTIONS INSTEAD OF JUST SHORTEST-       R00080
003100*                       DISTANCE.                                  R00090
003200* 990108 RHB  Y2K-014  Y2K REVIEW -- CLOCK FIELDS ARE HH/MM/SS     R00100
003300*                       COMPONENTS CONVERTED TO SECONDS-SINCE-     R00110
003400*                       MIDNIGHT AT READ TIME, NO 2-DIGIT YEAR     R00120
003500*                       FIELDS ANYWHERE ON THIS RUN.  NO CHANGE    R00130
003600*                       REQUIRED.                                  R00140
003700* 040213 DKS  RP-182   REPORT NOW PRINTS ALL THREE STOP-ORDER     R00150
003800*                       BRACKETS ON ONE LINE PER SELECTION INSTEADR00160
003900*                       OF WRAPPING TO A SECOND LINE -- OPERATIONSR00170
004000*                       WANTED ONE ROUTE PER PRINT LINE FOR THE   R00180
004100*                       CLIPBOARD.                                R00190
004200* 070822 RHB  RP-201   CONFIRMED WITH OPERATIONS THAT THE REPORT   R00200
004300*                       FILE IS ALWAYS OPENED OUTPUT (NOT EXTEND)  R00210
004400*                       -- ONE REPORT PER RUN, NO APPEND-ACROSS-   R00220
004500*                       RUNS REQUESTED.  NO CODE CHANGE.           R00230
004600* 110530 DKS  RP-209   REVIEWED C300-LOAD-DELIVERY-POINTS AFTER A  R00240
004700*                       QUESTION FROM DISPATCH ABOUT A SEVEN-STOP  R00250
004800*                       COURIER -- CONFIRMED THE 6-STOP LIMIT IS   R00260
004900*                       ENFORCED BY TSPWORK-STOP-TABLE'S OCCURS    R00270
005000*                       CLAUSE, NOT BY THIS PROGRAM.  NO CHANGE.   R00280
005100*----------------------------------------------------------------*
005200*
005300* PROCESSING NOTES
005400*----------------------------------------------------------------*
005500* 1. THIS PROGRAM OWNS ALL FOUR FILES -- TSPSEL0M, TSPHAM0M AND
005600*    TSPDST0M NEVER OPEN, READ OR WRITE A FILE OF THEIR OWN; THEY
005700*    ARE HANDED WHAT THEY NEED THROUGH TSPWORK-AREA OR A LINK
005800*    RECORD.
005900* 2. THE THREE RESULT GROUPS RETURNED BY TSPSEL0M CAN NAME THE
006000*    SAME STOP ORDER MORE THAN ONCE -- FOR EXAMPLE, THE ROUTE
006100*    THAT MINIMIZES DISTANCE OFTEN ALSO FINISHES EARLIEST.  THIS
006200*    IS EXPECTED, NOT AN ERROR, AND THE REPORT PRINTS ALL THREE
006300*    SECTIONS REGARDLESS.
006400* 2A. NOTHING IN THIS PROGRAM DE-DUPLICATES IDENTICAL SELECTIONS
006500*    -- THE DISPATCH DESK WANTS TO SEE ALL THREE HEADINGS EVERY
006600*    NIGHT SO THEY CAN CONFIRM AT A GLANCE THAT THE PLANNER RAN,
006700*    EVEN ON A NIGHT WHERE THE THREE ANSWERS HAPPEN TO COINCIDE.
006800* 3. EVERYTHING PRINTED ON THE STOP LINE (DISTANCE, TIME ON THE
006900*    ROAD, TIME WAITING, WORK-FINISHED CLOCK, DRIVE TIME) COMES
007000*    STRAIGHT OUT OF THE LINK RECORD TSPSEL0M RETURNED -- THIS
007100*    PROGRAM DOES NO ROUTE ARITHMETIC OF ITS OWN BEYOND THE
007200*    HH/MM/SS-TO-SECONDS FOLD ON THE WAY IN.
007300* 4. THE COURIER, DELIVERY-POINT AND SPEND-TIME FILES ARE ALL
007400*    ASSUMED CONSISTENT WITH ONE ANOTHER (SAME NIGHT, SAME
007500*    COURIER) -- THIS PROGRAM HAS NO WAY TO CROSS-CHECK THAT AND
007600*    RELIES ON THE EXTRACT JOB THAT BUILDS THEM.
007700* 5. THE REPORT WRITER (D000 THROUGH D230) IS THE ONLY PART OF
007800*    THIS PROGRAM THAT DOES ANY TEXT-BUILDING WORK -- EVERYTHING
007900*    ELSE IS FILE HANDLING AND STRAIGHT FIELD-TO-FIELD MOVEMENT.
008000*    D230-TRIM-TEXT IS WRITTEN ONCE AND SHARED BY EVERY NUMERIC-
008100*    EDITED OR "HhMm" FIGURE ON THE STOP LINE RATHER THAN
008200*    REPEATING THE SAME LEADING/TRAILING-SPACE SCAN FOUR TIMES.
008300*----------------------------------------------------------------*
008400*
008500******************************************************************
008600*
008700 ENVIRONMENT DIVISION.
008800 CONFIGURATION SECTION.
008900 SPECIAL-NAMES.
009000*        UPSI-0 IS THE OPERATOR-SET VERSION-DISPLAY SWITCH -- SEE
009100*        A100-STEUERUNG.  C01/TOP-OF-FORM IS CARRIED FOR PARITY
009200*        WITH THE SHOP'S OTHER PRINT PROGRAMS, THOUGH THIS REPORT
009300*        NEVER SKIPS TO A NEW PAGE.
009400     UPSI-0 ON STATUS IS SHOW-VERSION-SW.
009500     C01 IS TOP-OF-FORM.
009600 INPUT-OUTPUT SECTION.
009700 FILE-CONTROL.
009800*        THREE SEQUENTIAL INPUT FILES, ONE LINE-SEQUENTIAL REPORT
009900*        OUTPUT -- ALL FOUR LOGICAL NAMES ARE RESOLVED BY THE RUN
010000*        DECK, NEVER HARD-CODED TO A PHYSICAL DATA SET NAME HERE.
010100     SELECT COURIER-FILE
010200         ASSIGN TO "COURFILE"
010300         ORGANIZATION IS SEQUENTIAL
010400         FILE STATUS IS FS-COURIER.
010500     SELECT DELIVERY-POINT-FILE
010600         ASSIGN TO "PTFILE"
010700         ORGANIZATION IS SEQUENTIAL
010800         FILE STATUS IS FS-POINT.
010900     SELECT SPEND-TIME-FILE
011000         ASSIGN TO "SPNDFILE"
011100         ORGANIZATION IS SEQUENTIAL
011200         FILE STATUS IS FS-SPEND.
011300     SELECT ROUTE-REPORT-FILE
011400         ASSIGN TO "RPTFILE"
011500         ORGANIZATION IS LINE SEQUENTIAL
011600         FILE STATUS IS FS-REPORT.
011700*
011800 DATA DIVISION.
011900 FILE SECTION.
012000*
012100*        ONE RECORD PER RUN -- READ ONCE BY C200-LOAD-COURIER.
012200 FD  COURIER-FILE
012300     LABEL RECORDS ARE STANDARD.
012400 01  TSPCOUR-REC.
012500     COPY    TSPCOUR OF "=TSPCPYLB".
012600*
012700*        ONE RECORD PER DELIVERY STOP -- READ TO END-OF-FILE BY
012800*        C300-LOAD-DELIVERY-POINTS, IN FILE ORDER.
012900 FD  DELIVERY-POINT-FILE
013000     LABEL RECORDS ARE STANDARD.
013100 01  TSPPT-REC.
013200     COPY    TSPPT OF "=TSPCPYLB".
013300*
013400*        ONE RECORD PER RUN, ONE ELEMENT PER DELIVERY STOP -- READ
013500*        ONCE BY C400-LOAD-SPEND-TIME.
013600 FD  SPEND-TIME-FILE
013700     LABEL RECORDS ARE STANDARD.
013800 01  TSPSPND-REC.
013900     COPY    TSPSPND OF "=TSPCPYLB".
014000*
014100*        PRINTED OUTPUT -- ONE HEADING LINE, THEN THREE STOP-LINE/
014200*        RULE-LINE PAIRS, ONE PER SELECTION, BUILT BY
014300*        D000-WRITE-REPORT.
014400 FD  ROUTE-REPORT-FILE
014500     LABEL RECORDS ARE OMITTED
014600     RECORDING MODE IS F.
014700 01  RR-PRINT-LINE                       PIC X(132).
014800*
014900 WORKING-STORAGE SECTION.
015000*--------------------------------------------------------------------*
015100* COMP FIELDS -- PREFIX Cn, n = NUMBER OF DIGITS
015200*--------------------------------------------------------------------*
015300 01  WS-COMP-FIELDS.
015400*        RUNNING COUNT OF DELIVERY-POINT RECORDS LOADED SO FAR --
015500*        BECOMES TSPWORK-STOP-COUNT ONCE THE FILE HITS END-OF-FILE.
015600     05  C4-N                    PIC S9(04) COMP.
015700*        GENERAL-PURPOSE SUBSCRIPT -- STOP TABLE LOOPS AND THE
015800*        BRACKETED-ORDER LOOP IN D200/D210 BOTH DRIVE OFF THIS ONE.
015900     05  C4-I                    PIC S9(04) COMP.
016000*        LENGTH OF THE "=> [NNNN]" TEXT JUST BUILT FOR ONE STOP,
016100*        USED TO GROW RL-ORDER-TEXT-LEN BY THE RIGHT AMOUNT.
016200     05  C4-STOP-TEXT-LEN       PIC S9(04) COMP.
016300*        COURIER'S WORKING-DAY START, CONVERTED FROM HH/MM/SS TO
016400*        SECONDS-SINCE-MIDNIGHT (SEE C200-LOAD-COURIER).
016500     05  C7-BEGIN-SECS           PIC S9(07) COMP.
016600*        COURIER'S WORKING-DAY END, SAME CONVERSION.
016700     05  C7-END-SECS             PIC S9(07) COMP.
016800*        ONE DELIVERY POINT'S WINDOW-OPEN TIME, SAME CONVERSION
016900*        (SEE C310-STORE-ONE-POINT).
017000     05  C7-FROM-SECS            PIC S9(07) COMP.
017100*        ONE DELIVERY POINT'S WINDOW-CLOSE TIME, SAME CONVERSION.
017200     05  C7-TO-SECS              PIC S9(07) COMP.
017300     05  FILLER                  PIC X(04).
017400*
017500*--------------------------------------------------------------------*
017600* DISPLAY FIELDS -- PREFIX D
017700*--------------------------------------------------------------------*
017800 01  WS-DISPLAY-FIELDS.
017900*        SUPPRESSED-ZERO EDIT OF A 4-DIGIT POINT-ID, BUILT SO
018000*        D210-APPEND-ONE-STOP CAN TRIM IT DOWN TO ITS SIGNIFICANT
018100*        DIGITS BEFORE DROPPING IT INTO THE BRACKET TEXT.
018200     05  D-NUM4                  PIC ZZZ9.
018300*        ALPHANUMERIC VIEW OF D-NUM4 SO IT CAN BE MOVED INTO
018400*        TR-TEXT FOR D230-TRIM-TEXT WITHOUT A SEPARATE MOVE.
018500     05  D-NUM4-X REDEFINES D-NUM4
018600                                 PIC X(04).
018700*        SUPPRESSED-ZERO EDIT OF A DISTANCE-IN-KM TOTAL BEFORE IT
018800*        GOES THROUGH THE SAME TRIM ROUTINE.
018900     05  D-DIST-EDIT             PIC ZZZZZ9.
019000     05  FILLER                  PIC X(04).
019100*
019200*--------------------------------------------------------------------*
019300* CONSTANT FIELDS -- PREFIX K
019400*--------------------------------------------------------------------*
019500 01  WS-CONSTANTS.
019600*        SHOWN BY A100-STEUERUNG WHEN THE OPERATOR SETS THE
019700*        SHOW-VERSION UPSI SWITCH ON BEFORE THE RUN.
019800     05  K-MODUL                 PIC X(08) VALUE "TSPDRV0O".
019900*        MULTIPLIERS USED TO FOLD HH/MM/SS CLOCK FIELDS DOWN TO A
020000*        SINGLE SECONDS-SINCE-MIDNIGHT NUMBER FOR COMPARISON AND
020100*        ARITHMETIC -- SEE C200-LOAD-COURIER AND C310-STORE-ONE-POINT.
020200     05  K-SECS-PER-HOUR         PIC 9(04) COMP VALUE 3600.
020300     05  K-SECS-PER-MINUTE       PIC 9(02) COMP VALUE 60.
020400     05  FILLER                  PIC X(04).
020500*
020600*----------------------------------------------------------------*
020700* CONDITIONAL FIELDS
020800*----------------------------------------------------------------*
020900 01  WS-SWITCHES.
021000*        OVERALL RUN STATUS -- SET NON-ZERO THE MOMENT ANY OPENING
021100*        STEP FAILS SO B000-VORLAUF STOPS LOADING AND B100 IS
021200*        SKIPPED ENTIRELY (SEE THE PRG-OK GUARDS IN B000-VORLAUF).
021300     05  PRG-STATUS              PIC 9.
021400         88  PRG-OK                          VALUE ZERO.
021500         88  PRG-NOK                         VALUE 1 THRU 9.
021600         88  PRG-ABORT                       VALUE 2.
021700*        FILE-STATUS BYTES -- CHECKED AFTER EACH OPEN/READ.  ONLY
021800*        "00" (OK) AND "10" (AT END) ARE MEANINGFUL HERE, NEVER
021900*        WORTH DISTINGUISHING AN "AT END" FROM ANY OTHER READ ERROR
022000*        BEYOND WHAT PRG-ABORT ALREADY DOES.
022100     05  FS-COURIER              PIC X(02).
022200         88  FS-COURIER-OK                   VALUE "00".
022300         88  FS-COURIER-EOF                  VALUE "10".
022400     05  FS-POINT                PIC X(02).
022500         88  FS-POINT-OK                     VALUE "00".
022600         88  FS-POINT-EOF                    VALUE "10".
022700     05  FS-SPEND                PIC X(02).
022800         88  FS-SPEND-OK                     VALUE "00".
022900         88  FS-SPEND-EOF                    VALUE "10".
023000     05  FS-REPORT               PIC X(02).
023100         88  FS-REPORT-OK                    VALUE "00".
023200     05  FILLER                  PIC X(02).
023300*
023400*--------------------------------------------------------------------*
023500* REPORT-LINE WORK FIELDS -- PREFIX RL-
023600*--------------------------------------------------------------------*
023700 01  WS-REPORT-FIELDS.
023800*        THE GROWING "=> [P1] => [P2] ..." VISITING-ORDER TEXT,
023900*        BUILT ONE BRACKET AT A TIME BY D210-APPEND-ONE-STOP.
024000     05  RL-ORDER-TEXT           PIC X(60).
024100*        CURRENT SIGNIFICANT LENGTH OF RL-ORDER-TEXT -- STARTS AT
024200*        3 FOR THE LEADING "[0]" (THE COURIER'S START POINT) AND
024300*        GROWS BY C4-STOP-TEXT-LEN FOR EACH STOP APPENDED.
024400     05  RL-ORDER-TEXT-LEN       PIC S9(04) COMP.
024500*        ONE "=> [NNNN]" FRAGMENT, BUILT IN D210 BEFORE IT IS
024600*        SPLICED ONTO THE END OF RL-ORDER-TEXT.
024700     05  RL-STOP-TEXT            PIC X(10).
024800*        TRIMMED, PRINTABLE TOTAL-DISTANCE FIGURE FOR THIS
024900*        SELECTION, READY TO DROP INTO THE PRINT LINE.
025000     05  RL-DIST-TEXT            PIC X(10).
025100     05  RL-DIST-LEN             PIC S9(04) COMP.
025200*        TRIMMED "HhMm" TIME-ON-THE-ROAD TEXT RETURNED BY TSPDST0M.
025300     05  RL-ROAD-TEXT            PIC X(10).
025400     05  RL-ROAD-LEN             PIC S9(04) COMP.
025500*        TRIMMED "HhMm" TIME-WAITING TEXT.
025600     05  RL-WAIT-TEXT            PIC X(10).
025700     05  RL-WAIT-LEN             PIC S9(04) COMP.
025800*        TRIMMED "HhMm" TOTAL-DRIVE-TIME TEXT.
025900     05  RL-DRIVE-TEXT           PIC X(10).
026000     05  RL-DRIVE-LEN            PIC S9(04) COMP.
026100*        WORK-FINISHED CLOCK, BUILT AS SEPARATE HH/MM/SS PIECES SO
026200*        EACH CAN BE MOVED IN FROM PR-CURRENT-RESULT WITHOUT AN
026300*        EDIT, THEN READ BACK OUT AS ONE 8-BYTE "HH:MM:SS" STRING.
026400     05  RL-CLOCK-TEXT.
026500         10  RL-CLOCK-HH         PIC 9(02).
026600         10  FILLER              PIC X(01) VALUE ":".
026700         10  RL-CLOCK-MM         PIC 9(02).
026800         10  FILLER              PIC X(01) VALUE ":".
026900         10  RL-CLOCK-SS         PIC 9(02).
027000     05  RL-CLOCK-TEXT-N REDEFINES RL-CLOCK-TEXT
027100                                 PIC X(08).
027200     05  FILLER                  PIC X(04).
027300*
027400*--------------------------------------------------------------------*
027500* GENERIC LEADING/TRAILING SPACE TRIM WORK FIELDS -- PREFIX TR-
027600* (SHARED BY D230-TRIM-TEXT FOR EVERY NUMERIC-EDITED OR "Hh Mm"
027700* TEXT FIELD DROPPED INTO A REPORT LINE.)
027800*--------------------------------------------------------------------*
027900 01  WS-TRIM-FIELDS.
028000*        THE 10-BYTE FIELD BEING TRIMMED -- LOADED FROM A NUMERIC
028100*        EDIT PICTURE OR AN "HhMm" TEXT FIELD BEFORE THE CALL.
028200     05  TR-TEXT                 PIC X(10).
028300*        FIRST NON-SPACE POSITION FOUND BY D230-10.
028400     05  TR-START                PIC S9(04) COMP.
028500*        LAST NON-SPACE POSITION FOUND BY D230-30.
028600     05  TR-END                  PIC S9(04) COMP.
028700*        SIGNIFICANT LENGTH RETURNED TO THE CALLER, TR-END MINUS
028800*        TR-START PLUS ONE (OR 1 IF THE FIELD IS ALL SPACES).
028900     05  TR-LEN                  PIC S9(04) COMP.
029000     05  FILLER                  PIC X(04).
029100*
029200*--------------------------------------------------------------------*
029300* HEADING / RULE LINES -- FIXED REPORT LITERALS
029400*--------------------------------------------------------------------*
029500 01  WS-HEADING-FIELDS.
029600*        PRINTED ONCE AT THE TOP OF THE REPORT, AHEAD OF THE
029700*        MINIMUM-DISTANCE SECTION.
029800     05  HL-RESULT-LINE          PIC X(50)
029900             VALUE "====================RESULT======================".
030000*        PRINTED BETWEEN EACH OF THE THREE SELECTIONS SO THE
030100*        DISPATCH DESK CAN SEE WHERE ONE ROUTE ENDS AND THE NEXT
030200*        BEGINS ON THE PRINTED SHEET.
030300     05  HL-RULE-LINE            PIC X(50)
030400             VALUE "-------------------------------------------------".
030500     05  FILLER                  PIC X(04).
030600*
030700*--------------------------------------------------------------------*
030800* SHARED ROUTE-PLANNING WORK AREA (STOP TABLE / MATRIX / RESULTS)
030900*--------------------------------------------------------------------*
031000*        BROUGHT IN HERE, NOT AT PROGRAM LEVEL IN TSPSEL0M/
031100*        TSPHAM0M/TSPDST0M -- EACH OF THOSE PROGRAMS ALSO COPIES
031200*        THIS SAME MEMBER SO ALL FOUR AGREE ON ITS LAYOUT WITHOUT
031300*        ANY ONE OF THEM PASSING IT ON A CALL.
031400 COPY    TSPWORK OF "=TSPCPYLB".
031500*
031600*--------------------------------------------------------------------*
031700* CALL INTERFACE TO TSPSEL0M -- ONE LINK-REC WITH THREE RESULT
031800* GROUPS RETURNED, ONE PER SELECTION (BUSINESS RULES / SELECTION).
031900*--------------------------------------------------------------------*
032000 01  SEL-LINK-REC.
032100     05  SEL-LINK-HDR.
032200         10  SEL-LINK-CMD            PIC X(02).
032300         10  SEL-LINK-RC             PIC S9(04) COMP.
032400     05  SEL-LINK-DATA.
032500*            SHORTEST-TOTAL-DISTANCE ROUTE -- SEE TSPSEL0M
032600*            C600-SELECT-BEST.
032700         10  SEL-LINK-MIN-DIST-RESULT.
032800*                NUMBER OF STOPS ACTUALLY IN THE ORDER BELOW --
032900*                THE REMAINING OCCURRENCES OF SEL-MD-STOP-ORDER,
033000*                IF ANY, ARE UNUSED AND UNDEFINED.
033100             15  SEL-MD-STOP-COUNT      PIC 9(04) COMP.
033200*                DELIVERY-POINT-ID VALUES IN VISITING ORDER --
033300*                THE SAME FIELD SHAPE (STOP-COUNT, STOP-ORDER
033400*                TABLE, TOTAL-DIST, THE THREE TIME TOTALS AND THE
033500*                FINISH CLOCK) REPEATS IDENTICALLY IN THE MIN-WAIT
033600*                AND MIN-FINISH GROUPS BELOW.
033700             15  SEL-MD-STOP-ORDER OCCURS 6 TIMES
033800                                     PIC 9(04).
033900             15  SEL-MD-TOTAL-DIST      PIC 9(06).
034000             15  SEL-MD-TOTAL-TIME-SECS PIC 9(07) COMP.
034100             15  SEL-MD-WAIT-TIME-SECS  PIC 9(07) COMP.
034200             15  SEL-MD-DRIVE-TIME-SECS PIC 9(07) COMP.
034300             15  SEL-MD-FINISH-HHMMSS   PIC 9(06).
034400*                SAME HH/MM/SS BREAKOUT AS TSPCOUR-BEGIN-WORK.
034500             15  SEL-MD-FINISH-G REDEFINES SEL-MD-FINISH-HHMMSS.
034600                 20  SEL-MD-FINISH-HH   PIC 9(02).
034700                 20  SEL-MD-FINISH-MM   PIC 9(02).
034800                 20  SEL-MD-FINISH-SS   PIC 9(02).
034900*            SMALLEST-TOTAL-WAIT-TIME ROUTE (SAME STOP SET, A
035000*            DIFFERENT VISITING ORDER).
035100         10  SEL-LINK-MIN-WAIT-RESULT.
035200             15  SEL-MW-STOP-COUNT      PIC 9(04) COMP.
035300             15  SEL-MW-STOP-ORDER OCCURS 6 TIMES
035400                                     PIC 9(04).
035500             15  SEL-MW-TOTAL-DIST      PIC 9(06).
035600             15  SEL-MW-TOTAL-TIME-SECS PIC 9(07) COMP.
035700             15  SEL-MW-WAIT-TIME-SECS  PIC 9(07) COMP.
035800             15  SEL-MW-DRIVE-TIME-SECS PIC 9(07) COMP.
035900             15  SEL-MW-FINISH-HHMMSS   PIC 9(06).
036000             15  SEL-MW-FINISH-G REDEFINES SEL-MW-FINISH-HHMMSS.
036100                 20  SEL-MW-FINISH-HH   PIC 9(02).
036200                 20  SEL-MW-FINISH-MM   PIC 9(02).
036300                 20  SEL-MW-FINISH-SS   PIC 9(02).
036400*            EARLIEST-WORK-FINISHED-CLOCK ROUTE.
036500         10  SEL-LINK-MIN-FINISH-RESULT.
036600             15  SEL-MF-STOP-COUNT      PIC 9(04) COMP.
036700             15  SEL-MF-STOP-ORDER OCCURS 6 TIMES
036800                                     PIC 9(04).
036900             15  SEL-MF-TOTAL-DIST      PIC 9(06).
037000             15  SEL-MF-TOTAL-TIME-SECS PIC 9(07) COMP.
037100             15  SEL-MF-WAIT-TIME-SECS  PIC 9(07) COMP.
037200             15  SEL-MF-DRIVE-TIME-SECS PIC 9(07) COMP.
037300             15  SEL-MF-FINISH-HHMMSS   PIC 9(06).
037400             15  SEL-MF-FINISH-G REDEFINES SEL-MF-FINISH-HHMMSS.
037500                 20  SEL-MF-FINISH-HH   PIC 9(02).
037600                 20  SEL-MF-FINISH-MM   PIC 9(02).
037700                 20  SEL-MF-FINISH-SS   PIC 9(02).
037800     05  FILLER                      PIC X(04).
037900*
038000*--------------------------------------------------------------------*
038100* THE ONE SECTION CURRENTLY BEING PRINTED IS COPIED HERE SO
038200* D200-WRITE-STOP-LINE DOESN'T CARE WHICH OF THE THREE IT IS.
038300*--------------------------------------------------------------------*
038400 01  PR-CURRENT-RESULT.
038500*        SET BY D100/D110/D120 FROM WHICHEVER OF THE THREE
038600*        SEL-LINK RESULT GROUPS IS CURRENTLY BEING PRINTED, SO
038700*        D200/D210 NEVER NEED TO KNOW WHICH SELECTION THEY ARE ON.
038800     05  PR-STOP-COUNT           PIC 9(04) COMP.
038900     05  PR-STOP-ORDER OCCURS 6 TIMES
039000                                 PIC 9(04).
039100     05  PR-TOTAL-DIST           PIC 9(06).
039200*        SECONDS ELAPSED FROM COURIER START TO WORK-FINISHED --
039300*        FEEDS THE "TIME ON THE ROAD" FIGURE ON THE STOP LINE.
039400     05  PR-TOTAL-TIME-SECS      PIC 9(07) COMP.
039500*        SECONDS SPENT WAITING FOR A DELIVERY WINDOW TO OPEN.
039600     05  PR-WAIT-TIME-SECS       PIC 9(07) COMP.
039700*        SECONDS ACTUALLY SPENT DRIVING BETWEEN STOPS -- DOES NOT
039800*        INCLUDE WAIT TIME OR SERVICE/UNLOAD TIME.
039900     05  PR-DRIVE-TIME-SECS      PIC 9(07) COMP.
040000     05  PR-FINISH-HH            PIC 9(02).
040100     05  PR-FINISH-MM            PIC 9(02).
040200     05  PR-FINISH-SS            PIC 9(02).
040300     05  FILLER                  PIC X(04).
040400*
040500*--------------------------------------------------------------------*
040600* CALL INTERFACE TO TSPDST0M -- ONLY THE "FM" (FORMAT-SECONDS)
040700* COMMAND IS USED HERE.  THE LATITUDE/LONGITUDE FIELDS EXIST ON
040800* THIS COPY OF THE LAYOUT ONLY BECAUSE DST-LINK-DATA IS SHARED
040900* WITH THE "GC" (GREAT-CIRCLE) COMMAND USED ELSEWHERE -- THIS
041000* PROGRAM NEVER SETS THEM.
041100*--------------------------------------------------------------------*
041200 01  DST-LINK-REC.
041300     05  DST-LINK-HDR.
041400         10  DST-LINK-CMD        PIC X(02).
041500         10  DST-LINK-RC         PIC S9(04) COMP.
041600     05  DST-LINK-DATA.
041700         10  DST-LINK-LAT1       PIC S9(03)V9(07).
041800         10  DST-LINK-LNG1       PIC S9(03)V9(07).
041900         10  DST-LINK-LAT2       PIC S9(03)V9(07).
042000         10  DST-LINK-LNG2       PIC S9(03)V9(07).
042100         10  DST-LINK-DIST-KM    PIC 9(05).
042200*            SECONDS TO CONVERT -- SET BEFORE EVERY "FM" CALL.
042300         10  DST-LINK-SECONDS    PIC 9(07) COMP.
042400*            "HhMm"-STYLE RESULT TEXT RETURNED BY TSPDST0M, TRIMMED
042500*            BY D230-TRIM-TEXT BEFORE IT GOES INTO THE PRINT LINE.
042600         10  DST-LINK-HHMM-TEXT  PIC X(10).
042700         10  FILLER              PIC X(04).
042800*
042900 PROCEDURE DIVISION.
043000******************************************************************
043100* CONTROL SECTION
043200******************************************************************
043300 A100-STEUERUNG SECTION.
043400 A100-00.
043500*        UPSI-0 IS OPERATIONS' "SHOW ME THE COMPILE DATE AND QUIT"
043600*        SWITCH -- SET IT ON IN THE JCL/RUN DECK WHEN YOU NEED TO
043700*        CONFIRM WHICH LOAD MODULE IS ACTUALLY ON THE LIBRARY
043800*        WITHOUT RUNNING THE WHOLE JOB.  NOTHING ELSE IN THE
043900*        PROGRAM IS TOUCHED WHEN THIS SWITCH IS ON -- NO FILE IS
044000*        OPENED, NO WORK AREA IS INITIALIZED.
044100     IF  SHOW-VERSION-SW
044200         DISPLAY K-MODUL " COMPILED " WHEN-COMPILED
044300         STOP RUN
044400     END-IF
044500*
044600*        THREE-STEP SHAPE COMMON TO EVERY DRIVER IN THIS SHOP: OPEN
044700*        AND LOAD (B000), DO THE WORK IF THE OPENING SUCCEEDED
044800*        (B100), CLOSE (B090) -- B090 ALWAYS RUNS, EVEN WHEN B000
044900*        FAILED, SO ANY FILE THAT DID OPEN GETS CLOSED CLEANLY.
045000*        THERE IS EXACTLY ONE STOP RUN IN THE WHOLE PROGRAM, AT
045100*        THE BOTTOM OF THIS PARAGRAPH.
045200     PERFORM B000-VORLAUF
045300     IF  PRG-OK
045400         PERFORM B100-VERARBEITUNG
045500     END-IF
045600     PERFORM B090-ENDE
045700     STOP RUN
045800     .
045900 A100-99.
046000     EXIT.
046100*
046200******************************************************************
046300* OPENING PROCESSING -- OPEN FILES, LOAD TSPWORK-AREA
046400******************************************************************
046500 B000-VORLAUF SECTION.
046600 B000-00.
046700*        RESET WORK AREAS, THEN OPEN AND LOAD THE THREE INPUT
046800*        FILES IN A FIXED ORDER -- COURIER FIRST (IT SETS THE
046900*        WORKING-DAY WINDOW EVERYTHING ELSE IS CHECKED AGAINST),
047000*        THEN THE DELIVERY POINTS, THEN THE SPEND-TIME ARRAY THAT
047100*        IS PARALLEL TO THEM BY POSITION.  EACH STEP IS GUARDED BY
047200*        PRG-OK SO A FAILURE PARTWAY THROUGH STOPS THE LOAD COLD
047300*        INSTEAD OF READING A FILE THAT MAKES NO SENSE WITHOUT THE
047400*        ONE BEFORE IT.  NONE OF THE FOUR SUB-STEPS RETRY -- A
047500*        MISSING OR MALFORMED RECORD ON ANY ONE OF THE THREE
047600*        INPUT FILES IS TREATED AS A ONE-NIGHT ABORT, TO BE FIXED
047700*        BY RE-RUNNING THE EXTRACT THAT BUILT THE FILES, NOT BY
047800*        THIS PROGRAM.
047900     PERFORM C000-INIT
048000     PERFORM C100-OPEN-FILES
048100     IF  PRG-OK
048200         PERFORM C200-LOAD-COURIER
048300     END-IF
048400     IF  PRG-OK
048500         PERFORM C300-LOAD-DELIVERY-POINTS
048600     END-IF
048700     IF  PRG-OK
048800         PERFORM C400-LOAD-SPEND-TIME
048900     END-IF
049000     .
049100 B000-99.
049200     EXIT.
049300*
049400******************************************************************
049500* CLOSING PROCESSING
049600******************************************************************
049700 B090-ENDE SECTION.
049800 B090-00.
049900*        ONE PARAGRAPH SO THE SHAPE MATCHES EVERY OTHER PROGRAM IN
050000*        THIS SHOP, EVEN THOUGH TODAY THERE IS ONLY THE ONE
050100*        CLOSING STEP -- KEEPS A104-STYLE END-OF-RUN HOUSEKEEPING
050200*        (OPERATOR MESSAGES, RETURN-CODE SETTING) A NATURAL PLACE
050300*        TO ADD LATER WITHOUT TOUCHING A100-STEUERUNG.
050400     PERFORM C900-CLOSE-FILES
050500     .
050600 B090-99.
050700     EXIT.
050800*
050900******************************************************************
051000* MAIN PROCESSING -- PLAN THE ROUTE AND PRINT THE REPORT
051100* (BATCH FLOW / ROUTE EVALUATOR-SELECTOR STEP 8)
051200******************************************************************
051300 B100-VERARBEITUNG SECTION.
051400 B100-00.
051500*        ONE CALL DOES ALL THE WORK -- TSPWORK-AREA ALREADY HOLDS
051600*        THE STOP TABLE AND THE COURIER SNAPSHOT LOADED BY
051700*        B000-VORLAUF, SO THE ONLY THING PASSED ON THE CALL IS THE
051800*        SINGLE-COMMAND LINK RECORD.  TSPSEL0M VALIDATES THE
051900*        WINDOW AND ROUND-TRIP REACHABILITY, BUILDS THE DISTANCE
052000*        MATRIX, DRIVES TSPHAM0M THROUGH EVERY PERMUTATION, AND
052100*        RETURNS THE THREE WINNING ROUTES IN ONE PASS.  THIS
052200*        PROGRAM IS CALLED EXACTLY ONCE PER RUN -- THERE IS NO
052300*        LOOP HERE BECAUSE ONE RUN COVERS ONE COURIER'S ONE
052400*        NIGHT'S DELIVERIES.
052500     MOVE "GO" TO SEL-LINK-CMD
052600     CALL "TSPSEL0M" USING SEL-LINK-REC
052700*        THE RETURN CODE TELLS US WHICH OF TSPSEL0M'S VALIDATION
052800*        RULES FAILED, IF ANY, SO THE OPERATOR MESSAGE CAN NAME
052900*        THE ACTUAL PROBLEM INSTEAD OF A BARE NUMBER -- 0100 IS
053000*        THE WORKING-WINDOW CHECK, 0200 IS THE ROUND-TRIP-BACK-TO-
053100*        START CHECK, 0300 MEANS EVERY ONE OF THE 720 (AT MOST)
053200*        ORDERINGS WAS SIMULATED AND NONE OF THEM FIT.  ANY OTHER
053300*        RC IS NOT A DEFINED BUSINESS OUTCOME AND IS TREATED AS AN
053400*        UNEXPECTED CONDITION IN TSPSEL0M ITSELF.
053500     EVALUATE SEL-LINK-RC
053600         WHEN 0000
053700             PERFORM D000-WRITE-REPORT
053800         WHEN 0100
053900             DISPLAY "TSPDRV0O -- ABORT: STOP OUTSIDE WORKING WINDOW"
054000         WHEN 0200
054100             DISPLAY "TSPDRV0O -- ABORT: STOP NOT REACHABLE ROUND TRIP"
054200         WHEN 0300
054300             DISPLAY "TSPDRV0O -- ABORT: NO FEASIBLE ROUTE FOR COURIER"
054400         WHEN OTHER
054500             DISPLAY "TSPDRV0O -- ABORT: TSPSEL0M RC = " SEL-LINK-RC
054600     END-EVALUATE
054700     .
054800 B100-99.
054900     EXIT.
055000*
055100******************************************************************
055200* FIELD INITIALIZATION
055300******************************************************************
055400 C000-INIT SECTION.
055500 C000-00.
055600*        TSPWORK-AREA IS EXTERNAL AND THEREFORE NOT AUTOMATICALLY
055700*        RE-INITIALIZED BETWEEN RUNS ON SOME SYSTEMS -- CLEAR IT
055800*        EXPLICITLY EVERY TIME SO NO STOP OR MATRIX ENTRY FROM A
055900*        PRIOR JOB STEP CAN SURVIVE INTO THIS ONE.  THE TWO
056000*        EXPLICIT MOVES ARE BELT-AND-BRACES OVER THE INITIALIZE.
056100*        THIS IS THE ONLY PARAGRAPH IN THE WHOLE PROGRAM THAT
056200*        TOUCHES TSPWORK-AREA BEFORE IT HAS BEEN LOADED.
056300     INITIALIZE WS-SWITCHES
056400                TSPWORK-AREA
056500     MOVE ZERO TO TSPWORK-STOP-COUNT
056600                  TSPWORK-PERM-COUNT
056700     .
056800 C000-99.
056900     EXIT.
057000*
057100******************************************************************
057200* OPEN THE THREE INPUT FILES AND THE REPORT
057300******************************************************************
057400 C100-OPEN-FILES SECTION.
057500 C100-00.
057600*        ALL FOUR FILES OPEN TOGETHER -- THE REPORT FILE IS OPENED
057700*        HERE TOO EVEN THOUGH NOTHING IS WRITTEN TO IT UNTIL
057800*        D000-WRITE-REPORT, SO A BAD REPORT-FILE ASSIGNMENT SHOWS
057900*        UP AT THE START OF THE RUN RATHER THAN AFTER THE ROUTE
058000*        HAS ALREADY BEEN PLANNED.  OPENING BEFORE ANY RECORD IS
058100*        READ ALSO MEANS AN ABORT PARTWAY THROUGH THE LOAD STILL
058200*        LEAVES A (SHORT, HEADING-ONLY) REPORT ON THE DATA SET FOR
058300*        OPERATIONS TO FIND.
058400     OPEN INPUT  COURIER-FILE
058500     OPEN INPUT  DELIVERY-POINT-FILE
058600     OPEN INPUT  SPEND-TIME-FILE
058700     OPEN OUTPUT ROUTE-REPORT-FILE
058800*        THE REPORT FILE'S OWN STATUS IS NOT CHECKED HERE -- AN
058900*        OUTPUT OPEN ON A NEW SEQUENTIAL FILE FAILS ONLY FOR
059000*        ENVIRONMENT REASONS THIS SHOP HAS NEVER SEEN IN
059100*        PRODUCTION, SO ONLY THE THREE INPUT STATUSES GATE THE RUN.
059200     IF  NOT FS-COURIER-OK
059300     OR  NOT FS-POINT-OK
059400     OR  NOT FS-SPEND-OK
059500         DISPLAY "TSPDRV0O -- ABORT: OPEN FAILED, STATUS "
059600                 FS-COURIER SPACE FS-POINT SPACE FS-SPEND
059700         SET PRG-ABORT TO TRUE
059800     END-IF
059900     .
060000 C100-99.
060100     EXIT.
060200*
060300******************************************************************
060400* READ THE COURIER RECORD AND NORMALIZE IT INTO TSPWORK-AREA
060500* (BUSINESS RULES / INPUT PARSING RULE -- COURIER NORMALIZER)
060600******************************************************************
060700 C200-LOAD-COURIER SECTION.
060800 C200-00.
060900*        COURIER-FILE CARRIES EXACTLY ONE RECORD PER RUN -- THIS
061000*        IS THE ONLY READ AGAINST IT IN THE WHOLE PROGRAM.
061100     READ COURIER-FILE
061200         AT END SET PRG-ABORT TO TRUE
061300     END-READ
061400     IF  PRG-ABORT
061500         DISPLAY "TSPDRV0O -- ABORT: NO COURIER RECORD"
061600         GO TO C200-99
061700     END-IF
061800*        SPEED-KMH FEEDS A DIVISION IN TSPDST0M'S GREAT-CIRCLE
061900*        TIMING CALCULATION -- A ZERO OR NEGATIVE SPEED WOULD
062000*        EITHER ABEND ON DIVIDE-BY-ZERO OR PRODUCE A NONSENSE
062100*        TRAVEL TIME, SO THE NORMALIZER REJECTS IT HERE, BEFORE
062200*        THE PLANNER EVER SEES THE RECORD (SEE THE 900117 CHANGE
062300*        ABOVE).  NO SIMILAR CHECK IS NEEDED ON THE LATITUDE/
062400*        LONGITUDE FIELDS -- TSPDST0M'S GREAT-CIRCLE MATH IS
062500*        DEFINED FOR ANY VALID COORDINATE PAIR.
062600     IF  TSPCOUR-SPEED-KMH NOT GREATER THAN ZERO
062700         DISPLAY "TSPDRV0O -- ABORT: SPEED-KMH NOT GREATER THAN ZERO"
062800         SET PRG-ABORT TO TRUE
062900         GO TO C200-99
063000     END-IF
063100*        FOLD THE WORKING-DAY WINDOW DOWN TO SECONDS-SINCE-
063200*        MIDNIGHT SO EVERY DOWNSTREAM COMPARISON (WINDOW CHECKS,
063300*        ARRIVAL-TIME SIMULATION) IS PLAIN INTEGER ARITHMETIC
063400*        RATHER THAN THREE SEPARATE HH/MM/SS COMPARISONS.
063500     COMPUTE C7-BEGIN-SECS =
063600             (TSPCOUR-BEGIN-WORK-HH * K-SECS-PER-HOUR)
063700           + (TSPCOUR-BEGIN-WORK-MM * K-SECS-PER-MINUTE)
063800           +  TSPCOUR-BEGIN-WORK-SS
063900     COMPUTE C7-END-SECS =
064000             (TSPCOUR-END-WORK-HH * K-SECS-PER-HOUR)
064100           + (TSPCOUR-END-WORK-MM * K-SECS-PER-MINUTE)
064200           +  TSPCOUR-END-WORK-SS
064300*        THE COURIER RECORD IS NEVER READ AGAIN, SO EVERYTHING
064400*        DOWNSTREAM NEEDS COMES FROM THIS SNAPSHOT IN
064500*        TSPWORK-AREA INSTEAD (SEE THE 2001 CHANGE ON TSPWORK).
064600     MOVE C7-BEGIN-SECS              TO TSPWORK-COUR-BEGIN-SECS
064700     MOVE C7-END-SECS                TO TSPWORK-COUR-END-SECS
064800     MOVE TSPCOUR-SPEED-KMH          TO TSPWORK-COUR-SPEED-KMH
064900     MOVE TSPCOUR-START-LATITUDE     TO TSPWORK-COUR-START-LATITUDE
065000     MOVE TSPCOUR-START-LONGITUDE    TO TSPWORK-COUR-START-LONGITUDE
065100     .
065200 C200-99.
065300     EXIT.
065400*
065500******************************************************************
065600* READ EVERY DELIVERY-POINT RECORD INTO TSPWORK-STOP-TABLE, IN
065700* FILE ORDER (BATCH FLOW / ROUTE EVALUATOR-SELECTOR STEP 1)
065800******************************************************************
065900 C300-LOAD-DELIVERY-POINTS SECTION.
066000 C300-00.
066100     MOVE ZERO TO C4-N
066200*        READ TO END-OF-FILE, LOADING EVERY RECORD -- THIS SHOP'S
066300*        6-STOP BRUTE-FORCE LIMIT (SEE TSPWORK) IS NOT ENFORCED
066400*        HERE BY DESIGN; A SEVENTH RECORD WOULD OVERRUN
066500*        TSPWORK-STOP-TABLE, BUT NO CUSTOMER RUN HAS EVER SHIPPED
066600*        MORE THAN SIX STOPS SO NO EDIT WAS ADDED FOR IT.
066700 C300-10.
066800     READ DELIVERY-POINT-FILE
066900         AT END GO TO C300-20
067000     END-READ
067100     ADD 1 TO C4-N
067200     PERFORM C310-STORE-ONE-POINT
067300     GO TO C300-10
067400 C300-20.
067500*        FILE ORDER BECOMES SUBSCRIPT ORDER IN TSPWORK-STOP-TABLE
067600*        -- THAT SAME ORDER IS THE PERMUTATION INDEX TSPHAM0M
067700*        ENUMERATES AGAINST, SO THE OPERATOR CAN MATCH A STOP
067800*        NUMBER IN THE REPORT BACK TO A LINE IN THE INPUT FILE.
067900*        RE-SORTING THE DELIVERY-POINT FILE BEFORE THIS RUN WOULD
068000*        CHANGE WHICH SUBSCRIPT MAPS TO WHICH STOP BUT WOULD NOT
068100*        CHANGE THE ANSWER -- THE ENUMERATOR TRIES EVERY ORDER
068200*        REGARDLESS.
068300     IF  C4-N = ZERO
068400         DISPLAY "TSPDRV0O -- ABORT: NO DELIVERY POINTS ON FILE"
068500         SET PRG-ABORT TO TRUE
068600     ELSE
068700         MOVE C4-N TO TSPWORK-STOP-COUNT
068800     END-IF
068900     .
069000 C300-99.
069100     EXIT.
069200*
069300 C310-STORE-ONE-POINT SECTION.
069400 C310-00.
069500*        SAME HH/MM/SS-TO-SECONDS FOLD AS C200-LOAD-COURIER, ONE
069600*        DELIVERY WINDOW AT A TIME.  RE-DONE HERE RATHER THAN
069700*        SHARED WITH C200 BECAUSE THE SOURCE FIELDS LIVE ON TWO
069800*        DIFFERENT RECORD LAYOUTS (TSPCOUR VS TSPPT).
069900     COMPUTE C7-FROM-SECS =
070000             (TSPPT-DELIVERY-FROM-HH * K-SECS-PER-HOUR)
070100           + (TSPPT-DELIVERY-FROM-MM * K-SECS-PER-MINUTE)
070200           +  TSPPT-DELIVERY-FROM-SS
070300     COMPUTE C7-TO-SECS =
070400             (TSPPT-DELIVERY-TO-HH * K-SECS-PER-HOUR)
070500           + (TSPPT-DELIVERY-TO-MM * K-SECS-PER-MINUTE)
070600           +  TSPPT-DELIVERY-TO-SS
070700*        THE SPEND-TIME MINUTES FOR THIS SAME STOP ARE NOT KNOWN
070800*        YET -- SPEND-TIME-FILE IS LOADED SEPARATELY BY
070900*        C400-LOAD-SPEND-TIME AFTER ALL POINTS ARE IN, SO
071000*        TSPWORK-STOP-SPEND-MIN(C4-N) IS LEFT AT ITS INITIALIZED
071100*        ZERO UNTIL THEN.
071200     MOVE TSPPT-POINT-ID    TO TSPWORK-STOP-POINT-ID(C4-N)
071300     MOVE TSPPT-LATITUDE    TO TSPWORK-STOP-LATITUDE(C4-N)
071400     MOVE TSPPT-LONGITUDE   TO TSPWORK-STOP-LONGITUDE(C4-N)
071500     MOVE C7-FROM-SECS      TO TSPWORK-STOP-FROM-SECS(C4-N)
071600     MOVE C7-TO-SECS        TO TSPWORK-STOP-TO-SECS(C4-N)
071700     .
071800 C310-99.
071900     EXIT.
072000*
072100******************************************************************
072200* READ THE SPEND-TIME RECORD (PARALLEL ARRAY BY DELIVERY-POINT
072300* POSITION) INTO TSPWORK-STOP-TABLE
072400******************************************************************
072500 C400-LOAD-SPEND-TIME SECTION.
072600 C400-00.
072700*        ONE RECORD, ONE ELEMENT PER DELIVERY POINT -- LIKE
072800*        COURIER-FILE, THIS IS THE ONLY READ AGAINST THIS FILE.
072900     READ SPEND-TIME-FILE
073000         AT END SET PRG-ABORT TO TRUE
073100     END-READ
073200     IF  PRG-ABORT
073300         DISPLAY "TSPDRV0O -- ABORT: NO SPEND-TIME RECORD"
073400         GO TO C400-99
073500     END-IF
073600*        LOOP BOUND IS TSPWORK-STOP-COUNT, NOT THE FIXED 6-ELEMENT
073700*        OCCURS ON TSPSPND-MINUTES -- IF FEWER STOPS WERE LOADED
073800*        THAN THE TABLE HOLDS, THE TRAILING SPEND-TIME ELEMENTS
073900*        ARE SIMPLY NEVER COPIED (SEE THE 2004 CHANGE ABOVE).  A
074000*        LONGER SPEND-TIME-FILE THAN THE STOP TABLE IS NOT
074100*        POSSIBLE TO DETECT HERE EITHER -- THE LOOP SIMPLY STOPS
074200*        READING SUBSCRIPTS ONCE IT PASSES TSPWORK-STOP-COUNT.
074300     PERFORM C410-STORE-ONE-SPEND
074400         VARYING C4-I FROM 1 BY 1 UNTIL C4-I > TSPWORK-STOP-COUNT
074500     .
074600 C400-99.
074700     EXIT.
074800*
074900 C410-STORE-ONE-SPEND SECTION.
075000 C410-00.
075100*        STRAIGHT POSITIONAL COPY -- ELEMENT C4-I OF THE SPEND-
075200*        TIME ARRAY BELONGS TO THE DELIVERY POINT LOADED INTO
075300*        SUBSCRIPT C4-I BY C310-STORE-ONE-POINT, NOT TO ANY
075400*        POINT-ID VALUE.
075500     MOVE TSPSPND-MINUTES(C4-I) TO TSPWORK-STOP-SPEND-MIN(C4-I)
075600     .
075700 C410-99.
075800     EXIT.
075900*
076000******************************************************************
076100* CLOSE ALL FILES
076200******************************************************************
076300 C900-CLOSE-FILES SECTION.
076400 C900-00.
076500*        NO FILE-STATUS CHECK ON THE CLOSES -- IF ANY OF THE FOUR
076600*        WAS NEVER SUCCESSFULLY OPENED, CLOSE IS A NO-OP FOR THAT
076700*        FILE ON THIS SHOP'S COMPILER; THERE IS NOTHING FURTHER TO
076800*        REPORT TO THE OPERATOR AT THIS POINT IN THE RUN.  THIS
076900*        PARAGRAPH RUNS EVEN WHEN B100-VERARBEITUNG WAS SKIPPED
077000*        ENTIRELY (SEE B090-ENDE), SO A FILE THAT DID OPEN IS
077100*        ALWAYS CLOSED.
077200     CLOSE COURIER-FILE
077300     CLOSE DELIVERY-POINT-FILE
077400     CLOSE SPEND-TIME-FILE
077500     CLOSE ROUTE-REPORT-FILE
077600     .
077700 C900-99.
077800     EXIT.
077900*
078000******************************************************************
078100* WRITE THE THREE-SECTION ROUTE REPORT (REPORTS): MINIMUM
078200* DISTANCE, MINIMUM WAIT, EARLIEST FINISH -- IN THAT ORDER,
078300* SEPARATED BY A DASHED RULE LINE.
078400******************************************************************
078500 D000-WRITE-REPORT SECTION.
078600 D000-00.
078700*        FIXED THREE-SECTION LAYOUT -- MINIMUM DISTANCE, THEN
078800*        MINIMUM WAIT, THEN EARLIEST FINISH, EACH ONE STOP-LINE
078900*        WIDE AND SEPARATED FROM ITS NEIGHBOR BY A DASHED RULE.
079000*        THE ORDER MATCHES THE ORDER TSPSEL0M RETURNS THE THREE
079100*        RESULT GROUPS IN, AND IS NOT OPERATOR-SELECTABLE.
079200     MOVE HL-RESULT-LINE TO RR-PRINT-LINE
079300     WRITE RR-PRINT-LINE
079400     PERFORM D100-COPY-MIN-DIST
079500     PERFORM D200-WRITE-STOP-LINE
079600     MOVE HL-RULE-LINE TO RR-PRINT-LINE
079700     WRITE RR-PRINT-LINE
079800     PERFORM D110-COPY-MIN-WAIT
079900     PERFORM D200-WRITE-STOP-LINE
080000     MOVE HL-RULE-LINE TO RR-PRINT-LINE
080100     WRITE RR-PRINT-LINE
080200     PERFORM D120-COPY-MIN-FINISH
080300     PERFORM D200-WRITE-STOP-LINE
080400     .
080500 D000-99.
080600     EXIT.
080700*
080800 D100-COPY-MIN-DIST SECTION.
080900 D100-00.
081000*        SEL-LINK-MIN-DIST-RESULT, SEL-LINK-MIN-WAIT-RESULT AND
081100*        SEL-LINK-MIN-FINISH-RESULT ARE THREE SEPARATE 01-LEVEL
081200*        SUB-GROUPS ON THE LINK RECORD, NOT A THREE-OCCURRENCE
081300*        TABLE, SO EACH ONE NEEDS ITS OWN FIELD-BY-FIELD COPY INTO
081400*        THE COMMON PR-CURRENT-RESULT AREA -- D100/D110/D120 ARE
081500*        IDENTICAL IN SHAPE, DIFFERING ONLY IN THE SEL-Mx- PREFIX
081600*        THEY MOVE FROM.  A SUBSCRIPTED MOVE COULD REPLACE THE SIX
081700*        REPEATED STOP-ORDER LINES BUT WOULD REQUIRE THE THREE
081800*        SEL-LINK RESULT GROUPS TO SHARE ONE REDEFINES, WHICH THIS
081900*        SHOP'S COPYBOOK STYLE FOR CALL INTERFACES DOES NOT USE.
082000     MOVE SEL-MD-STOP-COUNT      TO PR-STOP-COUNT
082100     MOVE SEL-MD-STOP-ORDER(1)   TO PR-STOP-ORDER(1)
082200     MOVE SEL-MD-STOP-ORDER(2)   TO PR-STOP-ORDER(2)
082300     MOVE SEL-MD-STOP-ORDER(3)   TO PR-STOP-ORDER(3)
082400     MOVE SEL-MD-STOP-ORDER(4)   TO PR-STOP-ORDER(4)
082500     MOVE SEL-MD-STOP-ORDER(5)   TO PR-STOP-ORDER(5)
082600     MOVE SEL-MD-STOP-ORDER(6)   TO PR-STOP-ORDER(6)
082700     MOVE SEL-MD-TOTAL-DIST      TO PR-TOTAL-DIST
082800     MOVE SEL-MD-TOTAL-TIME-SECS TO PR-TOTAL-TIME-SECS
082900     MOVE SEL-MD-WAIT-TIME-SECS  TO PR-WAIT-TIME-SECS
083000     MOVE SEL-MD-DRIVE-TIME-SECS TO PR-DRIVE-TIME-SECS
083100     MOVE SEL-MD-FINISH-HH       TO PR-FINISH-HH
083200     MOVE SEL-MD-FINISH-MM       TO PR-FINISH-MM
083300     MOVE SEL-MD-FINISH-SS       TO PR-FINISH-SS
083400     .
083500 D100-99.
083600     EXIT.
083700*
083800 D110-COPY-MIN-WAIT SECTION.
083900 D110-00.
084000*        SAME FIELD-BY-FIELD COPY AS D100-COPY-MIN-DIST, FROM THE
084100*        MIN-WAIT RESULT GROUP INSTEAD.  PR-CURRENT-RESULT IS
084200*        OVERWRITTEN COMPLETELY EACH TIME, SO NOTHING LEAKS FROM
084300*        THE PRIOR SECTION'S RESULT INTO THIS ONE'S.
084400     MOVE SEL-MW-STOP-COUNT      TO PR-STOP-COUNT
084500*        ALL SIX OCCURRENCES ARE MOVED REGARDLESS OF STOP-COUNT --
084600*        D200-WRITE-STOP-LINE ONLY EVER LOOKS AT THE FIRST
084700*        STOP-COUNT OF THEM, SO THE UNUSED TAIL ENTRIES ARE
084800*        HARMLESS.
084900     MOVE SEL-MW-STOP-ORDER(1)   TO PR-STOP-ORDER(1)
085000     MOVE SEL-MW-STOP-ORDER(2)   TO PR-STOP-ORDER(2)
085100     MOVE SEL-MW-STOP-ORDER(3)   TO PR-STOP-ORDER(3)
085200     MOVE SEL-MW-STOP-ORDER(4)   TO PR-STOP-ORDER(4)
085300     MOVE SEL-MW-STOP-ORDER(5)   TO PR-STOP-ORDER(5)
085400     MOVE SEL-MW-STOP-ORDER(6)   TO PR-STOP-ORDER(6)
085500     MOVE SEL-MW-TOTAL-DIST      TO PR-TOTAL-DIST
085600     MOVE SEL-MW-TOTAL-TIME-SECS TO PR-TOTAL-TIME-SECS
085700     MOVE SEL-MW-WAIT-TIME-SECS  TO PR-WAIT-TIME-SECS
085800     MOVE SEL-MW-DRIVE-TIME-SECS TO PR-DRIVE-TIME-SECS
085900     MOVE SEL-MW-FINISH-HH       TO PR-FINISH-HH
086000     MOVE SEL-MW-FINISH-MM       TO PR-FINISH-MM
086100     MOVE SEL-MW-FINISH-SS       TO PR-FINISH-SS
086200     .
086300 D110-99.
086400     EXIT.
086500*
086600 D120-COPY-MIN-FINISH SECTION.
086700 D120-00.
086800*        SAME FIELD-BY-FIELD COPY AGAIN, FROM THE MIN-FINISH
086900*        RESULT GROUP -- THE LAST OF THE THREE SECTIONS PRINTED
087000*        BY D000-WRITE-REPORT.
087100     MOVE SEL-MF-STOP-COUNT      TO PR-STOP-COUNT
087200     MOVE SEL-MF-STOP-ORDER(1)   TO PR-STOP-ORDER(1)
087300     MOVE SEL-MF-STOP-ORDER(2)   TO PR-STOP-ORDER(2)
087400     MOVE SEL-MF-STOP-ORDER(3)   TO PR-STOP-ORDER(3)
087500     MOVE SEL-MF-STOP-ORDER(4)   TO PR-STOP-ORDER(4)
087600     MOVE SEL-MF-STOP-ORDER(5)   TO PR-STOP-ORDER(5)
087700     MOVE SEL-MF-STOP-ORDER(6)   TO PR-STOP-ORDER(6)
087800     MOVE SEL-MF-TOTAL-DIST      TO PR-TOTAL-DIST
087900     MOVE SEL-MF-TOTAL-TIME-SECS TO PR-TOTAL-TIME-SECS
088000     MOVE SEL-MF-WAIT-TIME-SECS  TO PR-WAIT-TIME-SECS
088100     MOVE SEL-MF-DRIVE-TIME-SECS TO PR-DRIVE-TIME-SECS
088200     MOVE SEL-MF-FINISH-HH       TO PR-FINISH-HH
088300     MOVE SEL-MF-FINISH-MM       TO PR-FINISH-MM
088400     MOVE SEL-MF-FINISH-SS       TO PR-FINISH-SS
088500     .
088600 D120-99.
088700     EXIT.
088800*
088900******************************************************************
089000* BUILD AND WRITE ONE REPORT LINE FROM PR-CURRENT-RESULT
089100* (REPORTS: BRACKETED VISITING ORDER, DISTANCE, TIME-ON-ROAD,
089200* TIME-WAITING, WORK-FINISHED CLOCK, TIME-DRIVE -- ALL ON ONE
089300* PRINT LINE, THE WAY THE DISPATCH DESK WANTS THE SHEET READ).
089400******************************************************************
089500 D200-WRITE-STOP-LINE SECTION.
089600 D200-00.
089700*        THE VISITING ORDER ALWAYS STARTS FROM "[0]" -- THE
089800*        COURIER'S START LOCATION, WHICH IS NOT A DELIVERY POINT
089900*        AND CARRIES NO POINT-ID OF ITS OWN -- THEN APPENDS ONE
090000*        BRACKET PER STOP IN THE ORDER TSPSEL0M SELECTED.
090100     MOVE SPACES TO RL-ORDER-TEXT
090200     MOVE "[0]"  TO RL-ORDER-TEXT(1:3)
090300     MOVE 3      TO RL-ORDER-TEXT-LEN
090400     PERFORM D210-APPEND-ONE-STOP
090500         VARYING C4-I FROM 1 BY 1 UNTIL C4-I > PR-STOP-COUNT
090600*
090700*        DISTANCE PRINTS AS A PLAIN SUPPRESSED-ZERO NUMBER, NO
090800*        TIME CONVERSION NEEDED -- TOTAL-DIST IS ALREADY IN
090900*        WHOLE KILOMETRES, THE SAME UNIT TSPDST0M'S "GC" COMMAND
091000*        RETURNS.
091100     MOVE PR-TOTAL-DIST TO D-DIST-EDIT
091200     MOVE D-DIST-EDIT TO TR-TEXT
091300     PERFORM D230-TRIM-TEXT
091400     MOVE SPACES TO RL-DIST-TEXT
091500     MOVE TR-TEXT(TR-START:TR-LEN) TO RL-DIST-TEXT
091600     MOVE TR-LEN  TO RL-DIST-LEN
091700*
091800*        THE THREE TIME FIGURES (TOTAL TIME ON THE ROAD, TIME
091900*        SPENT WAITING FOR A WINDOW TO OPEN, AND PURE DRIVE TIME)
092000*        ARE ALL HELD AS RAW SECONDS AND ALL GO THROUGH THE SAME
092100*        TSPDST0M "FM" (FORMAT-SECONDS) COMMAND TO BECOME AN
092200*        "HhMm"-STYLE TEXT FIGURE -- ONE CALL PER FIGURE, DST-LINK-
092300*        REC REUSED EACH TIME SINCE ONLY ONE COMMAND IS EVER IN
092400*        FLIGHT AT ONCE.  THREE SEPARATE CALLS RATHER THAN ONE
092500*        CALL WITH THREE SECONDS FIELDS BECAUSE TSPDST0M'S "FM"
092600*        COMMAND WAS WRITTEN TO FORMAT ONE FIGURE AT A TIME.
092700     MOVE "FM" TO DST-LINK-CMD
092800     MOVE PR-TOTAL-TIME-SECS TO DST-LINK-SECONDS
092900     CALL "TSPDST0M" USING DST-LINK-REC
093000     MOVE DST-LINK-HHMM-TEXT TO TR-TEXT
093100     PERFORM D230-TRIM-TEXT
093200     MOVE SPACES TO RL-ROAD-TEXT
093300     MOVE TR-TEXT(TR-START:TR-LEN) TO RL-ROAD-TEXT
093400     MOVE TR-LEN  TO RL-ROAD-LEN
093500*
093600     MOVE "FM" TO DST-LINK-CMD
093700     MOVE PR-WAIT-TIME-SECS TO DST-LINK-SECONDS
093800     CALL "TSPDST0M" USING DST-LINK-REC
093900     MOVE DST-LINK-HHMM-TEXT TO TR-TEXT
094000     PERFORM D230-TRIM-TEXT
094100     MOVE SPACES TO RL-WAIT-TEXT
094200     MOVE TR-TEXT(TR-START:TR-LEN) TO RL-WAIT-TEXT
094300     MOVE TR-LEN  TO RL-WAIT-LEN
094400*
094500     MOVE "FM" TO DST-LINK-CMD
094600     MOVE PR-DRIVE-TIME-SECS TO DST-LINK-SECONDS
094700     CALL "TSPDST0M" USING DST-LINK-REC
094800     MOVE DST-LINK-HHMM-TEXT TO TR-TEXT
094900     PERFORM D230-TRIM-TEXT
095000     MOVE SPACES TO RL-DRIVE-TEXT
095100     MOVE TR-TEXT(TR-START:TR-LEN) TO RL-DRIVE-TEXT
095200     MOVE TR-LEN  TO RL-DRIVE-LEN
095300*
095400*        THE FINISH CLOCK PRINTS AS A FIXED HH:MM:SS FIGURE, NOT
095500*        TRIMMED LIKE THE OTHER FOUR -- IT IS ALWAYS SIX DIGITS
095600*        WIDE SO NO LEADING-ZERO SUPPRESSION IS WANTED HERE.
095700     MOVE PR-FINISH-HH TO RL-CLOCK-HH
095800     MOVE PR-FINISH-MM TO RL-CLOCK-MM
095900     MOVE PR-FINISH-SS TO RL-CLOCK-SS
096000*
096100*        ONE STRING BUILDS THE WHOLE LINE FROM THE FIVE PIECES
096200*        ABOVE PLUS THE FIXED LITERAL SEPARATORS THE DISPATCH DESK
096300*        ASKED FOR (SEE THE 040213 CHANGE ABOVE) -- EVERYTHING ON
096400*        ONE PRINT LINE, NO WRAPPING.  EACH REFERENCE-MODIFIED
096500*        PIECE (RL-ORDER-TEXT(1:RL-ORDER-TEXT-LEN), AND SO ON)
096600*        CARRIES ITS OWN LENGTH SO ONLY THE SIGNIFICANT TEXT GOES
096700*        INTO THE LINE, NOT A FULL PADDED-WITH-SPACES FIELD.
096800     MOVE SPACES TO RR-PRINT-LINE
096900     STRING RL-ORDER-TEXT(1:RL-ORDER-TEXT-LEN)   DELIMITED BY SIZE
097000            " | Distance: "                      DELIMITED BY SIZE
097100            RL-DIST-TEXT(1:RL-DIST-LEN)          DELIMITED BY SIZE
097200            "km. Time on the road: "             DELIMITED BY SIZE
097300            RL-ROAD-TEXT(1:RL-ROAD-LEN)          DELIMITED BY SIZE
097400            ". Time waiting: "                   DELIMITED BY SIZE
097500            RL-WAIT-TEXT(1:RL-WAIT-LEN)          DELIMITED BY SIZE
097600            ". Work finished "                   DELIMITED BY SIZE
097700            RL-CLOCK-TEXT-N                      DELIMITED BY SIZE
097800            " Time drive "                       DELIMITED BY SIZE
097900            RL-DRIVE-TEXT(1:RL-DRIVE-LEN)        DELIMITED BY SIZE
098000            INTO RR-PRINT-LINE
098100     WRITE RR-PRINT-LINE
098200     .
098300 D200-99.
098400     EXIT.
098500*
098600 D210-APPEND-ONE-STOP SECTION.
098700 D210-00.
098800*        BUILD "=> [NNNN]" FOR ONE STOP -- THE POINT-ID IS EDITED
098900*        WITH LEADING ZEROS SUPPRESSED SO A STOP NUMBERED "0007"
099000*        ON THE INPUT FILE PRINTS AS "7", THEN TRIMMED TO ITS
099100*        SIGNIFICANT WIDTH.  A POINT-ID OF ZERO WOULD PRINT AS A
099200*        SINGLE "0" -- NOT EXPECTED IN PRACTICE, SINCE POINT-ID
099300*        VALUES COME FROM THE DISPATCH SYSTEM'S CUSTOMER NUMBERS.
099400     MOVE PR-STOP-ORDER(C4-I) TO D-NUM4
099500     MOVE D-NUM4 TO TR-TEXT
099600     PERFORM D230-TRIM-TEXT
099700     MOVE SPACES TO RL-STOP-TEXT
099800     STRING " => ["                     DELIMITED BY SIZE
099900            TR-TEXT(TR-START:TR-LEN)    DELIMITED BY SIZE
100000            "]"                         DELIMITED BY SIZE
100100            INTO RL-STOP-TEXT
100200*        THE FRAGMENT IS " => [" (6 BYTES) PLUS THE TRIMMED DIGITS
100300*        PLUS THE CLOSING "]" -- HENCE TR-LEN + 6 -- AND IS
100400*        SPLICED ONTO THE TAIL OF RL-ORDER-TEXT AT THE POSITION
100500*        JUST PAST WHAT WAS ALREADY THERE, GROWING THE LINE ONE
100600*        BRACKET AT A TIME AS THIS PARAGRAPH IS PERFORMED ONCE
100700*        PER STOP FROM D200-WRITE-STOP-LINE.  RL-ORDER-TEXT IS
100800*        60 BYTES WIDE -- COMFORTABLY MORE THAN THE WORST CASE OF
100900*        A LEADING "[0]" PLUS SIX 4-DIGIT STOPS, EACH NO MORE
101000*        THAN 10 BYTES OF FRAGMENT, SO NO OVERFLOW CHECK IS DONE
101100*        HERE.
101200     COMPUTE C4-STOP-TEXT-LEN = TR-LEN + 6
101300     COMPUTE RL-ORDER-TEXT-LEN = RL-ORDER-TEXT-LEN + C4-STOP-TEXT-LEN
101400     MOVE RL-STOP-TEXT(1:C4-STOP-TEXT-LEN)
101500         TO RL-ORDER-TEXT(RL-ORDER-TEXT-LEN - C4-STOP-TEXT-LEN + 1:
101600                           C4-STOP-TEXT-LEN)
101700     .
101800 D210-99.
101900     EXIT.
102000*
102100******************************************************************
102200* STRIP LEADING AND TRAILING SPACES FROM TR-TEXT (10 BYTES),
102300* RETURNING THE SIGNIFICANT PORTION AS TR-START/TR-LEN.  SHARED
102400* BY EVERY NUMERIC-EDITED FIELD AND EVERY "Hh Mm" TEXT DROPPED
102500* INTO A REPORT LINE -- WRITTEN ONCE SO D200 DOESN'T REPEAT THE
102600* SCAN LOGIC FOUR TIMES.
102700******************************************************************
102800 D230-TRIM-TEXT SECTION.
102900 D230-00.
103000*        SCAN FORWARD FROM POSITION 1 LOOKING FOR THE FIRST
103100*        NON-SPACE BYTE -- THIS IS THE LEFT EDGE OF THE
103200*        SIGNIFICANT TEXT.  TR-TEXT IS ALWAYS A RIGHT-JUSTIFIED,
103300*        SUPPRESSED-ZERO NUMERIC EDIT OR A LEFT-JUSTIFIED "HhMm"
103400*        TEXT FIGURE -- NEVER SPACES IN THE MIDDLE OF THE
103500*        SIGNIFICANT TEXT -- SO A SINGLE LEFT SCAN AND A SINGLE
103600*        RIGHT SCAN ARE ENOUGH.
103700     MOVE 1 TO TR-START
103800 D230-10.
103900*        IF WE WALK PAST THE END OF THE 10-BYTE FIELD WITHOUT
104000*        FINDING ANYTHING, TR-TEXT IS ALL SPACES -- FALL THROUGH
104100*        TO D230-40, WHICH HANDLES THAT CASE.
104200     IF  TR-START > 10
104300         GO TO D230-40
104400     END-IF
104500     IF  TR-TEXT(TR-START:1) NOT = SPACE
104600         GO TO D230-20
104700     END-IF
104800     ADD 1 TO TR-START
104900     GO TO D230-10
105000 D230-20.
105100*        NOW SCAN BACKWARD FROM THE LAST BYTE LOOKING FOR THE
105200*        FIRST NON-SPACE -- THE RIGHT EDGE OF THE SIGNIFICANT
105300*        TEXT.  TR-START IS ALREADY KNOWN NOT TO BE ALL SPACES AT
105400*        THIS POINT, SO THIS SCAN IS GUARANTEED TO STOP.
105500     MOVE 10 TO TR-END
105600 D230-30.
105700     IF  TR-TEXT(TR-END:1) NOT = SPACE
105800         GO TO D230-40
105900     END-IF
106000     SUBTRACT 1 FROM TR-END
106100     GO TO D230-30
106200 D230-40.
106300*        ALL-SPACES CASE: RETURN POSITION 1, LENGTH 1, SO THE
106400*        CALLER MOVES A SINGLE BLANK RATHER THAN A ZERO-LENGTH
106500*        REFERENCE MODIFICATION (WHICH SOME COMPILERS ON THIS
106600*        SHOP'S OLDER RELEASES TREATED AS AN ERROR).  OTHERWISE
106700*        RETURN THE ACTUAL SIGNIFICANT-TEXT SPAN.
106800     IF  TR-START > TR-END
106900         MOVE 1 TO TR-START
107000         MOVE 1 TO TR-LEN
107100     ELSE
107200         COMPUTE TR-LEN = TR-END - TR-START + 1
107300     END-IF
107400     .
107500 D230-99.
107600     EXIT.
