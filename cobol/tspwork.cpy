000100*****************************************************************
000200* TSPWORK  --  SHARED ROUTE-PLANNING WORK AREA (EXTERNAL)
000300* HOLDS THE IN-MEMORY DELIVERY-POINT TABLE, THE NxN GREAT-CIRCLE
000400* DISTANCE MATRIX AND THE PERMUTATION-RESULT TABLE BUILT BY
000500* TSPHAM0M.  SHARED BY TSPDRV0O / TSPSEL0M / TSPHAM0M / TSPDST0M
000600* AS EXTERNAL STORAGE SO THE CALL INTERFACE STAYS SHORT, THE SAME
000700* WAY SRC-LINES-BUFFER WAS SHARED IN THE OLD ANNOTATION TOOLS.
000800*-----------------------------------------------------------------
000900* SUBSCRIPT 1 OF THE STOP TABLE AND OF THE MATRIX IS THE
001000* COURIER'S START LOCATION -- STOPS 1..N ARE CARRIED IN
001100* SUBSCRIPTS 2..N+1.  6 STOPS PER RUN IS THE SHOP'S BRUTE-FORCE
001200* LIMIT -- 6 STOPS GIVES 720 ORDERINGS, THE LARGEST TABLE THIS
001300* DESK WOULD LET A NIGHTLY JOB BUILD.
001400*-----------------------------------------------------------------
001500* 1988-02-11  RHB  ORIGINAL EXTERNAL WORK AREA FOR ROUTE-PLANNING
001600*                  REWRITE (BRUTE-FORCE ENUMERATOR).  CARRIES A
001700*                  SNAPSHOT OF THE COURIER RECORD SO TSPSEL0M'S
001800*                  VALIDATORS AND TSPDST0M DON'T NEED IT PASSED
001900*                  ON EVERY CALL.
002000* 1994-09-14  DKS  RAISED FROM 4 TO 6 STOPS PER RUN (TICKET
002100*                  RP-114), MATRIX AND PERMUTATION TABLE RESIZED
002200*                  TO MATCH TSPSPND.
002300* 1999-01-08  RHB  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS ON THIS
002400*                  RECORD, NO CHANGE REQUIRED.
002500* 2001-06-19  DKS  RP-162   ADDED COURIER SNAPSHOT FIELDS SO
002600*                  TSPSEL0M AND TSPDST0M STOP RECEIVING THE
002700*                  COURIER RECORD ON EVERY CALL -- SET ONCE BY
002800*                  TSPDRV0O AT LOAD TIME.
002900*****************************************************************
003000 01  TSPWORK-AREA IS EXTERNAL.
003100     05  TSPWORK-STOP-COUNT             PIC S9(04) COMP.
003200     05  TSPWORK-PERM-COUNT             PIC S9(09) COMP.
003300     05  TSPWORK-STOP-TABLE.
003400         10  TSPWORK-STOP OCCURS 6 TIMES
003500                 INDEXED BY TSPWORK-STOP-IDX.
003600             15  TSPWORK-STOP-POINT-ID      PIC 9(04).
003700             15  TSPWORK-STOP-LATITUDE      PIC S9(03)V9(07).
003800             15  TSPWORK-STOP-LONGITUDE     PIC S9(03)V9(07).
003900             15  TSPWORK-STOP-FROM-SECS     PIC 9(05) COMP.
004000             15  TSPWORK-STOP-TO-SECS       PIC 9(05) COMP.
004100             15  TSPWORK-STOP-SPEND-MIN     PIC 9(03).
004200     05  TSPWORK-MATRIX.
004300         10  TSPWORK-MATRIX-ROW OCCURS 7 TIMES
004400                 INDEXED BY TSPWORK-ROW-IDX.
004500             15  TSPWORK-MATRIX-COL OCCURS 7 TIMES
004600                                       PIC 9(05) COMP
004700                     INDEXED BY TSPWORK-COL-IDX.
004800     05  TSPWORK-PERM-TABLE.
004900         10  TSPWORK-PERM OCCURS 720 TIMES
005000                 ASCENDING KEY IS TSPWORK-PERM-TOTAL-DIST
005100                                  TSPWORK-PERM-SEQ
005200                 INDEXED BY TSPWORK-PERM-IDX.
005300             15  TSPWORK-PERM-SEQ           PIC 9(06) COMP.
005400             15  TSPWORK-PERM-STOP-ORDER OCCURS 6 TIMES
005500                                       PIC 9(04).
005600             15  TSPWORK-PERM-LEG-DIST OCCURS 6 TIMES
005700                                       PIC 9(05).
005800             15  TSPWORK-PERM-TOTAL-DIST    PIC 9(06).
005900             15  TSPWORK-PERM-RETURN-DIST   PIC 9(05).
006000     05  TSPWORK-COUR-BEGIN-SECS         PIC 9(05) COMP.
006100     05  TSPWORK-COUR-END-SECS           PIC 9(05) COMP.
006200     05  TSPWORK-COUR-SPEED-KMH          PIC 9(03).
006300     05  TSPWORK-COUR-START-LATITUDE     PIC S9(03)V9(07).
006400     05  TSPWORK-COUR-START-LONGITUDE    PIC S9(03)V9(07).
006500     05  FILLER                          PIC X(08).
