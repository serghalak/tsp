000100*****************************************************************
000200* TSPPT  --  DELIVERY-POINT RECORD (DELIVERY-POINT-FILE)
000300* ONE RECORD PER DELIVERY STOP.  READ IN FULL, IN FILE ORDER --
000400* THAT ORDER IS ALSO THE PERMUTATION INDEX ORDER USED BY TSPHAM0M
000500* AND THE POSITION USED TO SUBSCRIPT THE SPEND-TIME ARRAY.
000600*-----------------------------------------------------------------
000700* 1987-04-06  RHB  ORIGINAL COPYBOOK FOR ROUTE-PLANNING REWRITE.
000800* 1993-06-02  DKS  DROPPED THE OLD ZONE-CODE FIELD -- SUPERSEDED
000900*                  BY LATITUDE/LONGITUDE ON TSPCOUR AND HERE.
001000*                  LEFT AS FILLER, RECORD LENGTH UNCHANGED.
001100* 1997-08-11  DKS  RP-138   DROPPED TSPPT-PRIORITY-CODE (RUSH/
001200*                  STANDARD FLAG) -- THE DISPATCH DESK NEVER
001300*                  ADOPTED IT, EVERY DELIVERY IS PLANNED ON AN
001400*                  EQUAL FOOTING BY THIS SYSTEM.  LEFT AS FILLER.
001500* 1999-01-08  RHB  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS ON THIS
001600*                  RECORD, NO CHANGE REQUIRED.
001700* 2003-03-27  RHB  RP-178   CONFIRMED DELIVERY-FROM/DELIVERY-TO
001800*                  STAY WITHIN A SINGLE WORKING DAY -- NO WRAP-
001900*                  PAST-MIDNIGHT SUPPORT ADDED, NONE REQUESTED.
002000* 2006-09-05  DKS  RP-195   ADDED TSPPT-REC-STATUS AS PART OF THE
002100*                  SAME ON-HOLD PROJECT THAT ADDED
002200*                  TSPCOUR-REC-STATUS -- NOT YET READ BY TSPDRV0O.
002300*****************************************************************
002400 01  TSPPT-REC.
002500*        RECORD-LEVEL STATUS BYTE -- RESERVED FOR THE ON-HOLD
002600*        PROJECT (SEE THE 2006 CHANGE ABOVE).  NOT SET OR TESTED
002700*        BY ANY PROGRAM TODAY; A DELIVERY POINT IS LOADED
002800*        REGARDLESS OF THIS BYTE'S VALUE.
002900     05  TSPPT-REC-STATUS                 PIC X(01).
003000         88  TSPPT-REC-ACTIVE                    VALUE "A".
003100         88  TSPPT-REC-ON-HOLD                   VALUE "H".
003200     05  TSPPT-POINT-ID                   PIC 9(04).
003300*        FORMER ZONE-CODE FIELD, RETIRED 1993 (SEE CHANGE LOG
003400*        ABOVE) -- SUPERSEDED BY LATITUDE/LONGITUDE BELOW.
003500     05  FILLER                            PIC X(03).
003600     05  TSPPT-LATITUDE                   PIC S9(03)V9(07).
003700     05  TSPPT-LONGITUDE                  PIC S9(03)V9(07).
003800     05  TSPPT-DELIVERY-FROM.
003900         10  TSPPT-DELIVERY-FROM-HH       PIC 9(02).
004000         10  TSPPT-DELIVERY-FROM-MM       PIC 9(02).
004100         10  TSPPT-DELIVERY-FROM-SS       PIC 9(02).
004200     05  TSPPT-DELIVERY-FROM-N REDEFINES
004300         TSPPT-DELIVERY-FROM              PIC 9(06).
004400     05  TSPPT-DELIVERY-TO.
004500         10  TSPPT-DELIVERY-TO-HH         PIC 9(02).
004600         10  TSPPT-DELIVERY-TO-MM         PIC 9(02).
004700         10  TSPPT-DELIVERY-TO-SS         PIC 9(02).
004800     05  TSPPT-DELIVERY-TO-N REDEFINES
004900         TSPPT-DELIVERY-TO                PIC 9(06).
005000*        FORMER RUSH/STANDARD PRIORITY-CODE FLAG, RETIRED 1997
005100*        (SEE CHANGE LOG ABOVE).
005200     05  FILLER                            PIC X(01).
005300*        RESERVED FOR FUTURE USE.
005400     05  FILLER                            PIC X(06).
