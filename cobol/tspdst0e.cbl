000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    TSPDST0M.
000400 AUTHOR.        R H BRANDT.
000500 INSTALLATION.  DISPATCH SYSTEMS GROUP.
000600 DATE-WRITTEN.  APRIL 1987.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED -- INTERNAL DISTRIBUTION ONLY.
000900*
001000*****************************************************************
001100* TSPDST0M  --  DISTANCE / ELAPSED-TIME UTILITY MODULE
001200*
001300* KURZBESCHREIBUNG (SHORT DESCRIPTION):
001400*    GREAT-CIRCLE (HAVERSINE) DISTANCE BETWEEN TWO LAT/LONG
001500*    POINTS, RETURNED AS WHOLE KILOMETERS, AND A SECONDS-TO-
001600*    "Hh Mm" TEXT FORMATTER.  CALLED BY TSPSEL0M (MATRIX BUILD,
001700*    VALIDATION) AND TSPHAM0M (PER-LEG WEIGHTS) -- STATELESS,
001800*    NO FILES, NO EXTERNAL WORK AREA.
001900*
002000* CHANGE LOG
002100*----------------------------------------------------------------*
002200* DATE       BY   REQUEST   DESCRIPTION                          *
002300*-------|----|--------|----------------------------------------- *
002400* 870406 RHB  RP-001   NEW MODULE -- CARVED OUT OF THE OLD        R00010
002500*                       ROUTE-COST PARAGRAPH SO TSPHAM0M AND      R00020
002600*                       THE VALIDATOR COULD SHARE ONE HAVERSINE.  R00030
002700* 890912 RHB  RP-041   ADDED "FM" COMMAND (Hh Mm FORMATTER) --    R00040
002800*                       WAS INLINE IN THE REPORT WRITER, DUPED    R00050
002900*                       IN TWO PLACES.                            R00060
003000* 940530 DKS  RP-098   CORRECTED HALF-A-MINUTE ROUNDING IN "FM"   R00070
003100*                       (WAS TRUNCATING INSTEAD OF ROUNDING).      R00080
003200* 990108 RHB  Y2K-014  Y2K REVIEW -- NO DATE FIELDS IN THIS       R00090
003300*                       MODULE, NO CHANGE REQUIRED.                R00100
003400* 010423 RHB  RP-155   CONFIRMED "FM" STILL ROUNDS TO THE NEAREST R00110
003500*                       MINUTE WHEN THE SECONDS COUNT PASSED IN ISR00120
003600*                       EXACTLY ON A HALF-MINUTE BOUNDARY --      R00130
003700*                       REGRESSION CASE ADDED, NO CODE CHANGE.    R00140
003800*----------------------------------------------------------------*
003900*
004000******************************************************************
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     UPSI-0 ON STATUS IS SHOW-VERSION-SW.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100*
005200 WORKING-STORAGE SECTION.
005300*--------------------------------------------------------------------*
005400* COMP FIELDS -- PREFIX Cn, n = NUMBER OF DIGITS
005500* KEPT SMALL ON PURPOSE -- THIS MODULE IS CALLED ONCE PER MATRIX
005600* CELL FROM TSPSEL0M AND ONCE PER LEG FROM TSPHAM0M, SO ITS OWN
005700* WORKING-STORAGE STAYS AS LEAN AS THE MATH LETS IT.
005800*--------------------------------------------------------------------*
005900 01  WS-COMP-FIELDS.
006000*        C4-ANZ / C4-COUNT ARE SPARE COUNTERS CARRIED OVER FROM THE
006100*        ORIGINAL ROUTE-COST PARAGRAPH THIS MODULE WAS CARVED OUT
006200*        OF (SEE RP-001 ABOVE) -- NEITHER COMMAND CURRENTLY NEEDS A
006300*        LOOP COUNTER, BUT WE LEAVE THEM DECLARED RATHER THAN RIP
006400*        OUT A NAME OTHER SHOP LISTINGS MAY STILL REFERENCE.
006500     05  C4-ANZ                  PIC S9(04) COMP.
006600     05  C4-COUNT                PIC S9(04) COMP.
006700*        C4-I1 IS THE ONE SUBSCRIPT THIS MODULE ACTUALLY OWNS.
006800     05  C4-I1                   PIC S9(04) COMP.
006900     05  FILLER                  PIC X(04).
007000*
007100*--------------------------------------------------------------------*
007200* DISPLAY FIELDS -- PREFIX D
007300* SIGNED EDIT-PATTERN WORK FIELDS USED WHEN A DISPLAY STATEMENT OR
007400* A DIAGNOSTIC NEEDS A HUMAN-READABLE NUMBER -- NOT USED IN THE
007500* NORMAL "DI"/"FM" PATH TODAY, KEPT FOR THE NEXT PROGRAMMER WHO
007600* NEEDS TO DISPLAY AN INTERMEDIATE VALUE WHILE CHASING A REPORTED
007700* DISTANCE DISCREPANCY.
007800*--------------------------------------------------------------------*
007900 01  WS-DISPLAY-FIELDS.
008000     05  D-NUM4                  PIC -9(04).
008100     05  D-NUM7                  PIC -9(07).
008200     05  FILLER                  PIC X(04).
008300*
008400*--------------------------------------------------------------------*
008500* CONSTANT FIELDS -- PREFIX K
008600*--------------------------------------------------------------------*
008700 01  WS-CONSTANTS.
008800*        K-MODUL IS THE DISPLAY LITERAL FOR THE "SHOW VERSION"
008900*        UPSI-0 SWITCH -- SEE A100-STEUERUNG BELOW.
009000     05  K-MODUL                 PIC X(08) VALUE "TSPDST0M".
009100*        MEAN EARTH RADIUS, SPHERICAL MODEL -- GOOD ENOUGH FOR A
009200*        LOCAL DELIVERY AREA, NOT SURVEY-GRADE.  DO NOT SWITCH TO
009300*        AN ELLIPSOID MODEL WITHOUT RE-DERIVING K-DEG-TO-RAD TOO.
009400     05  K-EARTH-RADIUS-M        PIC 9(07) COMP VALUE 6371000.
009500*        PI / 180, CARRIED TO 15 DECIMAL PLACES SO THE SCALED-
009600*        BINARY MULTIPLY BELOW DOES NOT LOSE PRECISION AT THE
009700*        SIXTH OR SEVENTH DIGIT OF A LATITUDE/LONGITUDE VALUE.
009800     05  K-DEG-TO-RAD            PIC 9(01)V9(15) COMP
009900                                 VALUE 0.017453292519943.
010000     05  K-METERS-PER-KM         PIC 9(04) COMP VALUE 1000.
010100     05  FILLER                  PIC X(04).
010200*
010300*----------------------------------------------------------------*
010400* CONDITIONAL FIELDS
010500* PRG-STATUS IS RESET EACH CALL BY C000-INIT -- THIS MODULE NEVER
010600* CARRIES STATE FROM ONE INVOCATION TO THE NEXT, UNLIKE TSPSEL0M
010700* AND TSPHAM0M WHICH SHARE TSPWORK-AREA.
010800*----------------------------------------------------------------*
010900 01  WS-SWITCHES.
011000     05  PRG-STATUS              PIC 9.
011100         88  PRG-OK                          VALUE ZERO.
011200         88  PRG-NOK                         VALUE 1 THRU 9.
011300         88  PRG-ABORT                       VALUE 2.
011400     05  FILLER                  PIC X(04).
011500*
011600*--------------------------------------------------------------------*
011700* HAVERSINE WORK FIELDS -- SCALED BINARY, 15 DECIMAL PLACES, PREFIX H-
011800* (SEE TSPMSIN / TSPMCOS / TSPMATN / TSPMSQR -- HOUSE MATH-
011900*  UTILITY LIBRARY, MAINTAINED BY THE SCIENTIFIC-APPS GROUP,
012000*  NOT PART OF THIS LOAD MODULE)
012100*--------------------------------------------------------------------*
012200 01  WS-HAVERSINE-FIELDS.
012300*        LAT1/LAT2 AND THE TWO DELTAS, ALL IN RADIANS.  THE MATH-
012400*        UTILITY LIBRARY TAKES AND RETURNS RADIANS ONLY -- DEGREE
012500*        VALUES NEVER LEAVE C100-HAVERSINE.
012600     05  H-LAT1-RAD              PIC S9(03)V9(15) COMP.
012700     05  H-LAT2-RAD              PIC S9(03)V9(15) COMP.
012800     05  H-DLAT-RAD              PIC S9(03)V9(15) COMP.
012900     05  H-DLON-RAD              PIC S9(03)V9(15) COMP.
013000*        HALF-ANGLE SINES, PER THE STANDARD HAVERSINE FORMULA --
013100*        SEE THE COMPUTE SEQUENCE IN C100-HAVERSINE FOR THE ORDER
013200*        THESE ARE FILLED IN.
013300     05  H-SIN-DLAT-2            PIC S9(03)V9(15) COMP.
013400     05  H-SIN-DLON-2            PIC S9(03)V9(15) COMP.
013500     05  H-COS-LAT1              PIC S9(03)V9(15) COMP.
013600     05  H-COS-LAT2              PIC S9(03)V9(15) COMP.
013700     05  H-HALF-DLAT             PIC S9(03)V9(15) COMP.
013800     05  H-HALF-DLON             PIC S9(03)V9(15) COMP.
013900*        H-A-VALUE IS "a" IN THE TEXTBOOK FORMULA; ITS REDEFINES
014000*        GIVES A WIDER INTEGER VIEW FOR THE ONE DIAGNOSTIC DISPLAY
014100*        THIS SHOP HAS NEEDED IN 15 YEARS OF USING THIS MODULE
014200*        (SEE RP-098 IN THE CHANGE LOG ABOVE).
014300     05  H-A-VALUE               PIC S9(03)V9(15) COMP.
014400     05  H-A-VALUE-X REDEFINES H-A-VALUE
014500                                 PIC S9(18) COMP.
014600     05  H-ONE-MINUS-A           PIC S9(03)V9(15) COMP.
014700     05  H-SQRT-A                PIC S9(03)V9(15) COMP.
014800     05  H-SQRT-1-MINUS-A        PIC S9(03)V9(15) COMP.
014900*        "c" IN THE TEXTBOOK FORMULA -- THE CENTRAL ANGLE BETWEEN
015000*        THE TWO POINTS, STILL IN RADIANS.
015100     05  H-CENTRAL-ANGLE         PIC S9(03)V9(15) COMP.
015200*        DISTANCE IN METERS BEFORE THE WHOLE-KM ROUNDING THAT
015300*        BUSINESS RULES / DISTANCE CALCULATOR CALLS FOR.
015400     05  H-DIST-METERS           PIC S9(09)V9(02) COMP.
015500     05  H-DIST-METERS-X REDEFINES H-DIST-METERS
015600                                 PIC S9(11) COMP.
015700     05  H-DIST-KM-WORK          PIC S9(05)V9(04) COMP.
015800     05  FILLER                  PIC X(04).
015900*
016000*--------------------------------------------------------------------*
016100* "FM" (SECONDS TO Hh Mm) WORK FIELDS -- PREFIX F-
016200* THE HOUR IS PRINTED WITHOUT A LEADING ZERO ("1h 10 m") WHILE
016300* MINUTES ARE ALWAYS TWO DIGITS -- MATCHES THE ROUTE REPORT
016400* LAYOUT TSPDRV0O HAS PRINTED SINCE THE ORIGINAL ROUTE SHEETS.
016500*--------------------------------------------------------------------*
016600 01  WS-FORMAT-FIELDS.
016700     05  F-HOURS                 PIC 9(04) COMP.
016800     05  F-MINUTES               PIC 9(04) COMP.
016900*        REMAINDER SECONDS WITHIN THE CURRENT MINUTE -- ONLY USED
017000*        TO DECIDE THE ROUND-UP-TO-NEAREST-MINUTE TEST BELOW.
017100     05  F-SECONDS-LEFT          PIC 9(04) COMP.
017200     05  F-HOURS-D REDEFINES F-HOURS
017300                                 PIC 9(04).
017400*        ONE-DIGIT VIEW USED WHEN HOURS IS UNDER 10, TWO-DIGIT
017500*        VIEW OTHERWISE -- SEE THE IF IN C200-FORMAT-MINUTES.
017600     05  F-HH-1-DIGIT            PIC 9.
017700     05  F-HH-2-DIGIT            PIC 99.
017800     05  F-MM-2-DIGIT            PIC 99.
017900     05  FILLER                  PIC X(04).
018000*
018100 EXTENDED-STORAGE SECTION.
018200*
018300 LINKAGE SECTION.
018400*
018500*-->    PASSED FROM THE CALLING PROGRAM
018600* ONE LINK-REC SERVES BOTH COMMANDS -- "DI" READS LINK-LAT1/LNG1/
018700* LAT2/LNG2 AND SETS LINK-DIST-KM, "FM" READS LINK-SECONDS AND
018800* SETS LINK-HHMM-TEXT.  THE CALLER LEAVES THE FIELDS IT DOES NOT
018900* USE ALONE; THIS MODULE NEVER TOUCHES THEM EITHER.
019000 01  LINK-REC.
019100     05  LINK-HDR.
019200         10  LINK-CMD            PIC X(02).
019300*            "DI" = HAVERSINE DISTANCE, ROUNDED WHOLE KM
019400*            "FM" = FORMAT ELAPSED SECONDS AS "Hh Mm" TEXT
019500         10  LINK-RC             PIC S9(04) COMP.
019600*            0    = OK
019700*            9999 = UNKNOWN LINK-CMD -- CALLER MUST ABORT
019800     05  LINK-DATA.
019900*            "DI" INPUT -- DEGREES, NOT RADIANS.  CONVERTED TO
020000*            RADIANS INSIDE C100-HAVERSINE BEFORE ANY CALL TO
020100*            THE MATH-UTILITY LIBRARY.
020200         10  LINK-LAT1           PIC S9(03)V9(07).
020300         10  LINK-LNG1           PIC S9(03)V9(07).
020400         10  LINK-LAT2           PIC S9(03)V9(07).
020500         10  LINK-LNG2           PIC S9(03)V9(07).
020600*            "DI" OUTPUT.
020700         10  LINK-DIST-KM        PIC 9(05).
020800*            "FM" INPUT.
020900         10  LINK-SECONDS        PIC 9(07) COMP.
021000*            "FM" OUTPUT, LEFT-JUSTIFIED, SPACE-PADDED.
021100         10  LINK-HHMM-TEXT      PIC X(10).
021200         10  FILLER              PIC X(04).
021300*
021400 PROCEDURE DIVISION USING LINK-REC.
021500******************************************************************
021600* CONTROL SECTION
021700******************************************************************
021800 A100-STEUERUNG SECTION.
021900 A100-00.
022000*        UPSI-0 IS THE OPERATOR'S "SHOW VERSION AND QUIT" SWITCH,
022100*        SET FROM THE JOB'S PARAMETER CARD BEFORE THE STEP RUNS --
022200*        USED WHEN THE DISPATCH DESK WANTS TO CONFIRM WHICH LOAD
022300*        MODULE IS ACTUALLY IN THE LIBRARY WITHOUT DRIVING A FULL
022400*        ROUTE-PLANNING RUN.
022500     IF  SHOW-VERSION-SW
022600         DISPLAY K-MODUL " COMPILED " WHEN-COMPILED
022700         STOP RUN
022800     END-IF
022900*
023000*        NORMAL PATH -- ONE CALL, ONE COMMAND, ONE EXIT.  THIS
023100*        MODULE HAS NO LOOP OF ITS OWN; TSPSEL0M AND TSPHAM0M
023200*        CALL IT REPEATEDLY, ONCE PER MATRIX CELL OR PER LEG.
023300     PERFORM B000-VORLAUF
023400     PERFORM B100-VERARBEITUNG
023500     PERFORM B090-ENDE
023600     EXIT PROGRAM
023700     .
023800 A100-99.
023900     EXIT.
024000*
024100******************************************************************
024200* OPENING PROCESSING
024300******************************************************************
024400 B000-VORLAUF SECTION.
024500 B000-00.
024600*        NOTHING TO OPEN -- NO FILES, NO EXTERNAL WORK AREA.  THE
024700*        ONLY "OPENING WORK" THIS MODULE HAS IS RESETTING ITS OWN
024800*        RETURN CODE AND SWITCHES BEFORE EACH CALL.
024900     PERFORM C000-INIT
025000     .
025100 B000-99.
025200     EXIT.
025300*
025400******************************************************************
025500* CLOSING PROCESSING
025600******************************************************************
025700 B090-ENDE SECTION.
025800 B090-00.
025900*        NOTHING TO CLOSE.  KEPT AS A SEPARATE SECTION SO THE
026000*        A100-STEUERUNG/B000/B100/B090 SHAPE MATCHES EVERY OTHER
026100*        MODULE IN THIS SYSTEM, WHETHER OR NOT THERE IS ANY REAL
026200*        CLOSING WORK -- A MAINTAINER SCANNING ANY OF THE FOUR
026300*        LOAD MODULES ALWAYS FINDS THE SAME FOUR SECTIONS IN THE
026400*        SAME ORDER.
026500     CONTINUE
026600     .
026700 B090-99.
026800     EXIT.
026900*
027000******************************************************************
027100* MAIN PROCESSING -- DISPATCH ON LINK-CMD
027200******************************************************************
027300 B100-VERARBEITUNG SECTION.
027400 B100-00.
027500*        TWO-CHARACTER COMMAND DISPATCH -- THE SAME PATTERN EVERY
027600*        SERVICE MODULE IN THIS SYSTEM USES SO A CALLER NEVER HAS
027700*        TO KNOW THE NAME OF AN INTERNAL PARAGRAPH, ONLY THE
027800*        TWO-LETTER COMMAND DOCUMENTED ON LINK-CMD ABOVE.
027900     EVALUATE LINK-CMD
028000         WHEN "DI"    PERFORM C100-HAVERSINE
028100         WHEN "FM"    PERFORM C200-FORMAT-MINUTES
028200*                UNRECOGNIZED COMMAND -- THIS SHOULD NEVER HAPPEN
028300*                IN PRODUCTION SINCE ONLY TSPSEL0M AND TSPHAM0M
028400*                CALL THIS MODULE AND BOTH ARE MAINTAINED IN STEP
028500*                WITH THIS COPY.  A NEW-MODULE MISMATCH DURING
028600*                TESTING IS THE MOST LIKELY CAUSE.
028700         WHEN OTHER   DISPLAY "TSPDST0M -- BAD LINK-CMD: " LINK-CMD
028800                      MOVE 9999 TO LINK-RC
028900     END-EVALUATE
029000     .
029100 B100-99.
029200     EXIT.
029300*
029400******************************************************************
029500* FIELD INITIALIZATION
029600******************************************************************
029700 C000-INIT SECTION.
029800 C000-00.
029900*        RESET FOR THIS CALL ONLY -- NO CARRY-OVER FROM THE LAST
030000*        TIME THIS MODULE RAN, EVEN THOUGH TSPSEL0M MAY CALL IT
030100*        HUNDREDS OF TIMES BUILDING ONE DISTANCE MATRIX.
030200     INITIALIZE WS-SWITCHES
030300     MOVE ZERO TO LINK-RC
030400     .
030500 C000-99.
030600     EXIT.
030700*
030800******************************************************************
030900* HAVERSINE GREAT-CIRCLE DISTANCE, ROUNDED WHOLE KILOMETERS
031000* EARTH RADIUS = 6,371,000 METERS (BUSINESS RULES / DISTANCE
031100* CALCULATOR).
031200******************************************************************
031300 C100-HAVERSINE SECTION.
031400 C100-00.
031500     COMPUTE H-LAT1-RAD = LINK-LAT1 * K-DEG-TO-RAD
031600     COMPUTE H-LAT2-RAD = LINK-LAT2 * K-DEG-TO-RAD
031700     COMPUTE H-DLAT-RAD = (LINK-LAT2 - LINK-LAT1) * K-DEG-TO-RAD
031800     COMPUTE H-DLON-RAD = (LINK-LNG2 - LINK-LNG1) * K-DEG-TO-RAD
031900     COMPUTE H-HALF-DLAT = H-DLAT-RAD / 2
032000     COMPUTE H-HALF-DLON = H-DLON-RAD / 2
032100*
032200     CALL "TSPMSIN" USING H-HALF-DLAT H-SIN-DLAT-2
032300     CALL "TSPMSIN" USING H-HALF-DLON H-SIN-DLON-2
032400     CALL "TSPMCOS" USING H-LAT1-RAD  H-COS-LAT1
032500     CALL "TSPMCOS" USING H-LAT2-RAD  H-COS-LAT2
032600*
032700     COMPUTE H-A-VALUE = (H-SIN-DLAT-2 * H-SIN-DLAT-2)
032800                        + (H-COS-LAT1 * H-COS-LAT2
032900                           * H-SIN-DLON-2 * H-SIN-DLON-2)
033000     COMPUTE H-ONE-MINUS-A = 1 - H-A-VALUE
033100*
033200     CALL "TSPMSQR" USING H-A-VALUE       H-SQRT-A
033300     CALL "TSPMSQR" USING H-ONE-MINUS-A   H-SQRT-1-MINUS-A
033400     CALL "TSPMATN" USING H-SQRT-A H-SQRT-1-MINUS-A H-CENTRAL-ANGLE
033500*
033600     COMPUTE H-DIST-METERS ROUNDED =
033700             K-EARTH-RADIUS-M * 2 * H-CENTRAL-ANGLE
033800     COMPUTE H-DIST-KM-WORK ROUNDED =
033900             H-DIST-METERS / K-METERS-PER-KM
034000     MOVE H-DIST-KM-WORK TO LINK-DIST-KM
034100     MOVE ZERO TO LINK-RC
034200     .
034300 C100-99.
034400     EXIT.
034500*
034600******************************************************************
034700* SECONDS-TO-"Hh Mm" FORMATTER
034800* HOURS = SECONDS / 3600 (TRUNCATED).  MINUTES = (SECONDS / 60)
034900* MOD 60, ROUNDED UP BY ONE WHEN THE REMAINING SECONDS-WITHIN-
035000* MINUTE ARE >= 30 (CARRY TO HOURS IF THAT MAKES MINUTES = 60).
035100******************************************************************
035200 C200-FORMAT-MINUTES SECTION.
035300 C200-00.
035400     COMPUTE F-HOURS   = LINK-SECONDS / 3600
035500     COMPUTE F-MINUTES = (LINK-SECONDS / 60) - (F-HOURS * 60)
035600     COMPUTE F-SECONDS-LEFT = LINK-SECONDS
035700                             - (F-HOURS * 3600) - (F-MINUTES * 60)
035800*
035900     IF  F-SECONDS-LEFT >= 30
036000         ADD 1 TO F-MINUTES
036100         IF  F-MINUTES = 60
036200             MOVE ZERO TO F-MINUTES
036300             ADD 1 TO F-HOURS
036400         END-IF
036500     END-IF
036600*
036700     IF  F-HOURS < 10
036800         MOVE F-HOURS TO F-HH-1-DIGIT
036900         MOVE F-MINUTES TO F-MM-2-DIGIT
037000         STRING F-HH-1-DIGIT DELIMITED BY SIZE
037100                "h "          DELIMITED BY SIZE
037200                F-MM-2-DIGIT  DELIMITED BY SIZE
037300                " m"          DELIMITED BY SIZE
037400                INTO LINK-HHMM-TEXT
037500     ELSE
037600         MOVE F-HOURS TO F-HH-2-DIGIT
037700         MOVE F-MINUTES TO F-MM-2-DIGIT
037800         STRING F-HH-2-DIGIT DELIMITED BY SIZE
037900                "h "          DELIMITED BY SIZE
038000                F-MM-2-DIGIT  DELIMITED BY SIZE
038100                " m"          DELIMITED BY SIZE
038200                INTO LINK-HHMM-TEXT
038300     END-IF
038400     MOVE ZERO TO LINK-RC
038500     .
038600 C200-99.
038700     EXIT.
