000100*****************************************************************
000200* TSPSPND  --  SPEND-TIME RECORD (SPEND-TIME-FILE)
000300* ONE RECORD PER RUN.  HOLDS THE PER-STOP SERVICE/UNLOAD MINUTES,
000400* ONE ELEMENT PER DELIVERY POINT, PARALLEL BY POSITION TO
000500* DELIVERY-POINT-FILE (NOT KEYED -- POSITIONAL LOOKUP ONLY, SEE
000600* TSPWORK-STOP-COUNT FOR THE TABLE LIMIT THIS SHOP DESIGNED
000700* TO).
000800*-----------------------------------------------------------------
000900* 1987-04-06  RHB  ORIGINAL COPYBOOK FOR ROUTE-PLANNING REWRITE.
001000* 1994-09-14  DKS  RAISED FROM 4 TO 6 STOPS PER RUN (TICKET
001100*                  RP-114) TO MATCH THE DISPATCH DESK'S BUSIEST
001200*                  ROUTES.
001300* 1999-01-08  RHB  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS ON THIS
001400*                  RECORD, NO CHANGE REQUIRED.
001500* 2004-11-02  DKS  RP-186   NOTED IN TSPDRV0O REVIEW THAT A SHORT
001600*                  SPEND-TIME-FILE (FEWER RECORDS THAN DELIVERY
001700*                  POINTS) LEAVES TRAILING MINUTES AT ZERO -- BY
001800*                  DESIGN, NO EDIT ADDED.
001900* 2008-04-16  RHB  RP-203   ADDED TSPSPND-REC-STATUS AS PART OF
002000*                  THE SAME ON-HOLD PROJECT THAT ADDED
002100*                  TSPCOUR-REC-STATUS AND TSPPT-REC-STATUS -- NOT
002200*                  YET READ BY TSPDRV0O.
002300* 2012-07-30  DKS  RP-215   CORRECTED A STALE CROSS-REFERENCE IN
002400*                  THE BANNER ABOVE -- THE STOP-COUNT LIMIT FIELD
002500*                  ON TSPWORK IS TSPWORK-STOP-COUNT, NOT
002600*                  TSPWORK-MAX-STOPS AS PREVIOUSLY WRITTEN HERE.
002700*****************************************************************
002800 01  TSPSPND-REC.
002900*        RECORD-LEVEL STATUS BYTE -- RESERVED FOR THE ON-HOLD
003000*        PROJECT (SEE THE 2008 CHANGE ABOVE).  NOT SET OR TESTED
003100*        BY ANY PROGRAM TODAY; A SPEND-TIME RECORD IS LOADED
003200*        REGARDLESS OF THIS BYTE'S VALUE.
003300     05  TSPSPND-REC-STATUS               PIC X(01).
003400         88  TSPSPND-REC-ACTIVE                  VALUE "A".
003500         88  TSPSPND-REC-ON-HOLD                 VALUE "H".
003600*        ONE ELEMENT PER DELIVERY POINT, POSITIONAL BY SUBSCRIPT
003700*        -- SUBSCRIPT N HOLDS THE SERVICE/UNLOAD MINUTES FOR THE
003800*        POINT LOADED INTO TSPWORK-STOP-TABLE SUBSCRIPT N (SEE
003900*        TSPDRV0O C410-STORE-ONE-SPEND).
004000     05  TSPSPND-MINUTES OCCURS 6 TIMES
004100                                       PIC 9(03).
004200*        FORMER 2-BYTE SPEND-TIME UNIT-OF-MEASURE FLAG (MINUTES/
004300*        TENTHS-OF-AN-HOUR), RETIRED BEFORE THE 1994 RAISE-TO-6-
004400*        STOPS CHANGE -- MINUTES HAS BEEN THE ONLY UNIT USED
004500*        SINCE, LEFT AS FILLER.
004600     05  FILLER                            PIC X(02).
004700*        RESERVED FOR FUTURE USE.
004800     05  FILLER                            PIC X(10).
